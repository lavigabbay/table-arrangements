000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TBLDOMAIN.
000030 AUTHOR.        T. KOWALSKI.
000040 INSTALLATION.  BANQUET SYSTEMS GROUP.
000050 DATE-WRITTEN.  06/09/88.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*
000090*************************************************************
000100*                    C H A N G E   L O G
000110*************************************************************
000120* DATE     INIT  WORK-ORD  DESCRIPTION OF CHANGE
000130* -------- ----  --------  ----------------------------------
000140* 06/09/88 TDK   WO-00251  ORIGINAL CODING - GROUP/TABLE
000150*                          DOMAIN NARROWING PASS.
000160* 06/09/88 TDK   WO-00251  ESTABLISHED GROUP AND TABLE W-S.
000170* 10/14/89 TDK   WO-00318  ADDED ACCESSIBILITY FEASIBILITY
000180*                          CHECK TO INITIAL DOMAIN BUILD.
000190* 04/02/91 MAO   WO-00425  ADDED ARC-CONSISTENCY REVISE PASS
000200*                          (CARRIES GROOM PARTY LOGIC FROM THE
000210*                          OLD MANUAL SEATING CHARTS).
000220* 08/19/92 MAO   WO-00501  FIXPOINT LOOP NOW RE-RUNS UNTIL A
000230*                          FULL PASS MAKES NO CHANGES.
000240* 02/03/94 PJS   WO-00577  ADDED EMPTY-DOMAIN ABORT/REPORT.
000250* 11/30/95 PJS   WO-00623  RAISED MAX PASS GUARD TO 50 AFTER
000260*                          THE HARVEST BALL RUN NEVER SETTLED.
000270* 07/22/96 RH    WO-00688  ANNUAL REVIEW - NO LOGIC CHANGE.
000280* 09/05/97 MAO   WO-00741  RELATION CODE FIELD WIDENED TO
000290*                          MATCH GUEST MASTER (25 BYTES).
000300* 12/02/98 PJS   WO-00809  Y2K REMEDIATION - EVENT-ID 4 DIGIT
000310*                          WINDOW.
000320* 01/19/99 PJS   WO-00813  Y2K REMEDIATION - CENTURY WINDOW
000330*                          VERIFIED.
000340* 05/11/00 TDK   WO-00866  ADDED DOMAIN SIZE SUMMARY DISPLAY.
000350* 03/07/03 RH    WO-00961  RECOMPILED NEW RUNTIME, NO LOGIC
000360*                          CHANGE.
000370* 02/14/04 RH    WO-01021  DOMAIN FILE NOW PADS EVERY FLAG
000380*                          POSITION OUT TO CTE-MAX-TABLES SO
000390*                          GRPPNLTY NEVER READS A SHORT RECORD.
000400* 09/30/06 MAO   WO-01146  ADDED EMPTY-GROUP-COUNT TO THE
000410*                          CLOSING SUMMARY PER OPERATIONS REQUEST.
000420* 06/11/09 TDK   WO-01289  REVIEWED ARC-REVISE LOGIC AGAINST
000430*                          GRPPNLTY AFTER A REPORTED MISMATCH -
000440*                          DOMAIN FILE AND GRPPNLTY'S OWN DOMAIN
000450*                          DERIVATION CONFIRMED IN AGREEMENT.
000460*************************************************************
000470*    GROUP-TO-TABLE DOMAIN NARROWING PASS.  READS THE GROUP
000480*    LIST PASSED DOWN FROM THE SEATING-UNIT SPLIT AND THE
000490*    VENUE TABLE LIST, BUILDS EACH GROUP'S STARTING DOMAIN OF
000500*    TABLES LARGE AND ACCESSIBLE ENOUGH TO HOLD IT, THEN
000510*    TIGHTENS EVERY GROUP'S DOMAIN AGAINST EVERY OTHER GROUP
000520*    UNTIL NO FURTHER TABLE CAN BE RULED OUT.  THE NARROWED
000530*    DOMAINS ARE HANDED TO THE SCORING PASS (SEE GRPPNLTY).
000540*************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.  BANQUET-3090.
000580 OBJECT-COMPUTER.  BANQUET-3090.
000590 SPECIAL-NAMES.
000600*    STANDARD SHOP BOILERPLATE - TOP-OF-FORM FOR THE PRINTER
000610*    CHANNEL, THE GROOM/BRIDE CLASS TEST CARRIED FOR SYMMETRY
000620*    WITH GSTASGN EVEN THOUGH THIS PROGRAM DOES NOT TEST SIDE
000630*    ITSELF, AND THE OPERATOR ABORT SWITCH EVERY BATCH PROGRAM
000640*    IN THIS SHOP DECLARES WHETHER IT IS CHECKED OR NOT.
000650     C01 IS TOP-OF-FORM
000660     CLASS GROUP-SIDE-CODE IS "G" "B"
000670     SWITCH-1 IS ABORT-SWITCH
000680         ON STATUS IS ABORT-REQUESTED
000690        OFF STATUS IS ABORT-NOT-REQUESTED.
000700*
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*    ALL THREE SELECTED OPTIONAL - A MISSING GROUP OR TABLE
000740*    FILE FAILS CLEAN THROUGH THE DECLARATIVES BELOW RATHER
000750*    THAN ABENDING THE JOB STEP OUTRIGHT.
000760     SELECT OPTIONAL GROUP-FILE  ASSIGN TO "GROUPFIL"
000770            ORGANIZATION IS LINE SEQUENTIAL
000780            FILE STATUS  IS FS-GROUP-FILE.
000790     SELECT OPTIONAL TABLE-FILE  ASSIGN TO "TABLEFIL"
000800            ORGANIZATION IS LINE SEQUENTIAL
000810            FILE STATUS  IS FS-TABLE-FILE.
000820     SELECT OPTIONAL DOMAIN-FILE ASSIGN TO "DOMNFIL"
000830            ORGANIZATION IS LINE SEQUENTIAL
000840            FILE STATUS  IS FS-DOMAIN-FILE.
000850*
000860 DATA DIVISION.
000870 FILE SECTION.
000880*
000890*--------------------------------------------------------------
000900*    GUEST-GROUP - ONE LINE PER SEATING UNIT HANDED DOWN FROM
000910*    THE UPSTREAM GROUPING STEP.  NOT A GUEST MASTER RECORD -
000920*    A DERIVED ROLL-UP OF ONE OR MORE GUESTS SEATED TOGETHER.
000930*--------------------------------------------------------------
000940 FD  GROUP-FILE.
000950 01  GR-REC.
000960*    GR-ID IDENTIFIES THE SEATING UNIT, NOT ANY ONE GUEST ON IT -
000970*    THE ALPHANUMERIC REDEFINITION EXISTS SO A CORRUPT OR
000980*    NON-NUMERIC KEY CAN STILL BE DISPLAYED ON AN ERROR REPORT
000990*    WITHOUT A DATA EXCEPTION.
001000     05  GR-ID                  PIC 9(9).
001010     05  GR-ID-X REDEFINES GR-ID
001020                                PIC X(9).
001030*    HOW MANY GUESTS ROLLED UP INTO THIS ONE SEATING UNIT, AND
001040*    THEIR INDIVIDUAL GUEST-MASTER IDS FOR TRACE-BACK PURPOSES.
001050     05  GR-MEMBER-COUNT        PIC 9(3).
001060     05  GR-MEMBER-ID OCCURS 50 TIMES
001070                                PIC 9(9).
001080*    TOTAL SEATS THE WHOLE GROUP NEEDS TOGETHER - THE FEASIBILITY
001090*    TEST AT 310000 COMPARES THIS AGAINST A CANDIDATE TABLE'S
001100*    CAPACITY AS ONE UNIT, NEVER SPLIT ACROSS TWO TABLES.
001110     05  GR-TOTAL-SEATS         PIC 9(3).
001120     05  GR-TOTAL-SEATS-X REDEFINES GR-TOTAL-SEATS
001130                                PIC X(3).
001140*    DOMINANT RELATION CODE FOR THE GROUP, VALIDATED AT LOAD
001150*    TIME AGAINST THE SAME 16-VALUE LIST GSTASGN CARRIES.
001160     05  GR-RELATION            PIC X(25).
001170     05  GR-REQ-ACCESS          PIC X(1).
001180         88  GR-NEEDS-ACCESS        VALUE "Y".
001190     05  GR-REQ-STAGE           PIC X(1).
001200         88  GR-WANTS-STAGE         VALUE "Y".
001210     05  GR-SIDE                PIC X(10).
001220     05  FILLER                 PIC X(6).
001230*
001240*--------------------------------------------------------------
001250*    SEATING TABLE MASTER - SAME LAYOUT AS CARRIED IN GSTASGN.
001260*--------------------------------------------------------------
001270 FD  TABLE-FILE.
001280 01  TB-REC.
001290     05  TB-ID                  PIC 9(9).
001300     05  TB-NUMBER              PIC 9(3).
001310     05  TB-NUMBER-X REDEFINES TB-NUMBER
001320                                PIC X(3).
001330*    BLANK OR ZERO MAX-SEATS IS A LEGITIMATE CONDITION ON AN
001340*    OLDER TABLE-FILE EXTRACT - 215000 BELOW DEFAULTS IT TO 10
001350*    RATHER THAN LET A ZERO CAPACITY RULE OUT EVERY GROUP.
001360     05  TB-MAX-SEATS           PIC 9(2).
001370     05  TB-NEAR-STAGE          PIC X(1).
001380         88  TB-IS-STAGE            VALUE "Y".
001390     05  TB-ACCESSIBLE          PIC X(1).
001400         88  TB-IS-ACCESS           VALUE "Y".
001410     05  TB-EVENT-ID            PIC 9(9).
001420     05  FILLER                 PIC X(5).
001430*
001440*--------------------------------------------------------------
001450*    NARROWED-DOMAIN OUTPUT - ONE LINE PER GROUP, ONE FLAG
001460*    BYTE PER TABLE SLOT (Y/N, BY TABLE LOAD POSITION, NOT
001470*    TABLE-ID) LEFT STANDING AFTER THE REVISE PASS.  GRPPNLTY
001480*    READS THIS FILE INSTEAD OF RE-DERIVING ITS OWN DOMAIN.
001490*--------------------------------------------------------------
001500 FD  DOMAIN-FILE.
001510 01  DM-OUT-REC.
001520     05  DM-OUT-GROUP-ID        PIC 9(9).
001530     05  DM-OUT-GROUP-ID-X REDEFINES DM-OUT-GROUP-ID
001540                                PIC X(9).
001550*    ONE Y/N BYTE PER TABLE LOAD POSITION, PADDED OUT TO THE
001560*    FULL 40-SLOT WIDTH BY 452000 EVEN WHEN FEWER TABLES WERE
001570*    ACTUALLY READ THIS RUN.
001580     05  DM-OUT-FLAG OCCURS 40 TIMES
001590                     INDEXED BY IDX-DF
001600                                PIC X(1).
001610     05  FILLER                 PIC X(5).
001620*
001630 WORKING-STORAGE SECTION.
001640*    ONE FILE STATUS PER FILE, RAISED BY THE RUNTIME ON EVERY
001650*    READ/WRITE/OPEN AND TESTED BY THE PERFORM UNTIL LOOPS BELOW.
001660 77  FS-GROUP-FILE               PIC 9(2)  VALUE ZERO.
001670 77  FS-TABLE-FILE               PIC 9(2)  VALUE ZERO.
001680 77  FS-DOMAIN-FILE              PIC 9(2)  VALUE ZERO.
001690*    TELLS THE DECLARATIVES HANDLER WHICH OPERATION WAS IN
001700*    FLIGHT WHEN A FILE STATUS CAME BACK BAD - SET JUST BEFORE
001710*    EVERY OPEN/READ/WRITE SO THE ERROR REPORT NAMES IT.
001720 77  WS-OPER-CLASS                PIC X(14) VALUE SPACES.
001730     88  SW-OPER-OPEN               VALUE "OPEN".
001740     88  SW-OPER-READ               VALUE "READ".
001750*
001760*    78-LEVEL CONSTANTS - CTE-MAX-PASSES IS THE AC-3 BACKSTOP,
001770*    RAISED TO 50 BACK IN WO-00623 AFTER A RUN ON A LARGE EVENT
001780*    NEVER SETTLED AT THE ORIGINAL, LOWER GUARD.
001790 78  CTE-ZERO                                  VALUE 0.
001800 78  CTE-ONE                                   VALUE 1.
001810 78  CTE-MAX-GROUPS                            VALUE 100.
001820 78  CTE-MAX-TABLES                            VALUE 40.
001830 78  CTE-MAX-PASSES                            VALUE 50.
001840*
001850*    RUN-WIDE COUNTERS AND SIZES - ALL COMP, ALL RESET AT
001860*    PROGRAM START, NONE CARRIED OVER BETWEEN RUNS.
001870 01  WS-COUNTERS.
001880     05  WS-GROUP-COUNT         PIC 9(3)   COMP VALUE ZERO.
001890     05  WS-TABLE-COUNT         PIC 9(2)   COMP VALUE ZERO.
001900     05  WS-PASS-COUNT          PIC 9(3)   COMP VALUE ZERO.
001910     05  WS-DOMAIN-SIZE         PIC 9(3)   COMP VALUE ZERO.
001920     05  WS-EMPTY-GROUP-COUNT   PIC 9(3)   COMP VALUE ZERO.
001930     05  FILLER                 PIC X(4)   VALUE SPACES.
001940*
001950*--------------------------------------------------------------
001960*    WORKING GROUP TABLE - MIRROR OF THE GROUP FILE FOR THE
001970*    LENGTH OF THE RUN.
001980*--------------------------------------------------------------
001990 01  WK-GROUP-TABLE OCCURS 1 TO 100 TIMES
002000                    DEPENDING ON WS-GROUP-COUNT
002010                    INDEXED   BY IDX-G1 IDX-G2 IDX-GR.
002020*    THREE INDEXES NAMED FOR THE THREE ROLES A GROUP ROW PLAYS
002030*    IN THE AC-3 LOGIC BELOW - IDX-G1/IDX-G2 WALK THE OUTER
002040*    PASS AS THE TWO HALVES OF AN ORDERED PAIR, IDX-GR IS THE
002050*    GENERIC "GROUP UNDER TEST" SUBSCRIPT USED BY 310000.
002060     05  WK-GR-ID               PIC 9(9).
002070     05  WK-GR-MEMBER-COUNT     PIC 9(3)   COMP.
002080     05  WK-GR-MEMBER-ID OCCURS 50 TIMES
002090                                PIC 9(9).
002100     05  WK-GR-TOTAL-SEATS      PIC 9(3)   COMP.
002110     05  WK-GR-RELATION         PIC X(25).
002120     05  WK-GR-REQ-ACCESS       PIC X(1).
002130     05  WK-GR-REQ-STAGE        PIC X(1).
002140     05  WK-GR-SIDE             PIC X(10).
002150     05  FILLER                 PIC X(2).
002160*
002170*--------------------------------------------------------------
002180*    WORKING TABLE LIST.
002190*--------------------------------------------------------------
002200 01  WK-TABLE-TABLE OCCURS 1 TO 40 TIMES
002210                    DEPENDING ON WS-TABLE-COUNT
002220                    INDEXED   BY IDX-T IDX-T2 IDX-TT.
002230*    NO FREE-SEATS FIELD ON THIS TABLE, UNLIKE GSTASGN'S COPY -
002240*    THIS PASS ONLY NARROWS WHICH TABLES A GROUP COULD USE, IT
002250*    NEVER ACTUALLY COMMITS A GROUP TO A TABLE, SO THERE IS NO
002260*    RUNNING CAPACITY TO TRACK HERE.
002270     05  WK-T-ID                PIC 9(9).
002280     05  WK-T-NUMBER            PIC 9(3).
002290     05  WK-T-MAX-SEATS         PIC 9(2).
002300     05  WK-T-STAGE             PIC X(1).
002310     05  WK-T-ACCESS            PIC X(1).
002320     05  FILLER                 PIC X(2).
002330*
002340*--------------------------------------------------------------
002350*    DOMAIN MAP - "Y" WHEN THE TABLE IS STILL A CANDIDATE FOR
002360*    THE GROUP, "N" ONCE RULED OUT EITHER BY THE INITIAL
002370*    FEASIBILITY TEST OR BY A LATER ARC-CONSISTENCY REVISE.
002380*--------------------------------------------------------------
002390 01  WK-DOMAIN-TABLE.
002400     05  FILLER                 PIC X(1).
002410     05  DM-GROUP-ROW OCCURS 1 TO 100 TIMES
002420                      DEPENDING ON WS-GROUP-COUNT
002430                      INDEXED   BY IDX-DG1 IDX-DG2.
002440         10  DM-TABLE-COL OCCURS 1 TO 40 TIMES
002450                          DEPENDING ON WS-TABLE-COUNT
002460                          INDEXED   BY IDX-DT1 IDX-DT2
002470                          PIC X(1).
002480*
002490 01  WS-WORK-VARS.
002500*    WS-TEST-GROUP/WS-TEST-TABLE ARE THE SHARED PAIR THAT 310000
002510*    TESTS - LOADED FRESH BY WHOEVER CALLS IT, WHETHER THAT IS
002520*    THE INITIAL DOMAIN BUILD AT 308000 OR THE SUPPORT SEARCH
002530*    AT 425000.  THE FOUR SWITCHES BELOW EACH DRIVE ONE LEVEL
002540*    OF THE NARROWING LOGIC - FEASIBLE (ONE CELL), SURVIVES
002550*    (ONE ARC-REVISE CANDIDATE), CHANGED (ONE FULL PASS), AND
002560*    DOMAIN-EMPTY (THE WHOLE RUN).
002570     05  WS-TEST-GROUP          PIC 9(3)   COMP VALUE ZERO.
002580     05  WS-TEST-TABLE          PIC 9(2)   COMP VALUE ZERO.
002590     05  WS-FEASIBLE-SW         PIC X(1)   VALUE "N".
002600         88  WS-IS-FEASIBLE         VALUE "Y".
002610     05  WS-SURVIVES-SW         PIC X(1)   VALUE "N".
002620         88  WS-DOES-SURVIVE        VALUE "Y".
002630     05  WS-CHANGED-SW          PIC X(1)   VALUE "N".
002640         88  WS-PASS-CHANGED        VALUE "Y".
002650     05  WS-DOMAIN-EMPTY-SW     PIC X(1)   VALUE "N".
002660         88  WS-A-DOMAIN-IS-EMPTY   VALUE "Y".
002670     05  FILLER                 PIC X(3)   VALUE SPACES.
002680*
002690*    SAME 16-CODE RELATION VALIDITY LIST GSTASGN CHECKS AGAINST -
002700*    KEPT IDENTICAL HERE SO A RELATION CODE NEVER READS AS
002710*    VALID IN ONE PROGRAM AND INVALID IN THE OTHER.
002720 01  WS-RELATION-TEST           PIC X(25) VALUE SPACES.
002730     88  WS-REL-IS-VALID VALUES
002740         "GROOM_FAMILY             "
002750         "BRIDE_FAMILY             "
002760         "GROOM_FRIENDS            "
002770         "BRIDE_FRIENDS            "
002780         "GROOM_WORK               "
002790         "BRIDE_WORK               "
002800         "GROOM_STUDY              "
002810         "BRIDE_STUDY              "
002820         "GROOM_ARMY               "
002830         "BRIDE_ARMY               "
002840         "BRIDE_MOTHER_FAMILY      "
002850         "BRIDE_FATHER_FAMILY      "
002860         "GROOM_MOTHER_FAMILY      "
002870         "GROOM_FATHER_FAMILY      "
002880         "GROOM_PARENTS_INVITEES   "
002890         "BRIDE_PARENTS_INVITEES   ".
002900*
002910 PROCEDURE DIVISION.
002920 DECLARATIVES.
002930*    ONE USE AFTER ERROR COVERS ALL THREE FILES - WHICHEVER ONE
002940*    TRIPS, WS-OPER-CLASS (SET JUST BEFORE EACH OPEN/READ/WRITE
002950*    ELSEWHERE IN THE PROGRAM) TELLS THE OPERATOR WHAT THE
002960*    PROGRAM WAS DOING WHEN IT HAPPENED.
002970 FILE-HANDLER SECTION.
002980     USE AFTER ERROR PROCEDURE ON GROUP-FILE TABLE-FILE
002990                                  DOMAIN-FILE.
003000 000000-STATUS-CHECK.
003010*    ALL THREE FILE STATUSES ARE SHOWN TOGETHER EVEN THOUGH
003020*    ONLY ONE TRIPPED - LETS THE OPERATOR SEE AT A GLANCE
003030*    WHETHER THE OTHER TWO WERE STILL HEALTHY AT THE TIME.
003040     DISPLAY SPACE
003050     DISPLAY "+---+----+---+----+---+----+---+"
003060     DISPLAY "|   DOMAIN FILE STATUS ERROR    |"
003070     DISPLAY "+---+----+---+----+---+----+---+"
003080     DISPLAY "| OPERATION   : [" WS-OPER-CLASS "]."
003090     DISPLAY "| GROUP  FS   : [" FS-GROUP-FILE "]."
003100     DISPLAY "| TABLE  FS   : [" FS-TABLE-FILE "]."
003110     DISPLAY "| DOMAIN FS   : [" FS-DOMAIN-FILE "]."
003120     DISPLAY "+---+----+---+----+---+----+---+"
003130     STOP "A FILE ERROR HAS OCCURRED. SEE ABOVE.".
003140 END DECLARATIVES.
003150*
003160 MAIN-PARAGRAPH.
003170*    FIVE STEPS - OPEN, LOAD THE GROUP LIST, LOAD THE TABLE
003180*    LIST, NARROW THE DOMAINS, THEN CLOSE AND REPORT.  THE
003190*    NARROWING ITSELF IS FURTHER BROKEN INTO BUILD/REVISE/WRITE
003200*    BELOW, EACH GUARDED SO A DEAD-END DOMAIN STOPS THE WORK
003210*    EARLY RATHER THAN GRINDING ON A RUN THAT CANNOT SUCCEED.
003220     PERFORM 100000-BEGIN-OPEN-FILES
003230        THRU 100000-END-OPEN-FILES
003240*
003250     PERFORM 200000-BEGIN-LOAD-GROUPS
003260        THRU 200000-END-LOAD-GROUPS
003270*
003280     PERFORM 210000-BEGIN-LOAD-TABLES
003290        THRU 210000-END-LOAD-TABLES
003300*
003310*    NOTHING TO NARROW IF EITHER LIST CAME UP EMPTY - FALL
003320*    STRAIGHT THROUGH TO THE CLOSE/REPORT STEP SO AN EMPTY
003330*    RUN STILL ENDS CLEANLY RATHER THAN LOOPING OVER A ZERO
003340*    GROUP OR TABLE COUNT BELOW.
003350     IF WS-GROUP-COUNT > CTE-ZERO
003360     AND WS-TABLE-COUNT > CTE-ZERO
003370*        BUILD EVERY GROUP'S STARTING DOMAIN FIRST - TABLES
003380*        LARGE AND ACCESSIBLE ENOUGH TO HOLD THE GROUP, BEFORE
003390*        ANY CROSS-GROUP NARROWING IS EVEN ATTEMPTED.
003400         PERFORM 300000-BEGIN-BUILD-INITIAL-DOMAIN
003410            THRU 300000-END-BUILD-INITIAL-DOMAIN
003420*
003430*        NO SENSE RUNNING THE ARC-CONSISTENCY FIXPOINT IF A
003440*        GROUP ALREADY HAS NO STARTING DOMAIN AT ALL - THAT
003450*        GROUP CANNOT BE SEATED NO MATTER HOW THE OTHERS NARROW.
003460         IF NOT WS-A-DOMAIN-IS-EMPTY
003470             PERFORM 400000-BEGIN-REVISE-TO-FIXPOINT
003480                THRU 400000-END-REVISE-TO-FIXPOINT
003490         END-IF
003500*
003510*        ONLY WRITE THE DOMAIN FILE WHEN EVERY GROUP SURVIVED
003520*        THE NARROWING WITH AT LEAST ONE TABLE LEFT - GRPPNLTY
003530*        IS LEFT TO FALL BACK ON ITS OWN UNNARROWED DOMAIN WHEN
003540*        DOMNFIL NEVER MAKES IT OUT, RATHER THAN SCORE AGAINST
003550*        A PARTIAL OR INCONSISTENT FILE.
003560         IF NOT WS-A-DOMAIN-IS-EMPTY
003570             PERFORM 450000-BEGIN-WRITE-DOMAIN-FILE
003580                THRU 450000-END-WRITE-DOMAIN-FILE
003590         END-IF
003600     END-IF
003610*
003620     PERFORM 500000-BEGIN-CLOSE-AND-REPORT
003630        THRU 500000-END-CLOSE-AND-REPORT
003640*
003650     STOP RUN.
003660*
003670*--------------------------------------------------------------
003680*    100000  OPEN THE TWO FILES NEEDED FOR THE PASS.
003690*--------------------------------------------------------------
003700 100000-BEGIN-OPEN-FILES.
003710*    ALL THREE OPEN PLAIN - THIS PASS NEVER REWRITES THE GROUP
003720*    OR TABLE LIST, IT ONLY READS THEM AND WRITES A FRESH
003730*    DOMAIN FILE EACH RUN.
003740     SET SW-OPER-OPEN TO TRUE
003750     OPEN INPUT  GROUP-FILE
003760     OPEN INPUT  TABLE-FILE
003770     OPEN OUTPUT DOMAIN-FILE.
003780 100000-END-OPEN-FILES.
003790     EXIT.
003800*
003810*--------------------------------------------------------------
003820*    200000  LOAD EVERY GROUP ROW INTO WK-GROUP-TABLE.
003830*--------------------------------------------------------------
003840 200000-BEGIN-LOAD-GROUPS.
003850*    READ-AHEAD LOOP - THE FIRST READ PRIMES FS-GROUP-FILE
003860*    BEFORE THE PERFORM UNTIL BELOW EVER TESTS IT.
003870     SET SW-OPER-READ TO TRUE
003880     READ GROUP-FILE RECORD
003890         AT END
003900             CONTINUE
003910         NOT AT END
003920             PERFORM 205000-BEGIN-STORE-ONE-GROUP
003930                THRU 205000-END-STORE-ONE-GROUP
003940     END-READ
003950*
003960     PERFORM 200000-BEGIN-LOAD-GROUPS
003970        THRU 200000-LOOP-EXIT
003980       UNTIL FS-GROUP-FILE = 10
003990          OR FS-GROUP-FILE NOT = ZERO.
004000 200000-LOOP-EXIT.
004010     EXIT.
004020 200000-END-LOAD-GROUPS.
004030     EXIT.
004040*
004050 205000-BEGIN-STORE-ONE-GROUP.
004060*    WS-GROUP-COUNT DOUBLES AS THE NEXT FREE SLOT IN
004070*    WK-GROUP-TABLE, THE SAME CONVENTION GSTASGN USES FOR
004080*    ITS OWN WORKING GUEST TABLE.
004090     ADD CTE-ONE TO WS-GROUP-COUNT
004100     SET IDX-G1 TO WS-GROUP-COUNT
004110*
004120     MOVE GR-ID             TO WK-GR-ID           (IDX-G1)
004130     MOVE GR-MEMBER-COUNT    TO WK-GR-MEMBER-COUNT (IDX-G1)
004140     MOVE GR-TOTAL-SEATS      TO WK-GR-TOTAL-SEATS  (IDX-G1)
004150     MOVE GR-RELATION          TO WK-GR-RELATION     (IDX-G1)
004160*
004170*    SAME 16-VALUE RELATION GUARD AS GSTASGN CARRIES AT LOAD
004180*    TIME - A GROUP ROLLED UP FROM GUESTS WITH NO CONSISTENT
004190*    RELATION CODE, OR WITH A CODE LEFT OVER FROM AN OLDER
004200*    GROUPING RUN, READS AS "NO RELATION ON FILE" RATHER THAN
004210*    RISK A STALE VALUE DRIVING THE NARROWING BELOW.
004220     MOVE WK-GR-RELATION (IDX-G1) TO WS-RELATION-TEST
004230     IF NOT WS-REL-IS-VALID
004240         MOVE SPACES TO WK-GR-RELATION (IDX-G1)
004250     END-IF
004260*
004270     MOVE GR-REQ-ACCESS         TO WK-GR-REQ-ACCESS   (IDX-G1)
004280     MOVE GR-REQ-STAGE           TO WK-GR-REQ-STAGE    (IDX-G1)
004290     MOVE GR-SIDE                 TO WK-GR-SIDE         (IDX-G1)
004300*
004310     PERFORM 206000-BEGIN-COPY-ONE-MEMBER
004320        THRU 206000-END-COPY-ONE-MEMBER
004330        VARYING IDX-G2 FROM CTE-ONE BY CTE-ONE
004340          UNTIL IDX-G2 > WK-GR-MEMBER-COUNT (IDX-G1).
004350 205000-END-STORE-ONE-GROUP.
004360     EXIT.
004370*
004380 206000-BEGIN-COPY-ONE-MEMBER.
004390*    THE MEMBER LIST ITSELF IS NOT USED BY THIS PROGRAM'S OWN
004400*    DOMAIN LOGIC - IT RIDES ALONG IN WORKING STORAGE SOLELY
004410*    BECAUSE THE GROUP RECORD CARRIES IT, KEPT HERE SO A LATER
004420*    PASS COULD READ IT BACK OUT OF THIS SAME TABLE IF NEEDED.
004430     MOVE GR-MEMBER-ID (IDX-G2)
004440       TO WK-GR-MEMBER-ID (IDX-G1, IDX-G2).
004450 206000-END-COPY-ONE-MEMBER.
004460     EXIT.
004470*
004480*--------------------------------------------------------------
004490*    210000  LOAD EVERY TABLE ROW INTO WK-TABLE-TABLE.
004500*--------------------------------------------------------------
004510 210000-BEGIN-LOAD-TABLES.
004520*    SAME READ-AHEAD SHAPE AS 200000 ABOVE.
004530     SET SW-OPER-READ TO TRUE
004540     READ TABLE-FILE RECORD
004550         AT END
004560             CONTINUE
004570         NOT AT END
004580             PERFORM 215000-BEGIN-STORE-ONE-TABLE
004590                THRU 215000-END-STORE-ONE-TABLE
004600     END-READ
004610*
004620     PERFORM 210000-BEGIN-LOAD-TABLES
004630        THRU 210000-LOOP-EXIT
004640       UNTIL FS-TABLE-FILE = 10
004650          OR FS-TABLE-FILE NOT = ZERO.
004660 210000-LOOP-EXIT.
004670     EXIT.
004680 210000-END-LOAD-TABLES.
004690     EXIT.
004700*
004710 215000-BEGIN-STORE-ONE-TABLE.
004720*    WS-TABLE-COUNT DOUBLES AS THE NEXT FREE SLOT HERE TOO,
004730*    SAME AS WS-GROUP-COUNT DID ABOVE AT 205000.
004740     ADD CTE-ONE TO WS-TABLE-COUNT
004750     SET IDX-T TO WS-TABLE-COUNT
004760*
004770     MOVE TB-ID          TO WK-T-ID        (IDX-T)
004780     MOVE TB-NUMBER       TO WK-T-NUMBER    (IDX-T)
004790     MOVE TB-NEAR-STAGE    TO WK-T-STAGE     (IDX-T)
004800     MOVE TB-ACCESSIBLE     TO WK-T-ACCESS    (IDX-T)
004810*
004820*    SAME BLANK/ZERO-DEFAULTS-TO-TEN RULE AS GSTASGN USES FOR
004830*    ITS OWN TABLE LIST - KEPT CONSISTENT SO A TABLE'S DOMAIN
004840*    FEASIBILITY HERE AGREES WITH ITS CAPACITY TEST OVER THERE.
004850     IF TB-MAX-SEATS = ZERO
004860         MOVE 10 TO WK-T-MAX-SEATS (IDX-T)
004870     ELSE
004880         MOVE TB-MAX-SEATS TO WK-T-MAX-SEATS (IDX-T)
004890     END-IF.
004900 215000-END-STORE-ONE-TABLE.
004910     EXIT.
004920*
004930*--------------------------------------------------------------
004940*    300000  BUILD EACH GROUP'S STARTING DOMAIN - EVERY TABLE
004950*    BIG ENOUGH AND, IF THE GROUP NEEDS IT, WHEELCHAIR CLEAR.
004960*--------------------------------------------------------------
004970 300000-BEGIN-BUILD-INITIAL-DOMAIN.
004980*    ONE PASS OVER THE GROUP LIST, ONE CALL PER GROUP TO BUILD
004990*    THAT GROUP'S ROW OF THE DOMAIN TABLE.  BAILS OUT EARLY THE
005000*    MOMENT ANY GROUP TURNS UP WITH NO FEASIBLE TABLE AT ALL -
005010*    THERE IS NO POINT FINISHING THE BUILD FOR THE REMAINING
005020*    GROUPS WHEN THE RUN IS ALREADY DOOMED.
005030     PERFORM 305000-BEGIN-BUILD-ONE-GROUP-DOMAIN
005040        THRU 305000-END-BUILD-ONE-GROUP-DOMAIN
005050        VARYING IDX-G1 FROM CTE-ONE BY CTE-ONE
005060          UNTIL IDX-G1 > WS-GROUP-COUNT
005070             OR WS-A-DOMAIN-IS-EMPTY.
005080 300000-END-BUILD-INITIAL-DOMAIN.
005090     EXIT.
005100*
005110 305000-BEGIN-BUILD-ONE-GROUP-DOMAIN.
005120*    WS-DOMAIN-SIZE IS RESET HERE AND COUNTED BACK UP AS EACH
005130*    TABLE IS TESTED BELOW - IT IS THIS GROUP'S RUNNING DOMAIN
005140*    SIZE, NOT A PROGRAM-WIDE TOTAL.
005150     MOVE CTE-ZERO TO WS-DOMAIN-SIZE
005160     PERFORM 308000-BEGIN-TEST-ONE-CELL
005170        THRU 308000-END-TEST-ONE-CELL
005180        VARYING IDX-T FROM CTE-ONE BY CTE-ONE
005190          UNTIL IDX-T > WS-TABLE-COUNT
005200*
005210*    IF NOT ONE TABLE IN THE WHOLE VENUE SURVIVED THE TEST BELOW
005220*    FOR THIS GROUP, THE GROUP HAS NO FEASIBLE SEATING AND THE
005230*    WHOLE RUN IS FLAGGED UNSOLVABLE RIGHT HERE - NO SENSE
005240*    RUNNING AC-3 ON A DOMAIN THAT STARTS OUT EMPTY.
005250     IF WS-DOMAIN-SIZE = CTE-ZERO
005260         MOVE "Y" TO WS-DOMAIN-EMPTY-SW
005270         ADD CTE-ONE TO WS-EMPTY-GROUP-COUNT
005280     END-IF.
005290 305000-END-BUILD-ONE-GROUP-DOMAIN.
005300     EXIT.
005310*
005320 308000-BEGIN-TEST-ONE-CELL.
005330*    LOAD THE SHARED WS-TEST-GROUP/WS-TEST-TABLE PAIR THAT
005340*    310000 BELOW TESTS - THE SAME PAIR OF WORK FIELDS IS REUSED
005350*    LATER BY THE AC-3 SUPPORT SEARCH AT 425000 SO THE ONE
005360*    FEASIBILITY RULE SERVES BOTH PLACES.
005370     MOVE IDX-G1 TO WS-TEST-GROUP
005380     SET WS-TEST-TABLE TO IDX-T
005390     SET IDX-DG1 TO IDX-G1
005400     SET IDX-DT1 TO IDX-T
005410*
005420     PERFORM 310000-BEGIN-TEST-TABLE-FITS-GROUP
005430        THRU 310000-END-TEST-TABLE-FITS-GROUP
005440*
005450*    Y MEANS THE TABLE STAYS IN THE GROUP'S STARTING DOMAIN, N
005460*    MEANS IT IS RULED OUT BEFORE AC-3 EVER RUNS.
005470     IF WS-IS-FEASIBLE
005480         MOVE "Y" TO DM-TABLE-COL (IDX-DG1, IDX-DT1)
005490         ADD CTE-ONE TO WS-DOMAIN-SIZE
005500     ELSE
005510         MOVE "N" TO DM-TABLE-COL (IDX-DG1, IDX-DT1)
005520     END-IF.
005530 308000-END-TEST-ONE-CELL.
005540     EXIT.
005550*
005560*--------------------------------------------------------------
005570*    310000  DOES THE TABLE NAMED IN WS-TEST-TABLE FIT THE
005580*    GROUP NAMED IN WS-TEST-GROUP?  SAME RULE AS IN GRPPNLTY.
005590*--------------------------------------------------------------
005600 310000-BEGIN-TEST-TABLE-FITS-GROUP.
005610     SET IDX-GR TO WS-TEST-GROUP
005620     SET IDX-TT TO WS-TEST-TABLE
005630     MOVE "N" TO WS-FEASIBLE-SW
005640*
005650*    TWO TESTS, BOTH MUST HOLD - THE TABLE MUST SEAT THE WHOLE
005660*    GROUP IN ONE PIECE (NO SPLITTING A GROUP ACROSS TABLES),
005670*    AND IF THE GROUP NEEDS WHEELCHAIR ACCESS THE TABLE MUST
005680*    OFFER IT.  A GROUP THAT DOES NOT NEED ACCESS IS NOT HELD
005690*    TO THE SECOND TEST AT ALL.
005700     IF WK-T-MAX-SEATS (IDX-TT) NOT < WK-GR-TOTAL-SEATS (IDX-GR)
005710         IF WK-GR-REQ-ACCESS (IDX-GR) NOT = "Y"
005720         OR WK-T-ACCESS (IDX-TT) = "Y"
005730             MOVE "Y" TO WS-FEASIBLE-SW
005740         END-IF
005750     END-IF.
005760 310000-END-TEST-TABLE-FITS-GROUP.
005770     EXIT.
005780*
005790*--------------------------------------------------------------
005800*    400000  ARC-CONSISTENCY REVISE - RUN FULL PASSES OVER
005810*    EVERY ORDERED GROUP PAIR UNTIL A PASS MAKES NO CHANGE, OR
005820*    A DOMAIN GOES EMPTY, OR THE PASS GUARD TRIPS.
005830*--------------------------------------------------------------
005840 400000-BEGIN-REVISE-TO-FIXPOINT.
005850*    CLASSIC AC-3 OUTER LOOP.  WS-CHANGED-SW IS FORCED TO "Y"
005860*    HERE SO THE FIRST PASS ALWAYS RUNS; FROM THEN ON A PASS
005870*    THAT STRIKES NOTHING MEANS EVERY ARC IN THE NETWORK IS
005880*    ALREADY CONSISTENT AND THE FIXPOINT IS REACHED.  THE
005890*    WITH TEST AFTER FORM IS USED DELIBERATELY - THE LOOP BODY
005900*    MUST RUN AT LEAST ONCE BEFORE THE EXIT CONDITIONS ARE EVEN
005910*    MEANINGFUL, SINCE WS-CHANGED-SW HAS NO PRIOR PASS TO
005920*    REFLECT ON THE FIRST TIME THROUGH.  CTE-MAX-PASSES IS A
005930*    BACKSTOP ONLY - A WELL-FORMED GUEST LIST SHOULD CONVERGE
005940*    IN A HANDFUL OF PASSES, NEVER CLOSE TO THE GUARD.
005950     MOVE "Y" TO WS-CHANGED-SW
005960     PERFORM 405000-BEGIN-REVISE-ONE-PASS
005970        THRU 405000-END-REVISE-ONE-PASS
005980        WITH TEST AFTER
005990       UNTIL WS-CHANGED-SW NOT = "Y"
006000          OR WS-A-DOMAIN-IS-EMPTY
006010          OR WS-PASS-COUNT > CTE-MAX-PASSES.
006020 400000-END-REVISE-TO-FIXPOINT.
006030     EXIT.
006040*
006050 405000-BEGIN-REVISE-ONE-PASS.
006060*    WS-CHANGED-SW IS DROPPED TO "N" AT THE TOP OF EVERY PASS -
006070*    IT ONLY FLIPS BACK TO "Y" IF 420000 BELOW ACTUALLY STRIKES
006080*    A TABLE SOMEWHERE IN THIS PASS, WHICH IS WHAT TELLS THE
006090*    OUTER LOOP ABOVE WHETHER ANOTHER PASS IS WORTH RUNNING.
006100     ADD CTE-ONE TO WS-PASS-COUNT
006110     MOVE "N" TO WS-CHANGED-SW
006120*
006130*    ONE FULL SWEEP TOUCHES EVERY GROUP AS "G1" IN TURN.
006140     PERFORM 410000-BEGIN-REVISE-FOR-G1
006150        THRU 410000-END-REVISE-FOR-G1
006160        VARYING IDX-G1 FROM CTE-ONE BY CTE-ONE
006170          UNTIL IDX-G1 > WS-GROUP-COUNT
006180             OR WS-A-DOMAIN-IS-EMPTY.
006190 405000-END-REVISE-ONE-PASS.
006200     EXIT.
006210*
006220 410000-BEGIN-REVISE-FOR-G1.
006230*    FOR THE CURRENT G1, CHECK ITS DOMAIN AGAINST EVERY OTHER
006240*    GROUP G2 IN TURN - ARC CONSISTENCY IS TESTED ON THE
006250*    ORDERED PAIR (G1, G2), NOT THE UNORDERED PAIR, SO BOTH
006260*    DIRECTIONS GET THEIR OWN ARC LATER IN THE SAME PASS WHEN
006270*    G1 AND G2 SWAP ROLES.
006280     PERFORM 412000-BEGIN-REVISE-AGAINST-G2
006290        THRU 412000-END-REVISE-AGAINST-G2
006300        VARYING IDX-G2 FROM CTE-ONE BY CTE-ONE
006310          UNTIL IDX-G2 > WS-GROUP-COUNT
006320             OR WS-A-DOMAIN-IS-EMPTY.
006330 410000-END-REVISE-FOR-G1.
006340     EXIT.
006350*
006360 412000-BEGIN-REVISE-AGAINST-G2.
006370*    A GROUP IS NEVER CHECKED AGAINST ITSELF - THERE IS NO ARC
006380*    FROM A GROUP TO ITS OWN DOMAIN.  WHEN G2 IS A DIFFERENT
006390*    GROUP, REVISE THE ARC (G1, G2) ONE CANDIDATE TABLE T AT A
006400*    TIME ACROSS THE WHOLE VENUE.
006410     IF IDX-G2 NOT = IDX-G1
006420         PERFORM 420000-BEGIN-REVISE-ARC
006430            THRU 420000-END-REVISE-ARC
006440            VARYING IDX-T FROM CTE-ONE BY CTE-ONE
006450              UNTIL IDX-T > WS-TABLE-COUNT
006460                 OR WS-A-DOMAIN-IS-EMPTY
006470     END-IF.
006480 412000-END-REVISE-AGAINST-G2.
006490     EXIT.
006500*
006510*--------------------------------------------------------------
006520*    420000  TABLE T SURVIVES IN G1'S DOMAIN ONLY IF G2'S
006530*    DOMAIN STILL HOLDS SOME OTHER TABLE T2 THAT FITS BOTH G1
006540*    AND G2.  IF NOT, T IS STRUCK FROM G1'S DOMAIN.
006550*--------------------------------------------------------------
006560 420000-BEGIN-REVISE-ARC.
006570*    NOTHING TO REVISE IF T IS ALREADY OUT OF G1'S DOMAIN - A
006580*    TABLE CAN ONLY BE STRUCK ONCE, SO SKIP STRAIGHT PAST ANY
006590*    CELL THAT SOME EARLIER PASS OR ARC ALREADY MARKED "N".
006600     SET IDX-DG1 TO IDX-G1
006610     SET IDX-DT1 TO IDX-T
006620     IF DM-TABLE-COL (IDX-DG1, IDX-DT1) = "Y"
006630*        ASSUME NO SUPPORT UNTIL 425000 PROVES OTHERWISE FOR
006640*        SOME CANDIDATE TABLE T2 IN G2'S OWN DOMAIN.
006650         MOVE "N" TO WS-SURVIVES-SW
006660         PERFORM 425000-BEGIN-SEEK-SUPPORT
006670            THRU 425000-END-SEEK-SUPPORT
006680            VARYING IDX-T2 FROM CTE-ONE BY CTE-ONE
006690              UNTIL IDX-T2 > WS-TABLE-COUNT
006700                 OR WS-DOES-SURVIVE
006710*
006720*        IF NO TABLE IN G2'S DOMAIN CAN STAND IN AS A WITNESS
006730*        FOR T, THEN ASSIGNING T TO G1 WOULD LEAVE G2 WITH NO
006740*        LEGAL TABLE OF ITS OWN - SO T IS NOT A REAL OPTION FOR
006750*        G1 EITHER, AND IS STRUCK.  THE CHANGED FLAG IS RAISED
006760*        SO THE OUTER LOOP KNOWS TO RUN AT LEAST ONE MORE PASS,
006770*        SINCE STRIKING T HERE MAY NOW MAKE SOME OTHER ARC
006780*        INCONSISTENT THAT WAS FINE BEFORE THIS STRIKE.
006790         IF NOT WS-DOES-SURVIVE
006800             MOVE "N" TO DM-TABLE-COL (IDX-DG1, IDX-DT1)
006810             MOVE "Y" TO WS-CHANGED-SW
006820             PERFORM 428000-BEGIN-TEST-DOMAIN-EMPTY
006830                THRU 428000-END-TEST-DOMAIN-EMPTY
006840         END-IF
006850     END-IF.
006860 420000-END-REVISE-ARC.
006870     EXIT.
006880*
006890 425000-BEGIN-SEEK-SUPPORT.
006900*    T2 IS ONLY A CANDIDATE WITNESS IF IT IS A DIFFERENT TABLE
006910*    FROM T ITSELF AND IT IS STILL "Y" - I.E. STILL ALIVE - IN
006920*    G2'S OWN DOMAIN.  A TABLE ALREADY STRUCK FROM G2 CANNOT
006930*    VOUCH FOR ANYTHING.
006940     SET IDX-DG2 TO IDX-G2
006950     SET IDX-DT2 TO IDX-T2
006960     IF IDX-T2 NOT = IDX-T
006970     AND DM-TABLE-COL (IDX-DG2, IDX-DT2) = "Y"
006980*        THE QUIRK THAT MAKES THIS AN ARC-CONSISTENCY CHECK AND
006990*        NOT A PLAIN FEASIBILITY CHECK - T2 MUST FIT G1 *AND*
007000*        FIT G2 BOTH, THE SAME T2, BEFORE IT COUNTS AS SUPPORT.
007010*        A T2 THAT ONLY FITS ONE SIDE IS NO WITNESS AT ALL, SO
007020*        THE SECOND TEST IS NESTED INSIDE THE FIRST RATHER THAN
007030*        RUN INDEPENDENTLY - IF T2 FAILS G1 THE SEARCH MOVES ON
007040*        TO THE NEXT T2 WITHOUT EVEN TESTING IT AGAINST G2.
007050         MOVE IDX-G1 TO WS-TEST-GROUP
007060         SET WS-TEST-TABLE TO IDX-T2
007070         PERFORM 310000-BEGIN-TEST-TABLE-FITS-GROUP
007080            THRU 310000-END-TEST-TABLE-FITS-GROUP
007090         IF WS-IS-FEASIBLE
007100             MOVE IDX-G2 TO WS-TEST-GROUP
007110             PERFORM 310000-BEGIN-TEST-TABLE-FITS-GROUP
007120                THRU 310000-END-TEST-TABLE-FITS-GROUP
007130             IF WS-IS-FEASIBLE
007140*                T2 FITS BOTH GROUPS - IT STANDS AS A WITNESS,
007150*                SO T NEED NOT BE STRUCK FROM G1 ON ACCOUNT OF
007160*                THIS PARTICULAR G2.  THE VARYING LOOP IN 420000
007170*                STOPS THE MOMENT WS-DOES-SURVIVE COMES UP "Y",
007180*                SO NO FURTHER T2 CANDIDATES ARE EVEN LOOKED AT.
007190                 MOVE "Y" TO WS-SURVIVES-SW
007200             END-IF
007210         END-IF
007220     END-IF.
007230 425000-END-SEEK-SUPPORT.
007240     EXIT.
007250*
007260 428000-BEGIN-TEST-DOMAIN-EMPTY.
007270*    CALLED ONLY FROM 420000 ABOVE, AND ONLY RIGHT AFTER A
007280*    STRIKE - NO SENSE RECOUNTING A DOMAIN THAT DID NOT JUST
007290*    LOSE A TABLE.
007300*    RECOUNTS G1'S ENTIRE DOMAIN ROW FROM SCRATCH RATHER THAN
007310*    JUST DECREMENTING A RUNNING TOTAL - THE DOMAIN TABLE IS
007320*    THE ONE SOURCE OF TRUTH, AND A FRESH COUNT COSTS LITTLE
007330*    AGAINST CTE-MAX-TABLES SITTING AT 40.
007340     MOVE CTE-ZERO TO WS-DOMAIN-SIZE
007350     SET IDX-DG1 TO IDX-G1
007360     PERFORM 429000-BEGIN-COUNT-ONE-CELL
007370        THRU 429000-END-COUNT-ONE-CELL
007380        VARYING IDX-T2 FROM CTE-ONE BY CTE-ONE
007390          UNTIL IDX-T2 > WS-TABLE-COUNT
007400*
007410*    A GROUP WHOSE LAST SURVIVING TABLE JUST GOT STRUCK HAS NO
007420*    FEASIBLE SEATING LEFT AT ALL - THAT ENDS THE WHOLE RUN AS
007430*    UNSOLVABLE, SO THE EMPTY-DOMAIN SWITCH PROPAGATES BACK UP
007440*    THROUGH EVERY PERFORM UNTIL ON THE CALL CHAIN ABOVE.
007450     IF WS-DOMAIN-SIZE = CTE-ZERO
007460         MOVE "Y" TO WS-DOMAIN-EMPTY-SW
007470         ADD CTE-ONE TO WS-EMPTY-GROUP-COUNT
007480     END-IF.
007490 428000-END-TEST-DOMAIN-EMPTY.
007500     EXIT.
007510*
007520 429000-BEGIN-COUNT-ONE-CELL.
007530     SET IDX-DT2 TO IDX-T2
007540     IF DM-TABLE-COL (IDX-DG1, IDX-DT2) = "Y"
007550         ADD CTE-ONE TO WS-DOMAIN-SIZE
007560     END-IF.
007570 429000-END-COUNT-ONE-CELL.
007580     EXIT.
007590*
007600*--------------------------------------------------------------
007610*    450000  WRITE THE SURVIVING DOMAIN OUT TO DOMNFIL - ONE
007620*    RECORD PER GROUP, ONE FLAG BYTE PER TABLE LOAD POSITION -
007630*    SO GRPPNLTY SCORES AGAINST THE NARROWED SET, NOT ITS OWN.
007640*--------------------------------------------------------------
007650 450000-BEGIN-WRITE-DOMAIN-FILE.
007660*    ONE DOMAIN RECORD PER GROUP, WRITTEN IN THE SAME ORDER THE
007670*    GROUPS WERE LOADED IN - GRPPNLTY MATCHES BACK TO ITS OWN
007680*    GROUP LIST BY ID, NOT BY POSITION, SO THE WRITE ORDER HERE
007690*    DOES NOT NEED TO MATCH ANYTHING DOWNSTREAM.
007700     PERFORM 451000-BEGIN-WRITE-ONE-GROUP-DOMAIN
007710        THRU 451000-END-WRITE-ONE-GROUP-DOMAIN
007720        VARYING IDX-G1 FROM CTE-ONE BY CTE-ONE
007730          UNTIL IDX-G1 > WS-GROUP-COUNT.
007740 450000-END-WRITE-DOMAIN-FILE.
007750     EXIT.
007760*
007770 451000-BEGIN-WRITE-ONE-GROUP-DOMAIN.
007780*    SPACE-FILL THE OUTPUT RECORD FIRST SO EVERY BYTE BEYOND
007790*    THE ACTUAL TABLE COUNT COMES OUT CLEAN RATHER THAN CARRYING
007800*    WHATEVER A PRIOR GROUP'S WRITE LEFT BEHIND IN THE BUFFER.
007810     MOVE SPACES TO DM-OUT-REC
007820     MOVE WK-GR-ID (IDX-G1) TO DM-OUT-GROUP-ID
007830     SET IDX-DG1 TO IDX-G1
007840*
007850     PERFORM 452000-BEGIN-COPY-ONE-FLAG
007860        THRU 452000-END-COPY-ONE-FLAG
007870        VARYING IDX-DF FROM CTE-ONE BY CTE-ONE
007880          UNTIL IDX-DF > CTE-MAX-TABLES
007890*
007900     WRITE DM-OUT-REC.
007910 451000-END-WRITE-ONE-GROUP-DOMAIN.
007920     EXIT.
007930*
007940 452000-BEGIN-COPY-ONE-FLAG.
007950*    THE OUTPUT RECORD ALWAYS CARRIES CTE-MAX-TABLES FLAG BYTES
007960*    REGARDLESS OF HOW MANY REAL TABLES THE VENUE HAS THIS RUN -
007970*    POSITIONS BEYOND THE ACTUAL TABLE COUNT ARE PADDED "N" SO
007980*    GRPPNLTY NEVER READS A FLAG FOR A TABLE THAT WAS NEVER
007990*    LOADED IN THE FIRST PLACE.
008000     IF IDX-DF NOT > WS-TABLE-COUNT
008010         SET IDX-DT1 TO IDX-DF
008020         MOVE DM-TABLE-COL (IDX-DG1, IDX-DT1)
008030           TO DM-OUT-FLAG (IDX-DF)
008040     ELSE
008050         MOVE "N" TO DM-OUT-FLAG (IDX-DF)
008060     END-IF.
008070 452000-END-COPY-ONE-FLAG.
008080     EXIT.
008090*
008100*--------------------------------------------------------------
008110*    500000  CLOSE UP AND SHOW THE COUNTS.
008120*--------------------------------------------------------------
008130 500000-BEGIN-CLOSE-AND-REPORT.
008140*    CLOSE ALL THREE REGARDLESS OF HOW FAR THE RUN GOT - A RUN
008150*    THAT BAILED OUT EARLY ON AN EMPTY DOMAIN STILL LEAVES THE
008160*    FILES OPEN AND STILL NEEDS THIS STEP.
008170     CLOSE GROUP-FILE
008180     CLOSE TABLE-FILE
008190     CLOSE DOMAIN-FILE
008200*
008210*    OPERATOR-FACING SUMMARY - THE PASS COUNT TELLS THE SHOP HOW
008220*    HARD THE GUEST LIST FOUGHT THE NARROWING, AND THE EMPTY
008230*    DOMAIN COUNT TELLS THEM HOW MANY GROUPS (IF ANY) MADE THE
008240*    RUN UNSOLVABLE, SO THEY KNOW WHERE TO START LOOKING BEFORE
008250*    EVER OPENING THE DOMAIN FILE ITSELF.
008260     DISPLAY SPACE
008270     DISPLAY "+---+----+---+----+---+----+---+"
008280     DISPLAY "|   TBLDOMAIN - DOMAIN SUMMARY  |"
008290     DISPLAY "+---+----+---+----+---+----+---+"
008300     DISPLAY "| GROUPS READ      : " WS-GROUP-COUNT
008310     DISPLAY "| TABLES READ      : " WS-TABLE-COUNT
008320     DISPLAY "| REVISE PASSES    : " WS-PASS-COUNT
008330     DISPLAY "| EMPTY DOMAINS    : " WS-EMPTY-GROUP-COUNT
008340     IF WS-A-DOMAIN-IS-EMPTY
008350         DISPLAY "| *** NO FEASIBLE SEATING - SEE ABOVE *** "
008360     END-IF
008370     DISPLAY "+---+----+---+----+---+----+---+".
008380 500000-END-CLOSE-AND-REPORT.
008390     EXIT.
