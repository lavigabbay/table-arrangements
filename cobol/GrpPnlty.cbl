000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    GRPPNLTY.
000030 AUTHOR.        P. SANTOS.
000040 INSTALLATION.  BANQUET SYSTEMS GROUP.
000050 DATE-WRITTEN.  11/02/89.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*
000090*************************************************************
000100*                    C H A N G E   L O G
000110*************************************************************
000120* DATE     INIT  WORK-ORD  DESCRIPTION OF CHANGE
000130* -------- ----  --------  ----------------------------------
000140* 11/02/89 PJS   WO-00342  ORIGINAL CODING - GROUP-TO-TABLE
000150*                          PENALTY SCORE AND GREEDY COMMIT.
000160* 11/02/89 PJS   WO-00342  BUILT GUEST/TABLE/GROUP W-S TABLES.
000170* 03/18/90 PJS   WO-00366  ADDED SAME-RELATION AND PREFERRED-
000180*                          GUEST BONUS TERMS.
000190* 09/27/91 RH    WO-00438  ADDED SIDE-PREFERENCE BONUS.
000200* 02/14/93 MAO   WO-00512  ADDED CUBIC EMPTY-SEATS PENALTY SO
000210*                          HALF-FILLED TABLES SCORE WORSE.
000220* 06/30/94 MAO   WO-00559  DOMAIN NOW DROPPED FOR A TABLE AS
000230*                          SOON AS IT FILLS, NOT AT RUN END.
000240* 01/11/96 PJS   WO-00641  GREEDY COMMIT LOOP NOW SKIPS A
000250*                          GROUP WHOSE DOMAIN WENT EMPTY.
000260* 08/04/97 RH    WO-00702  RELATION CODE FIELD WIDENED TO
000270*                          MATCH GUEST MASTER (25 BYTES).
000280* 11/20/98 PJS   WO-00786  Y2K REMEDIATION - EVENT-ID 4 DIGIT
000290*                          WINDOW.
000300* 01/22/99 PJS   WO-00791  Y2K REMEDIATION - CENTURY WINDOW
000310*                          VERIFIED.
000320* 07/09/00 TDK   WO-00858  ADDED RUN SUMMARY DISPLAY WITH
000330*                          TOTAL PENALTY ACCUMULATOR.
000340* 04/15/02 RH    WO-00930  RECOMPILED NEW RUNTIME, NO LOGIC
000350*                          CHANGE.
000360* 03/11/05 MAO   WO-01063  NOW READS TBLDOMAIN'S NARROWED
000370*                          DOMAIN FILE INSTEAD OF RE-DERIVING
000380*                          FEASIBILITY FROM SCRATCH.
000390* 11/08/07 RH    WO-01178  ADDED GROUPS-UNSEATED COUNT TO THE
000400*                          CLOSING SUMMARY PER OPERATIONS REQUEST.
000410* 07/02/10 TDK   WO-01310  REVIEWED PENALTY WEIGHTS AGAINST
000420*                          GSTASGN'S COST MATRIX AFTER A GUEST
000430*                          COMPLAINT - WEIGHTS CONFIRMED STILL
000440*                          CONSISTENT WITH THE NEWER ENGINE.
000450* 05/19/12 RH    WO-01401  CORRECTED A COMMENT ABOVE THAT STILL
000460*                          SAID "OPEN THE THREE FILES" - PASS
000470*                          HAS OPENED FOUR SINCE WO-01063 ADDED
000480*                          DOMNFIL.  NO LOGIC CHANGE.
000490* 09/14/14 MAO   WO-01455  CONFIRMED OCC-ROW CAP OF 30 STILL
000500*                          COVERS THE LARGEST TABLE ON FILE
000510*                          AFTER THE HALL SWITCHED TO ROUND
000520*                          TABLES OF UP TO TWENTY SEATS.
000530* 02/03/17 TDK   WO-01522  NO FUNCTIONAL CHANGE - REVIEWED
000540*                          AGAINST THE AUDITOR'S YEARLY PASS
000550*                          OVER ALL BANQUET SYSTEMS PROGRAMS.
000560*************************************************************
000570*    GROUP-TO-TABLE PENALTY SCORING AND GREEDY COMMIT PASS.
000580*    FOR EACH SEATING GROUP, SCORES EVERY TABLE STILL IN ITS
000590*    DOMAIN AGAINST THE TABLE'S CURRENT OCCUPANT STATE (WHO
000600*    IS ALREADY SEATED THERE, WHAT SIDE AND RELATION THEY
000610*    CARRY, HOW MANY SEATS ARE STILL OPEN) AND SEATS THE
000620*    GROUP AT ITS LOWEST-PENALTY CANDIDATE.  THIS IS THE
000630*    SHOP'S SECOND, OLDER SEATING ENGINE - KEPT RUNNING
000640*    ALONGSIDE GSTASGN AS A CROSS-CHECK ON THE NEWER
000650*    ASSIGNMENT-MATRIX METHOD.
000660*
000670*    UNLIKE GSTASGN'S HUNGARIAN SOLVE, THIS PASS NEVER BACKS
000680*    OUT A COMMITTED GROUP - ONCE A GROUP IS SEATED AT A TABLE
000690*    THE DECISION STANDS FOR THE REST OF THE RUN, EVEN IF A
000700*    LATER GROUP WOULD HAVE SCORED BETTER THERE.  THAT IS WHY
000710*    THE BANQUET OFFICE TREATS GSTASGN'S OUTPUT AS THE CHART OF
000720*    RECORD AND THIS RUN AS A SANITY CHECK ON IT, NOT THE OTHER
000730*    WAY AROUND.
000740*************************************************************
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER.  BANQUET-3090.
000780 OBJECT-COMPUTER.  BANQUET-3090.
000790 SPECIAL-NAMES.
000800*    STANDARD SHOP BOILERPLATE, CARRIED THE SAME ACROSS ALL
000810*    THREE SEATING PROGRAMS - TOP-OF-FORM, SIDE CLASS TEST, AND
000820*    THE OPERATOR ABORT SWITCH.
000830     C01 IS TOP-OF-FORM
000840     CLASS GROUP-SIDE-CODE IS "G" "B"
000850     SWITCH-1 IS ABORT-SWITCH
000860         ON STATUS IS ABORT-REQUESTED
000870        OFF STATUS IS ABORT-NOT-REQUESTED.
000880*
000890 INPUT-OUTPUT SECTION.
000900 FILE-CONTROL.
000910*    FOUR FILES THIS TIME - THE GUEST AND TABLE MASTERS, THE
000920*    ROLLED-UP GROUP LIST, AND TBLDOMAIN'S NARROWED-DOMAIN
000930*    OUTPUT.  ALL FOUR OPTIONAL SO A MISSING ONE FAILS CLEAN
000940*    THROUGH THE DECLARATIVES BELOW.
000950*    GUEST AND TABLE MASTERS READ HERE STRICTLY FOR SCORING -
000960*    NEITHER IS EVER REWRITTEN BY THIS PROGRAM.
000970     SELECT OPTIONAL GUEST-FILE  ASSIGN TO "GUESTFIL"
000980            ORGANIZATION IS LINE SEQUENTIAL
000990            FILE STATUS  IS FS-GUEST-FILE.
001000     SELECT OPTIONAL TABLE-FILE  ASSIGN TO "TABLEFIL"
001010            ORGANIZATION IS LINE SEQUENTIAL
001020            FILE STATUS  IS FS-TABLE-FILE.
001030*    GROUPFIL IS TBLDOMAIN'S OWN INPUT, READ HERE A SECOND TIME
001040*    SO THIS PASS KNOWS EACH GROUP'S MEMBER LIST AND SEAT COUNT
001050*    WITHOUT HAVING TO CARRY THAT ACROSS FROM TBLDOMAIN'S RUN.
001060     SELECT OPTIONAL GROUP-FILE  ASSIGN TO "GROUPFIL"
001070            ORGANIZATION IS LINE SEQUENTIAL
001080            FILE STATUS  IS FS-GROUP-FILE.
001090*    DOMNFIL IS TBLDOMAIN'S OUTPUT - THE ONE FILE THIS PROGRAM
001100*    SHARES DOWNSTREAM RATHER THAN DERIVING INDEPENDENTLY.
001110     SELECT OPTIONAL DOMAIN-FILE ASSIGN TO "DOMNFIL"
001120            ORGANIZATION IS LINE SEQUENTIAL
001130            FILE STATUS  IS FS-DOMAIN-FILE.
001140*
001150 DATA DIVISION.
001160 FILE SECTION.
001170*
001180*--------------------------------------------------------------
001190*    GUEST MASTER - READ-ONLY HERE.  WE ONLY NEED A MEMBER'S
001200*    RELATION, SIDE AND PREFER-LIST TO SCORE A GROUP, BUT THE
001210*    FULL RECORD IS CARRIED SO THE LAYOUT MATCHES GSTASGN'S
001220*    COPY OF THE SAME FILE BYTE FOR BYTE.
001230*--------------------------------------------------------------
001240 FD  GUEST-FILE.
001250 01  GU-REC.
001260*    GU-ID-X REDEFINES THE NUMERIC KEY AS DISPLAY TEXT FOR THE
001270*    RARE DIAGNOSTIC DISPLAY THAT WANTS TO SHOW IT RAW.
001280     05  GU-ID                  PIC 9(9).
001290     05  GU-ID-X REDEFINES GU-ID
001300                                PIC X(9).
001310     05  GU-NAME                PIC X(60).
001320     05  GU-SEATS               PIC 9(2).
001330     05  GU-PHONE               PIC X(20).
001340     05  GU-NEAR-STAGE          PIC X(1).
001350         88  GU-WANTS-STAGE         VALUE "Y".
001360*    GU-STATUS ISN'T READ BY THIS PASS - CARRIED ONLY BECAUSE
001370*    GUESTFIL'S LAYOUT MUST MATCH THE OTHER TWO PROGRAMS BYTE
001380*    FOR BYTE SINCE ALL THREE SHARE THE SAME MASTER FILE.
001390     05  GU-STATUS              PIC X(20).
001400     05  GU-SIDE                PIC X(10).
001410     05  GU-RELATION            PIC X(25).
001420     05  GU-ACCESS              PIC X(1).
001430         88  GU-NEEDS-ACCESS        VALUE "Y".
001440     05  GU-TABLE-ID            PIC 9(9).
001450     05  GU-EVENT-ID            PIC 9(9).
001460*    AVOID LIST IS NEVER LOADED INTO WORKING STORAGE BY THIS
001470*    PROGRAM - THE PENALTY FORMULA HAS NO AVOID TERM, ONLY
001480*    GSTASGN'S COST MATRIX SCORES AVOID-LIST HITS.
001490     05  GU-AVOID-COUNT         PIC 9(3).
001500     05  GU-AVOID-ID OCCURS 50 TIMES
001510                                PIC 9(9).
001520     05  GU-PREFER-COUNT        PIC 9(3).
001530     05  GU-PREFER-ID OCCURS 50 TIMES
001540                                PIC 9(9).
001550     05  FILLER                 PIC X(8).
001560*
001570*--------------------------------------------------------------
001580*    SEATING TABLE MASTER - SAME LAYOUT AS CARRIED IN GSTASGN.
001590*--------------------------------------------------------------
001600 FD  TABLE-FILE.
001610 01  TB-REC.
001620     05  TB-ID                  PIC 9(9).
001630*    PRINTED TABLE NUMBER - NOT THE SAME AS TB-ID, WHICH IS AN
001640*    INTERNAL KEY THE GUEST AND GROUP FILES POINT BACK TO.
001650     05  TB-NUMBER              PIC 9(3).
001660     05  TB-NUMBER-X REDEFINES TB-NUMBER
001670                                PIC X(3).
001680     05  TB-MAX-SEATS           PIC 9(2).
001690     05  TB-NEAR-STAGE          PIC X(1).
001700         88  TB-IS-STAGE            VALUE "Y".
001710     05  TB-ACCESSIBLE          PIC X(1).
001720         88  TB-IS-ACCESS           VALUE "Y".
001730     05  TB-EVENT-ID            PIC 9(9).
001740     05  FILLER                 PIC X(5).
001750*
001760*--------------------------------------------------------------
001770*    GUEST-GROUP - ONE LINE PER SEATING UNIT, SAME LAYOUT AS
001780*    CARRIED IN TBLDOMAIN.
001790*--------------------------------------------------------------
001800 FD  GROUP-FILE.
001810 01  GR-REC.
001820     05  GR-ID                  PIC 9(9).
001830     05  GR-ID-X REDEFINES GR-ID
001840                                PIC X(9).
001850*    SAME GROUP ROLL-UP TBLDOMAIN READS - MEMBER COUNT/LIST,
001860*    TOTAL SEATS NEEDED AS ONE UNIT, AND THE RELATION CODE THAT
001870*    DRIVES THE RELATION-MATCH BONUS BELOW AT 420000.
001880     05  GR-MEMBER-COUNT        PIC 9(3).
001890     05  GR-MEMBER-ID OCCURS 50 TIMES
001900                                PIC 9(9).
001910     05  GR-TOTAL-SEATS         PIC 9(3).
001920     05  GR-RELATION            PIC X(25).
001930     05  GR-REQ-ACCESS          PIC X(1).
001940         88  GR-NEEDS-ACCESS        VALUE "Y".
001950     05  GR-REQ-STAGE           PIC X(1).
001960         88  GR-WANTS-STAGE         VALUE "Y".
001970     05  GR-SIDE                PIC X(10).
001980     05  FILLER                 PIC X(6).
001990*
002000*--------------------------------------------------------------
002010*    NARROWED-DOMAIN INPUT - ONE LINE PER GROUP, ONE FLAG BYTE
002020*    PER TABLE SLOT (Y/N, BY TABLE LOAD POSITION) LEFT STANDING
002030*    BY TBLDOMAIN'S ARC-CONSISTENCY REVISE PASS.  WE SCORE AND
002040*    COMMIT ONLY AGAINST TABLES STILL FLAGGED "Y" HERE.
002050*--------------------------------------------------------------
002060 FD  DOMAIN-FILE.
002070 01  DM-IN-REC.
002080     05  DM-IN-GROUP-ID         PIC 9(9).
002090     05  DM-IN-GROUP-ID-X REDEFINES DM-IN-GROUP-ID
002100                                PIC X(9).
002110     05  DM-IN-FLAG OCCURS 40 TIMES
002120                     INDEXED BY IDX-DF
002130                                PIC X(1).
002140     05  FILLER                 PIC X(5).
002150*
002160 WORKING-STORAGE SECTION.
002170*    ONE FILE-STATUS 77 PER FILE, PLUS THE OPERATION-CLASS
002180*    SWITCH THE DECLARATIVES HANDLER ABOVE DISPLAYS ON AN
002190*    ERROR - SAME PATTERN AS GSTASGN AND TBLDOMAIN.
002200 77  FS-GUEST-FILE                PIC 9(2)  VALUE ZERO.
002210 77  FS-TABLE-FILE                PIC 9(2)  VALUE ZERO.
002220 77  FS-GROUP-FILE                PIC 9(2)  VALUE ZERO.
002230 77  FS-DOMAIN-FILE               PIC 9(2)  VALUE ZERO.
002240 77  WS-OPER-CLASS                PIC X(14) VALUE SPACES.
002250     88  SW-OPER-OPEN               VALUE "OPEN".
002260     88  SW-OPER-READ               VALUE "READ".
002270*
002280*    PENALTY WEIGHTS - THE SAME FOUR TERMS GSTASGN'S COST
002290*    MATRIX SCORES, BUT TUNED SEPARATELY FOR THIS OLDER ENGINE
002300*    SINCE A GREEDY COMMIT FEELS A BAD CHOICE DIFFERENTLY THAN
002310*    AN OPTIMAL ASSIGNMENT DOES.  CTE-HIGH-PENALTY STANDS IN
002320*    FOR "NO CANDIDATE YET" WHEN HUNTING FOR THE LOWEST SCORE.
002330 78  CTE-ZERO                                  VALUE 0.
002340 78  CTE-ONE                                   VALUE 1.
002350 78  CTE-TEN                                   VALUE 10.
002360 78  CTE-MAX-GUESTS                            VALUE 200.
002370 78  CTE-MAX-TABLES                            VALUE 40.
002380 78  CTE-MAX-GROUPS                            VALUE 100.
002390 78  CTE-MAX-OCC-ROWS                          VALUE 30.
002400 78  CTE-HIGH-PENALTY                          VALUE 999999999.
002410 78  CTE-STAGE-PENALTY                         VALUE 200.
002420 78  CTE-RELATION-WEIGHT                       VALUE 250.
002430 78  CTE-PREFER-WEIGHT                         VALUE 150.
002440 78  CTE-SIDE-WEIGHT                           VALUE 50.
002450 78  CTE-EMPTY-SEATS-WEIGHT                    VALUE 10.
002460*
002470*    RUN-WIDE COUNTERS, ALL COMP, PLUS THE RUNNING TOTAL
002480*    PENALTY ACCUMULATOR SHOWN ON THE CLOSING SUMMARY.
002490 01  WS-COUNTERS.
002500     05  WS-GUEST-COUNT         PIC 9(3)   COMP VALUE ZERO.
002510     05  WS-TABLE-COUNT         PIC 9(2)   COMP VALUE ZERO.
002520     05  WS-GROUP-COUNT         PIC 9(3)   COMP VALUE ZERO.
002530     05  WS-ASSIGNED-COUNT      PIC 9(3)   COMP VALUE ZERO.
002540     05  WS-UNASSIGNED-COUNT    PIC 9(3)   COMP VALUE ZERO.
002550     05  WS-TOTAL-PENALTY       PIC S9(9)  COMP VALUE ZERO.
002560     05  FILLER                 PIC X(4)   VALUE SPACES.
002570*
002580*--------------------------------------------------------------
002590*    WORKING GUEST TABLE - ONLY THE FIELDS THE PENALTY SCORE
002600*    AND THE PREFER-LIST LOOKUP ACTUALLY NEED.
002610*--------------------------------------------------------------
002620 01  WK-GUEST-TABLE OCCURS 1 TO 200 TIMES
002630                    DEPENDING ON WS-GUEST-COUNT
002640                    INDEXED   BY IDX-GU IDX-GU2 IDX-FOUND-GU.
002650     05  WK-GU-ID               PIC 9(9).
002660     05  WK-GU-RELATION         PIC X(25).
002670     05  WK-GU-SIDE             PIC X(10).
002680     05  WK-GU-PREFER-COUNT     PIC 9(3)   COMP.
002690     05  WK-GU-PREFER-ID OCCURS 50 TIMES
002700                                INDEXED BY IDX-PF
002710                                PIC 9(9).
002720     05  FILLER                 PIC X(4).
002730*
002740*--------------------------------------------------------------
002750*    WORKING TABLE LIST, CARRYING THE RUNNING OCCUPANT STATE
002760*    BUILT UP AS GROUPS ARE COMMITTED DURING THIS RUN.
002770*--------------------------------------------------------------
002780 01  WK-TABLE-TABLE OCCURS 1 TO 40 TIMES
002790                    DEPENDING ON WS-TABLE-COUNT
002800                    INDEXED   BY IDX-T IDX-T2 IDX-TT.
002810     05  WK-T-ID                PIC 9(9).
002820     05  WK-T-NUMBER            PIC 9(3).
002830     05  WK-T-MAX-SEATS         PIC 9(2).
002840     05  WK-T-STAGE             PIC X(1).
002850     05  WK-T-ACCESS            PIC X(1).
002860*    FREE-SEATS COUNTS DOWN AS GROUPS ARE COMMITTED DURING THE
002870*    RUN - UNLIKE GSTASGN, THIS PROGRAM SEATS GROUPS ONE AT A
002880*    TIME AS IT GOES RATHER THAN SOLVING ALL AT ONCE, SO THE
002890*    RUNNING CAPACITY MUST BE TRACKED LIVE.
002900     05  WK-T-FREE-SEATS        PIC S9(3)  COMP.
002910*    OCC-ROW IS THE TABLE'S GUEST LIST SO FAR THIS RUN - ONLY
002920*    ID, RELATION AND SIDE ARE KEPT, SINCE THOSE ARE ALL THE
002930*    PENALTY FORMULA BELOW EVER NEEDS TO LOOK UP ABOUT AN
002940*    ALREADY-SEATED OCCUPANT.
002950     05  WK-T-OCC-COUNT         PIC 9(2)   COMP.
002960     05  WK-T-OCC-ROW OCCURS 1 TO 30 TIMES
002970                      INDEXED BY IDX-OC.
002980         10  WK-T-OCC-ID        PIC 9(9).
002990         10  WK-T-OCC-RELATION  PIC X(25).
003000         10  WK-T-OCC-SIDE      PIC X(10).
003010     05  FILLER                 PIC X(4).
003020*
003030*--------------------------------------------------------------
003040*    WORKING GROUP TABLE - FOUR SEPARATE INDEXES BECAUSE THE
003050*    OUTER COMMIT LOOP (IDX-G1), THE DOMAIN-FILE LOAD'S INNER
003060*    SEARCH (IDX-G2), THE PENALTY FORMULA'S OWN REFERENCE
003070*    (IDX-GR), AND A FOUND-POSITION HOLDER (IDX-FOUND-GR) ALL
003080*    NEED TO WALK OR POINT INTO THIS SAME TABLE AT ONCE.
003090*--------------------------------------------------------------
003100 01  WK-GROUP-TABLE OCCURS 1 TO 100 TIMES
003110                    DEPENDING ON WS-GROUP-COUNT
003120                    INDEXED   BY IDX-G1 IDX-G2 IDX-GR
003130                               IDX-FOUND-GR.
003140     05  WK-GR-ID               PIC 9(9).
003150     05  WK-GR-MEMBER-COUNT     PIC 9(3)   COMP.
003160     05  WK-GR-MEMBER-ID OCCURS 50 TIMES
003170                                INDEXED BY IDX-MB
003180                                PIC 9(9).
003190     05  WK-GR-TOTAL-SEATS      PIC 9(3)   COMP.
003200     05  WK-GR-RELATION         PIC X(25).
003210*    REQ-ACCESS IS CARRIED FOR LAYOUT PARITY WITH TBLDOMAIN'S
003220*    COPY OF THE SAME RECORD BUT IS NEVER TESTED BY THIS
003230*    PROGRAM - WHEELCHAIR ACCESS FEASIBILITY WAS ALREADY
003240*    ENFORCED BY TBLDOMAIN'S DOMAIN BUILD BEFORE THIS PASS EVER
003250*    SEES THE GROUP.
003260     05  WK-GR-REQ-ACCESS       PIC X(1).
003270     05  WK-GR-REQ-STAGE        PIC X(1).
003280     05  WK-GR-SIDE             PIC X(10).
003290     05  FILLER                 PIC X(2).
003300*
003310*--------------------------------------------------------------
003320*    DOMAIN MAP - "Y" WHILE THE TABLE IS STILL A CANDIDATE.
003330*--------------------------------------------------------------
003340 01  WK-DOMAIN-TABLE.
003350     05  FILLER                 PIC X(1).
003360     05  DM-GROUP-ROW OCCURS 1 TO 100 TIMES
003370                      DEPENDING ON WS-GROUP-COUNT
003380                      INDEXED   BY IDX-DG1 IDX-DG2.
003390         10  DM-TABLE-COL OCCURS 1 TO 40 TIMES
003400                          DEPENDING ON WS-TABLE-COUNT
003410                          INDEXED   BY IDX-DT1
003420                          PIC X(1).
003430*
003440*    WS-BEST-PENALTY/WS-BEST-TABLE-IDX TRACK THE RUNNING WINNER
003450*    AS 510000 SCORES EACH CANDIDATE TABLE IN A GROUP'S DOMAIN -
003460*    WS-BEST-TABLE-IDX STAYS AT ZERO UNTIL SOME TABLE ACTUALLY
003470*    BEATS CTE-HIGH-PENALTY, WHICH IS HOW 510000 TELLS A SEATED
003480*    GROUP FROM ONE WITH NO FEASIBLE TABLE LEFT AT ALL.
003490 01  WS-WORK-VARS.
003500*    WS-TEST-GROUP/WS-TEST-TABLE ARE THE ONE PAIR 400000'S
003510*    WHOLE DISPATCH CHAIN WORKS FROM - SET ONCE BY 520000
003520*    BEFORE EACH CANDIDATE IS SCORED.
003530     05  WS-TEST-GROUP          PIC 9(3)   COMP VALUE ZERO.
003540     05  WS-TEST-TABLE          PIC 9(2)   COMP VALUE ZERO.
003550     05  WS-BEST-PENALTY        PIC S9(9)  COMP VALUE ZERO.
003560     05  WS-BEST-TABLE-IDX      PIC 9(2)   COMP VALUE ZERO.
003570     05  WS-PENALTY             PIC S9(9)  COMP VALUE ZERO.
003580*    REL-COUNT/PREFER-COUNT ARE THE TWO TALLIES 420000 BUILDS
003590*    UP OVER A CANDIDATE TABLE'S OCCUPANTS BEFORE EITHER WEIGHT
003600*    IS APPLIED.
003610     05  WS-REL-COUNT           PIC 9(3)   COMP VALUE ZERO.
003620     05  WS-PREFER-COUNT        PIC 9(3)   COMP VALUE ZERO.
003630     05  WS-PREFERRED-SW        PIC X(1)   VALUE "N".
003640         88  WS-IS-PREFERRED        VALUE "Y".
003650     05  WS-SEEK-GUEST-ID       PIC 9(9)   COMP VALUE ZERO.
003660     05  WS-PREFER-SEEK-ID      PIC 9(9)   COMP VALUE ZERO.
003670     05  WS-FOUND-GU-SW         PIC X(1)   VALUE "N".
003680         88  WS-GUEST-FOUND         VALUE "Y".
003690*    SAME-SIDE-COUNT/HAS-RELATION-SW/SIDE-BONUS ARE ALL OWNED
003700*    BY 430000'S SIDE-BONUS TERM - THE SWITCH EXISTS SO 430000
003710*    CAN TELL "NO RELATION CODE ON THE GROUP" FROM "RELATION
003720*    CODE PRESENT BUT NO MATCH YET" WITHOUT RE-TESTING SPACES
003730*    TWICE.
003740     05  WS-SAME-SIDE-COUNT     PIC 9(3)   COMP VALUE ZERO.
003750     05  WS-HAS-RELATION-SW     PIC X(1)   VALUE "N".
003760         88  WS-GR-HAS-RELATION     VALUE "Y".
003770     05  WS-SIDE-BONUS          PIC S9(7)  COMP VALUE ZERO.
003780     05  WS-FREE-LEFT           PIC S9(5)  COMP VALUE ZERO.
003790     05  WS-EMPTY-PENALTY       PIC S9(9)  COMP VALUE ZERO.
003800     05  WS-SEEK-GROUP-ID       PIC 9(9)   COMP VALUE ZERO.
003810     05  WS-FOUND-GR-SW         PIC X(1)   VALUE "N".
003820         88  WS-GROUP-FOUND         VALUE "Y".
003830     05  FILLER                 PIC X(4)   VALUE SPACES.
003840*
003850 01  WS-RELATION-TEST           PIC X(25) VALUE SPACES.
003860     88  WS-REL-IS-VALID VALUES
003870         "GROOM_FAMILY             "
003880         "BRIDE_FAMILY             "
003890         "GROOM_FRIENDS            "
003900         "BRIDE_FRIENDS            "
003910         "GROOM_WORK               "
003920         "BRIDE_WORK               "
003930         "GROOM_STUDY              "
003940         "BRIDE_STUDY              "
003950         "GROOM_ARMY               "
003960         "BRIDE_ARMY               "
003970         "BRIDE_MOTHER_FAMILY      "
003980         "BRIDE_FATHER_FAMILY      "
003990         "GROOM_MOTHER_FAMILY      "
004000         "GROOM_FATHER_FAMILY      "
004010         "GROOM_PARENTS_INVITEES   "
004020         "BRIDE_PARENTS_INVITEES   ".
004030*
004040 PROCEDURE DIVISION.
004050 DECLARATIVES.
004060*    ONE HANDLER COVERS ALL FOUR FILES - WS-OPER-CLASS, SET
004070*    JUST BEFORE EACH OPEN/READ ELSEWHERE IN THE PROGRAM, TELLS
004080*    THE OPERATOR WHICH STEP WAS RUNNING WHEN A STATUS TRIPPED.
004090 FILE-HANDLER SECTION.
004100     USE AFTER ERROR PROCEDURE ON GUEST-FILE TABLE-FILE
004110                                  GROUP-FILE DOMAIN-FILE.
004120 000000-STATUS-CHECK.
004130*    ALL FOUR STATUSES ARE SHOWN TOGETHER EVEN THOUGH ONLY ONE
004140*    TRIPPED - SAVES THE OPERATOR A SECOND CALL TO ASK WHICH
004150*    OF THE FOUR FILES IS THE ONE WITH THE PROBLEM.
004160     DISPLAY SPACE
004170     DISPLAY "+---+----+---+----+---+----+---+"
004180     DISPLAY "|  PENALTY PASS FILE STATUS ERR |"
004190     DISPLAY "+---+----+---+----+---+----+---+"
004200     DISPLAY "| OPERATION   : [" WS-OPER-CLASS "]."
004210     DISPLAY "| GUEST  FS   : [" FS-GUEST-FILE "]."
004220     DISPLAY "| TABLE  FS   : [" FS-TABLE-FILE "]."
004230     DISPLAY "| GROUP  FS   : [" FS-GROUP-FILE "]."
004240     DISPLAY "| DOMAIN FS   : [" FS-DOMAIN-FILE "]."
004250     DISPLAY "+---+----+---+----+---+----+---+"
004260     STOP "A FILE ERROR HAS OCCURRED. SEE ABOVE.".
004270 END DECLARATIVES.
004280*
004290*--------------------------------------------------------------
004300*    PROCESSING OVERVIEW - KEPT HERE SINCE NEW HANDS ON THIS
004310*    PASS ALWAYS ASK THE SAME QUESTION FIRST: WHY DOES THIS
004320*    PROGRAM NOT JUST RE-RUN TBLDOMAIN'S OWN ARC-CONSISTENCY
004330*    LOGIC ITSELF?  ANSWER - IT DOESN'T NEED TO.  TBLDOMAIN
004340*    ALREADY DECIDED, FOR EVERY GROUP, WHICH TABLES ARE EVEN
004350*    POSSIBLE (CAPACITY, WHEELCHAIR ACCESS, STAGE REQUEST ALL
004360*    CHECKED THERE).  THIS PASS ONLY HAS TO PICK THE BEST OF
004370*    WHAT'S LEFT, ONE GROUP AT A TIME, SEATING AS IT GOES
004380*    RATHER THAN SOLVING THE WHOLE NIGHT AT ONCE THE WAY
004390*    GSTASGN'S HUNGARIAN SOLVE DOES.  THAT GREEDY, ONE-AT-A-
004400*    TIME CHOICE IS WHY A TABLE MUST BE STRUCK FROM EVERY
004410*    REMAINING GROUP'S DOMAIN THE MOMENT IT FILLS (530000/
004420*    532000 BELOW) - NOTHING ELSE WOULD STOP A LATER GROUP
004430*    FROM BEING SCORED AGAINST A TABLE THAT NO LONGER HAS ROOM.
004440*--------------------------------------------------------------
004450 MAIN-PARAGRAPH.
004460*    SIX STEPS - OPEN, LOAD THE THREE MASTER LISTS, LOAD THE
004470*    NARROWED DOMAIN TBLDOMAIN LEFT ON DISK, SCORE AND COMMIT,
004480*    THEN CLOSE AND REPORT.  THIS PROGRAM TRUSTS TBLDOMAIN'S
004490*    DOMAIN FILE RATHER THAN RE-DERIVING FEASIBILITY ITSELF.
004500     PERFORM 100000-BEGIN-OPEN-FILES
004510        THRU 100000-END-OPEN-FILES
004520*
004530     PERFORM 200000-BEGIN-LOAD-GUESTS
004540        THRU 200000-END-LOAD-GUESTS
004550*
004560     PERFORM 210000-BEGIN-LOAD-TABLES
004570        THRU 210000-END-LOAD-TABLES
004580*
004590     PERFORM 220000-BEGIN-LOAD-GROUPS
004600        THRU 220000-END-LOAD-GROUPS
004610*
004620*    NOTHING TO SCORE IF EITHER LIST CAME UP EMPTY - SKIP
004630*    STRAIGHT TO THE CLOSE/REPORT STEP RATHER THAN LOOP OVER A
004640*    ZERO GROUP OR TABLE COUNT BELOW.
004650     IF WS-GROUP-COUNT > CTE-ZERO
004660     AND WS-TABLE-COUNT > CTE-ZERO
004670         PERFORM 300000-BEGIN-BUILD-INITIAL-DOMAIN
004680            THRU 300000-END-BUILD-INITIAL-DOMAIN
004690*
004700         PERFORM 500000-BEGIN-SELECT-AND-COMMIT
004710            THRU 500000-END-SELECT-AND-COMMIT
004720     END-IF
004730*
004740     PERFORM 600000-BEGIN-CLOSE-AND-REPORT
004750        THRU 600000-END-CLOSE-AND-REPORT
004760*
004770     STOP RUN.
004780*
004790*--------------------------------------------------------------
004800*    100000  OPEN THE FOUR FILES NEEDED FOR THE PASS.
004810*--------------------------------------------------------------
004820 100000-BEGIN-OPEN-FILES.
004830*    ALL FOUR OPEN INPUT ONLY - THIS PROGRAM NEVER REWRITES
004840*    ANY OF THE THREE MASTER FILES OR TBLDOMAIN'S DOMAIN FILE,
004850*    IT ONLY READS THEM AND COMMITS GROUPS IN WORKING STORAGE.
004860     SET SW-OPER-OPEN TO TRUE
004870     OPEN INPUT GUEST-FILE
004880     OPEN INPUT TABLE-FILE
004890     OPEN INPUT GROUP-FILE
004900     OPEN INPUT DOMAIN-FILE.
004910 100000-END-OPEN-FILES.
004920     EXIT.
004930*
004940*--------------------------------------------------------------
004950*    200000  LOAD EVERY GUEST - WE ONLY KEEP THE RELATION,
004960*    SIDE AND PREFER-LIST, BUT THE WHOLE FILE MUST BE READ.
004970*    GUESTFIL IS READ ONCE HERE AND NEVER AGAIN - EVERY LATER
004980*    LOOKUP (PREFER SCORING, OCCUPANT COMMIT) GOES AGAINST
004990*    WK-GUEST-TABLE IN WORKING STORAGE, NOT BACK TO THE FILE.
005000*--------------------------------------------------------------
005010 200000-BEGIN-LOAD-GUESTS.
005020*    READ-AHEAD LOOP - THE FIRST READ PRIMES FS-GUEST-FILE
005030*    BEFORE THE PERFORM UNTIL BELOW EVER TESTS IT.
005040     SET SW-OPER-READ TO TRUE
005050     READ GUEST-FILE RECORD
005060         AT END
005070             CONTINUE
005080         NOT AT END
005090             PERFORM 205000-BEGIN-STORE-ONE-GUEST
005100                THRU 205000-END-STORE-ONE-GUEST
005110     END-READ
005120*
005130     PERFORM 200000-BEGIN-LOAD-GUESTS
005140        THRU 200000-LOOP-EXIT
005150       UNTIL FS-GUEST-FILE = 10
005160          OR FS-GUEST-FILE NOT = ZERO.
005170 200000-LOOP-EXIT.
005180     EXIT.
005190 200000-END-LOAD-GUESTS.
005200     EXIT.
005210*
005220 205000-BEGIN-STORE-ONE-GUEST.
005230*    WS-GUEST-COUNT DOUBLES AS THE NEXT FREE SLOT IN
005240*    WK-GUEST-TABLE, SAME AS GSTASGN'S OWN GUEST LOAD.
005250     ADD CTE-ONE TO WS-GUEST-COUNT
005260     SET IDX-GU TO WS-GUEST-COUNT
005270*
005280     MOVE GU-ID              TO WK-GU-ID           (IDX-GU)
005290     MOVE GU-RELATION         TO WK-GU-RELATION     (IDX-GU)
005300*
005310*    SAME 16-VALUE RELATION VALIDITY GUARD GSTASGN AND
005320*    TBLDOMAIN BOTH CARRY - A BAD OR OUTDATED RELATION CODE
005330*    READS AS "NO RELATION ON FILE" RATHER THAN SCORE AGAINST
005340*    A VALUE THAT NO LONGER MEANS ANYTHING.
005350     MOVE WK-GU-RELATION (IDX-GU) TO WS-RELATION-TEST
005360     IF NOT WS-REL-IS-VALID
005370         MOVE SPACES TO WK-GU-RELATION (IDX-GU)
005380     END-IF
005390*
005400     MOVE GU-SIDE              TO WK-GU-SIDE         (IDX-GU)
005410     MOVE GU-PREFER-COUNT       TO WK-GU-PREFER-COUNT (IDX-GU)
005420*
005430     PERFORM 206000-BEGIN-COPY-ONE-PREFER
005440        THRU 206000-END-COPY-ONE-PREFER
005450        VARYING IDX-PF FROM CTE-ONE BY CTE-ONE
005460          UNTIL IDX-PF > WK-GU-PREFER-COUNT (IDX-GU).
005470 205000-END-STORE-ONE-GUEST.
005480     EXIT.
005490*
005500 206000-BEGIN-COPY-ONE-PREFER.
005510*    ONLY THE PREFER LIST IS COPIED HERE - THE AVOID LIST ON
005520*    THE GUEST RECORD IS LEFT UNREAD, SINCE THIS PROGRAM'S
005530*    PENALTY FORMULA HAS NO AVOID TERM.
005540     MOVE GU-PREFER-ID (IDX-PF)
005550       TO WK-GU-PREFER-ID (IDX-GU, IDX-PF).
005560 206000-END-COPY-ONE-PREFER.
005570     EXIT.
005580*
005590*--------------------------------------------------------------
005600*    210000  LOAD EVERY TABLE, STARTING EACH ONE EMPTY WITH
005610*    FULL FREE CAPACITY.  TABLE LOAD POSITION HERE IS THE SAME
005620*    ORDER TBLDOMAIN USED WHEN IT WROTE DOMNFIL'S FLAG BYTES,
005630*    SO THE 306000 COPY BELOW CAN TRUST POSITION ALONE.
005640*--------------------------------------------------------------
005650 210000-BEGIN-LOAD-TABLES.
005660*    SAME READ-AHEAD SHAPE AS 200000 ABOVE.
005670     SET SW-OPER-READ TO TRUE
005680     READ TABLE-FILE RECORD
005690         AT END
005700             CONTINUE
005710         NOT AT END
005720             PERFORM 215000-BEGIN-STORE-ONE-TABLE
005730                THRU 215000-END-STORE-ONE-TABLE
005740     END-READ
005750*
005760     PERFORM 210000-BEGIN-LOAD-TABLES
005770        THRU 210000-LOOP-EXIT
005780       UNTIL FS-TABLE-FILE = 10
005790          OR FS-TABLE-FILE NOT = ZERO.
005800 210000-LOOP-EXIT.
005810     EXIT.
005820 210000-END-LOAD-TABLES.
005830     EXIT.
005840*
005850 215000-BEGIN-STORE-ONE-TABLE.
005860*    WS-TABLE-COUNT DOUBLES AS THE NEXT FREE SLOT, SAME PATTERN
005870*    AS THE GUEST AND GROUP LOADS ABOVE.
005880     ADD CTE-ONE TO WS-TABLE-COUNT
005890     SET IDX-T TO WS-TABLE-COUNT
005900*
005910     MOVE TB-ID          TO WK-T-ID        (IDX-T)
005920     MOVE TB-NUMBER       TO WK-T-NUMBER    (IDX-T)
005930     MOVE TB-NEAR-STAGE    TO WK-T-STAGE     (IDX-T)
005940     MOVE TB-ACCESSIBLE     TO WK-T-ACCESS    (IDX-T)
005950     MOVE CTE-ZERO            TO WK-T-OCC-COUNT (IDX-T)
005960*
005970*    EVERY TABLE STARTS THE RUN WITH FREE-SEATS SET EQUAL TO
005980*    MAX-SEATS AND NO OCCUPANTS - THE RUNNING FREE-SEATS FIGURE
005990*    IS THEN DRAWN DOWN AS GROUPS COMMIT AT 530000 BELOW.  SAME
006000*    BLANK/ZERO DEFAULTS-TO-TEN RULE AS THE OTHER TWO PROGRAMS.
006010     IF TB-MAX-SEATS = ZERO
006020         MOVE CTE-TEN TO WK-T-MAX-SEATS  (IDX-T)
006030         MOVE CTE-TEN TO WK-T-FREE-SEATS (IDX-T)
006040     ELSE
006050         MOVE TB-MAX-SEATS TO WK-T-MAX-SEATS  (IDX-T)
006060         MOVE TB-MAX-SEATS TO WK-T-FREE-SEATS (IDX-T)
006070     END-IF.
006080 215000-END-STORE-ONE-TABLE.
006090     EXIT.
006100*
006110*--------------------------------------------------------------
006120*    220000  LOAD EVERY GROUP.  GROUPFIL MUST BE READ AGAIN
006130*    HERE EVEN THOUGH TBLDOMAIN ALREADY READ IT, SINCE THIS IS
006140*    A SEPARATE RUN OF A SEPARATE PROGRAM WITH ITS OWN WORKING
006150*    STORAGE - NOTHING CARRIES OVER FROM TBLDOMAIN'S RUN EXCEPT
006160*    WHAT IT WROTE TO DOMNFIL.
006170*--------------------------------------------------------------
006180 220000-BEGIN-LOAD-GROUPS.
006190*    SAME READ-AHEAD SHAPE AGAIN.
006200     SET SW-OPER-READ TO TRUE
006210     READ GROUP-FILE RECORD
006220         AT END
006230             CONTINUE
006240         NOT AT END
006250             PERFORM 225000-BEGIN-STORE-ONE-GROUP
006260                THRU 225000-END-STORE-ONE-GROUP
006270     END-READ
006280*
006290     PERFORM 220000-BEGIN-LOAD-GROUPS
006300        THRU 220000-LOOP-EXIT
006310       UNTIL FS-GROUP-FILE = 10
006320          OR FS-GROUP-FILE NOT = ZERO.
006330 220000-LOOP-EXIT.
006340     EXIT.
006350 220000-END-LOAD-GROUPS.
006360     EXIT.
006370*
006380 225000-BEGIN-STORE-ONE-GROUP.
006390     ADD CTE-ONE TO WS-GROUP-COUNT
006400     SET IDX-G1 TO WS-GROUP-COUNT
006410*
006420     MOVE GR-ID             TO WK-GR-ID           (IDX-G1)
006430     MOVE GR-MEMBER-COUNT    TO WK-GR-MEMBER-COUNT (IDX-G1)
006440     MOVE GR-TOTAL-SEATS      TO WK-GR-TOTAL-SEATS  (IDX-G1)
006450     MOVE GR-RELATION          TO WK-GR-RELATION     (IDX-G1)
006460*
006470*    SAME VALIDITY GUARD AS THE GUEST LOAD ABOVE - A GROUP
006480*    RELATION CODE THAT DROPPED OFF THE VALID LIST NEVER SCORES
006490*    A MATCH BONUS AT 420000 RATHER THAN MATCHING BY ACCIDENT.
006500     MOVE WK-GR-RELATION (IDX-G1) TO WS-RELATION-TEST
006510     IF NOT WS-REL-IS-VALID
006520         MOVE SPACES TO WK-GR-RELATION (IDX-G1)
006530     END-IF
006540*
006550     MOVE GR-REQ-ACCESS         TO WK-GR-REQ-ACCESS   (IDX-G1)
006560     MOVE GR-REQ-STAGE           TO WK-GR-REQ-STAGE    (IDX-G1)
006570     MOVE GR-SIDE                 TO WK-GR-SIDE         (IDX-G1)
006580*
006590*    MEMBER LIST IS COPIED LAST SINCE 226000 BELOW NEEDS
006600*    WK-GR-MEMBER-COUNT (IDX-G1) ALREADY SET TO KNOW HOW FAR
006610*    TO VARY.
006620     PERFORM 226000-BEGIN-COPY-ONE-MEMBER
006630        THRU 226000-END-COPY-ONE-MEMBER
006640        VARYING IDX-MB FROM CTE-ONE BY CTE-ONE
006650          UNTIL IDX-MB > WK-GR-MEMBER-COUNT (IDX-G1).
006660 225000-END-STORE-ONE-GROUP.
006670     EXIT.
006680*
006690 226000-BEGIN-COPY-ONE-MEMBER.
006700*    ONE MEMBER ID AT A TIME, INDEXED BY THE ENCLOSING PERFORM'S
006710*    IDX-G1/IDX-MB PAIR SET AT 225000 ABOVE.
006720     MOVE GR-MEMBER-ID (IDX-MB)
006730       TO WK-GR-MEMBER-ID (IDX-G1, IDX-MB).
006740 226000-END-COPY-ONE-MEMBER.
006750     EXIT.
006760*
006770*--------------------------------------------------------------
006780*    300000  LOAD THE NARROWED DOMAIN TBLDOMAIN LEFT ON DISK.
006790*    WE NO LONGER RE-DERIVE FEASIBILITY HERE - WE SCORE AND
006800*    COMMIT ONLY AGAINST TABLES TBLDOMAIN'S ARC-CONSISTENCY
006810*    REVISE PASS LEFT STANDING FOR EACH GROUP.  NOTE THE NAME
006820*    "BUILD-INITIAL-DOMAIN" PREDATES WO-01063 - BEFORE THAT
006830*    CHANGE THIS PARAGRAPH DERIVED FEASIBILITY ON ITS OWN THE
006840*    SAME WAY TBLDOMAIN DOES NOW.  THE OLD NAME WAS LEFT ALONE
006850*    SO THE PERFORM/THRU RANGE BELOW DIDN'T HAVE TO CHANGE.
006860*--------------------------------------------------------------
006870 300000-BEGIN-BUILD-INITIAL-DOMAIN.
006880     PERFORM 301000-BEGIN-CLEAR-ONE-GROUP-ROW
006890        THRU 301000-END-CLEAR-ONE-GROUP-ROW
006900        VARYING IDX-DG1 FROM CTE-ONE BY CTE-ONE
006910          UNTIL IDX-DG1 > WS-GROUP-COUNT
006920*
006930     PERFORM 302000-BEGIN-READ-DOMAIN-FILE
006940        THRU 302000-END-READ-DOMAIN-FILE.
006950 300000-END-BUILD-INITIAL-DOMAIN.
006960     EXIT.
006970*
006980 301000-BEGIN-CLEAR-ONE-GROUP-ROW.
006990*    EVERY CELL STARTS "N" SO A GROUP THAT NEVER GETS A
007000*    MATCHING DOMAIN RECORD BELOW IS LEFT WITH NO FEASIBLE
007010*    TABLE AT ALL, NOT A FALSE "FITS EVERYWHERE" READING.
007020     PERFORM 301500-BEGIN-CLEAR-ONE-CELL
007030        THRU 301500-END-CLEAR-ONE-CELL
007040        VARYING IDX-DT1 FROM CTE-ONE BY CTE-ONE
007050          UNTIL IDX-DT1 > WS-TABLE-COUNT.
007060 301000-END-CLEAR-ONE-GROUP-ROW.
007070     EXIT.
007080*
007090 301500-BEGIN-CLEAR-ONE-CELL.
007100*    ONE CELL AT A TIME, INDEXED BY THE ENCLOSING PERFORM'S
007110*    IDX-DG1/IDX-DT1 PAIR SET AT 301000 ABOVE.
007120     MOVE "N" TO DM-TABLE-COL (IDX-DG1, IDX-DT1).
007130 301500-END-CLEAR-ONE-CELL.
007140     EXIT.
007150*
007160*--------------------------------------------------------------
007170*    302000  READ TBLDOMAIN'S NARROWED-DOMAIN FILE, ONE LINE
007180*    PER GROUP.  OPTIONAL - AN OLD GUESTFIL-ONLY RUN WITH NO
007190*    DOMNFIL ON DISK LEAVES EVERY CELL ABOVE AT "N".
007200*--------------------------------------------------------------
007210 302000-BEGIN-READ-DOMAIN-FILE.
007220     SET SW-OPER-READ TO TRUE
007230     READ DOMAIN-FILE RECORD
007240         AT END
007250             CONTINUE
007260         NOT AT END
007270             PERFORM 303000-BEGIN-STORE-ONE-DOMAIN-REC
007280                THRU 303000-END-STORE-ONE-DOMAIN-REC
007290     END-READ
007300*
007310     PERFORM 302000-BEGIN-READ-DOMAIN-FILE
007320        THRU 302000-LOOP-EXIT
007330       UNTIL FS-DOMAIN-FILE = 10
007340          OR FS-DOMAIN-FILE NOT = ZERO.
007350 302000-LOOP-EXIT.
007360     EXIT.
007370 302000-END-READ-DOMAIN-FILE.
007380     EXIT.
007390*
007400 303000-BEGIN-STORE-ONE-DOMAIN-REC.
007410*    DOMNFIL IS KEYED BY GROUP ID, NOT BY POSITION, SO THE
007420*    GROUP THE RECORD BELONGS TO MUST BE FOUND BY A LINEAR
007430*    SEARCH BEFORE ITS FLAG ROW CAN BE COPIED IN.
007440     MOVE DM-IN-GROUP-ID TO WS-SEEK-GROUP-ID
007450     MOVE "N" TO WS-FOUND-GR-SW
007460*
007470     PERFORM 305000-BEGIN-TEST-ONE-GROUP
007480        THRU 305000-END-TEST-ONE-GROUP
007490        VARYING IDX-G2 FROM CTE-ONE BY CTE-ONE
007500          UNTIL IDX-G2 > WS-GROUP-COUNT
007510             OR WS-GROUP-FOUND
007520*
007530*    A DOMAIN RECORD FOR A GROUP NO LONGER IN WK-GROUP-TABLE
007540*    (DROPPED FROM GROUPFIL SINCE TBLDOMAIN RAN) IS QUIETLY
007550*    IGNORED RATHER THAN TREATED AS A FILE ERROR.
007560     IF WS-GROUP-FOUND
007570         PERFORM 306000-BEGIN-COPY-ONE-FLAG
007580            THRU 306000-END-COPY-ONE-FLAG
007590            VARYING IDX-DF FROM CTE-ONE BY CTE-ONE
007600              UNTIL IDX-DF > WS-TABLE-COUNT
007610     END-IF.
007620 303000-END-STORE-ONE-DOMAIN-REC.
007630     EXIT.
007640*
007650*--------------------------------------------------------------
007660*    305000  FIND A GROUP'S POSITION IN WK-GROUP-TABLE BY ID.
007670*--------------------------------------------------------------
007680 305000-BEGIN-TEST-ONE-GROUP.
007690*    ONE CANDIDATE POSITION AT A TIME - THE CALLING VARYING AT
007700*    303000 ABOVE STOPS THE MOMENT WS-GROUP-FOUND FLIPS.
007710     IF WK-GR-ID (IDX-G2) = WS-SEEK-GROUP-ID
007720         MOVE "Y" TO WS-FOUND-GR-SW
007730         SET IDX-FOUND-GR TO IDX-G2
007740     END-IF.
007750 305000-END-TEST-ONE-GROUP.
007760     EXIT.
007770*
007780 306000-BEGIN-COPY-ONE-FLAG.
007790*    COPIES ONE DOMAIN FLAG BYTE FROM THE DISK RECORD'S TABLE
007800*    POSITION INTO THE FOUND GROUP'S ROW IN WK-DOMAIN-TABLE.
007810     SET IDX-DG1 TO IDX-FOUND-GR
007820     SET IDX-DT1 TO IDX-DF
007830     MOVE DM-IN-FLAG (IDX-DF) TO DM-TABLE-COL (IDX-DG1, IDX-DT1).
007840 306000-END-COPY-ONE-FLAG.
007850     EXIT.
007860*
007870*--------------------------------------------------------------
007880*    350000  FIND A GUEST'S POSITION IN WK-GUEST-TABLE BY ID.
007890*    SHARED BY BOTH THE PREFER-LIST SCORING AT 422000 ABOVE AND
007900*    THE OCCUPANT COMMIT AT 531000 BELOW - ONE LOOKUP PARAGRAPH
007910*    RATHER THAN TWO COPIES OF THE SAME LINEAR SEARCH.
007920*--------------------------------------------------------------
007930 350000-BEGIN-FIND-GUEST-INDEX.
007940*    WS-SEEK-GUEST-ID IS SET BY THE CALLER BEFORE THIS RUNS -
007950*    RESULT COMES BACK IN IDX-FOUND-GU AND WS-FOUND-GU-SW.
007960     MOVE "N" TO WS-FOUND-GU-SW
007970     PERFORM 351000-BEGIN-TEST-ONE-GUEST
007980        THRU 351000-END-TEST-ONE-GUEST
007990        VARYING IDX-GU2 FROM CTE-ONE BY CTE-ONE
008000          UNTIL IDX-GU2 > WS-GUEST-COUNT
008010             OR WS-GUEST-FOUND.
008020 350000-END-FIND-GUEST-INDEX.
008030     EXIT.
008040*
008050 351000-BEGIN-TEST-ONE-GUEST.
008060*    STOPS AT THE FIRST MATCH - GUEST ID IS UNIQUE ON FILE, SO
008070*    THERE IS NEVER A SECOND ONE TO FIND.
008080     IF WK-GU-ID (IDX-GU2) = WS-SEEK-GUEST-ID
008090         MOVE "Y" TO WS-FOUND-GU-SW
008100         SET IDX-FOUND-GU TO IDX-GU2
008110     END-IF.
008120 351000-END-TEST-ONE-GUEST.
008130     EXIT.
008140*
008150*--------------------------------------------------------------
008160*    400000  PENALTY SCORE FOR WS-TEST-GROUP AT WS-TEST-TABLE,
008170*    PER THE FOUR-TERM FORMULA HANDED DOWN FROM THE OLD
008180*    MANUAL SEATING-CHART REVIEW MEETINGS.  BEFORE THE BANQUET
008190*    OFFICE HAD EITHER SEATING PROGRAM, A COORDINATOR WOULD
008200*    SCORE CANDIDATE TABLES BY HAND AGAINST ROUGHLY THESE SAME
008210*    FOUR CONCERNS - STAGE ACCESS, WHO'S ALREADY SITTING THERE,
008220*    SIDE BALANCE, AND NOT WASTING A BIG TABLE ON A SMALL
008230*    GROUP.  THIS PARAGRAPH IS THAT CHECKLIST TURNED INTO
008240*    ARITHMETIC SO THE SAME JUDGMENT APPLIES CONSISTENTLY
008250*    ACROSS HUNDREDS OF GROUPS IN SECONDS RATHER THAN HOURS.
008260*--------------------------------------------------------------
008270 400000-BEGIN-CALC-PENALTY.
008280*    WS-TEST-GROUP/WS-TEST-TABLE ARE SET BY THE CALLER (520000
008290*    BELOW) BEFORE THIS DISPATCHER RUNS - IT JUST POINTS
008300*    IDX-GR/IDX-TT AT THEM AND ADDS UP THE FOUR TERMS IN ORDER.
008310*    A LOWER WS-PENALTY IS A BETTER SEATING, SO BONUSES BELOW
008320*    ARE SUBTRACTED RATHER THAN ADDED.
008330     SET IDX-GR TO WS-TEST-GROUP
008340     SET IDX-TT TO WS-TEST-TABLE
008350     MOVE CTE-ZERO TO WS-PENALTY
008360*
008370     PERFORM 410000-BEGIN-CALC-STAGE-PENALTY
008380        THRU 410000-END-CALC-STAGE-PENALTY
008390*
008400     PERFORM 420000-BEGIN-CALC-RELATION-PREFER
008410        THRU 420000-END-CALC-RELATION-PREFER
008420*
008430     PERFORM 430000-BEGIN-CALC-SIDE-BONUS
008440        THRU 430000-END-CALC-SIDE-BONUS
008450*
008460     PERFORM 440000-BEGIN-CALC-EMPTY-SEATS
008470        THRU 440000-END-CALC-EMPTY-SEATS.
008480 400000-END-CALC-PENALTY.
008490     EXIT.
008500*
008510*--------------------------------------------------------------
008520*    410000  TERM ONE - A GROUP THAT ASKED FOR A STAGE-SIDE
008530*    TABLE AND IS OFFERED ONE THAT ISN'T TAKES A FLAT PENALTY.
008540*    THERE IS NO PARTIAL CREDIT - EITHER THE TABLE IS NEAR THE
008550*    STAGE OR IT IS NOT.
008560*--------------------------------------------------------------
008570 410000-BEGIN-CALC-STAGE-PENALTY.
008580*    ONE FLAT ADD, NOT A COMPUTE - THERE IS NO PARTIAL CREDIT
008590*    FOR "ALMOST NEAR THE STAGE", SO A SIMPLE IF IS ENOUGH.
008600     IF WK-GR-REQ-STAGE (IDX-GR) = "Y"
008610     AND WK-T-STAGE (IDX-TT) NOT = "Y"
008620         ADD CTE-STAGE-PENALTY TO WS-PENALTY
008630     END-IF.
008640 410000-END-CALC-STAGE-PENALTY.
008650     EXIT.
008660*
008670*--------------------------------------------------------------
008680*    420000  TERM TWO - SEATING A GROUP NEXT TO OCCUPANTS WHO
008690*    SHARE ITS RELATION CODE, OR WHOM SOME GROUP MEMBER NAMED
008700*    ON THEIR OWN PREFER LIST, EARNS A BONUS PER MATCH.  BOTH
008710*    COUNTS ARE TALLIED OVER EVERY CURRENT OCCUPANT OF THE
008720*    CANDIDATE TABLE BEFORE EITHER WEIGHT IS APPLIED.
008730*--------------------------------------------------------------
008740 420000-BEGIN-CALC-RELATION-PREFER.
008750     MOVE CTE-ZERO TO WS-REL-COUNT
008760     MOVE CTE-ZERO TO WS-PREFER-COUNT
008770*
008780     PERFORM 421000-BEGIN-SCORE-ONE-OCCUPANT
008790        THRU 421000-END-SCORE-ONE-OCCUPANT
008800        VARYING IDX-OC FROM CTE-ONE BY CTE-ONE
008810          UNTIL IDX-OC > WK-T-OCC-COUNT (IDX-TT)
008820*
008830*    SUBTRACTING A WEIGHT TIMES A MATCH COUNT IS HOW A BONUS IS
008840*    EXPRESSED IN A PENALTY SCORE - THE BIGGER THE WEIGHT OR
008850*    THE COUNT, THE LOWER (MORE ATTRACTIVE) THE RESULT.
008860     COMPUTE WS-PENALTY =
008870         WS-PENALTY - (CTE-RELATION-WEIGHT * WS-REL-COUNT)
008880     COMPUTE WS-PENALTY =
008890         WS-PENALTY - (CTE-PREFER-WEIGHT * WS-PREFER-COUNT).
008900 420000-END-CALC-RELATION-PREFER.
008910     EXIT.
008920*
008930 421000-BEGIN-SCORE-ONE-OCCUPANT.
008940*    RELATION MATCH - THE OCCUPANT'S OWN RELATION CODE, SAVED
008950*    WHEN THEY WERE SEATED AT 531000 BELOW, IS COMPARED
008960*    DIRECTLY AGAINST THE GROUP'S.  A BLANK GROUP RELATION
008970*    NEVER MATCHES ANYTHING.
008980     IF WK-GR-RELATION (IDX-GR) NOT = SPACES
008990     AND WK-T-OCC-RELATION (IDX-TT, IDX-OC)
009000             = WK-GR-RELATION (IDX-GR)
009010         ADD CTE-ONE TO WS-REL-COUNT
009020     END-IF
009030*
009040*    PREFER MATCH - UNLIKE RELATION, A PREFER HIT NEEDS A
009050*    GUEST LOOKUP: THE OCCUPANT'S ID IS CHECKED AGAINST EVERY
009060*    MEMBER OF THIS GROUP'S OWN PREFER LIST, STOPPING AT THE
009070*    FIRST MEMBER WHO NAMED THEM.
009080     MOVE "N" TO WS-PREFERRED-SW
009090     MOVE WK-T-OCC-ID (IDX-TT, IDX-OC) TO WS-PREFER-SEEK-ID
009100     PERFORM 422000-BEGIN-TEST-ONE-MEMBER-PREFERS
009110        THRU 422000-END-TEST-ONE-MEMBER-PREFERS
009120        VARYING IDX-MB FROM CTE-ONE BY CTE-ONE
009130          UNTIL IDX-MB > WK-GR-MEMBER-COUNT (IDX-GR)
009140             OR WS-IS-PREFERRED
009150*
009160     IF WS-IS-PREFERRED
009170         ADD CTE-ONE TO WS-PREFER-COUNT
009180     END-IF.
009190 421000-END-SCORE-ONE-OCCUPANT.
009200     EXIT.
009210*
009220 422000-BEGIN-TEST-ONE-MEMBER-PREFERS.
009230*    EACH GROUP MEMBER ID ON FILE IS A GUEST ID, NOT A DIRECT
009240*    SUBSCRIPT, SO THE MEMBER MUST BE LOOKED UP IN
009250*    WK-GUEST-TABLE BEFORE ITS PREFER LIST CAN BE SCANNED.
009260     MOVE WK-GR-MEMBER-ID (IDX-GR, IDX-MB) TO WS-SEEK-GUEST-ID
009270     PERFORM 350000-BEGIN-FIND-GUEST-INDEX
009280        THRU 350000-END-FIND-GUEST-INDEX
009290     IF WS-GUEST-FOUND
009300         PERFORM 423000-BEGIN-SCAN-PREFER-LIST
009310            THRU 423000-END-SCAN-PREFER-LIST
009320            VARYING IDX-PF FROM CTE-ONE BY CTE-ONE
009330              UNTIL IDX-PF > WK-GU-PREFER-COUNT (IDX-FOUND-GU)
009340                 OR WS-IS-PREFERRED
009350     END-IF.
009360 422000-END-TEST-ONE-MEMBER-PREFERS.
009370     EXIT.
009380*
009390 423000-BEGIN-SCAN-PREFER-LIST.
009400*    A GUEST NOT FOUND ON FILE AT ALL (DELETED SINCE GROUPFIL
009410*    WAS BUILT) LEAVES WS-IS-PREFERRED "N" - SEE 422000 ABOVE,
009420*    WHICH SKIPS THIS SCAN ENTIRELY WHEN THE LOOKUP FAILS.
009430     IF WK-GU-PREFER-ID (IDX-FOUND-GU, IDX-PF) = WS-PREFER-SEEK-ID
009440         MOVE "Y" TO WS-PREFERRED-SW
009450     END-IF.
009460 423000-END-SCAN-PREFER-LIST.
009470     EXIT.
009480*
009490*--------------------------------------------------------------
009500*    430000  TERM THREE - A SMALL BONUS FOR SEATING A GROUP
009510*    AMONG GUESTS OF THE SAME WEDDING SIDE, BUT ONLY WHEN THE
009520*    GROUP HAS NO RELATION CODE OF ITS OWN OR A SAME-SIDE
009530*    OCCUPANT IS ALREADY PRESENT - A GROUP WITH A STRONG
009540*    RELATION TIE TO THE TABLE DOESN'T NEED THE SIDE BONUS TO
009550*    RANK IT WELL, AND WE DON'T WANT SIDE ALONE OVERRIDING A
009560*    TABLE THAT HAS NO ONE OF THEIR SIDE ON IT YET.
009570*--------------------------------------------------------------
009580 430000-BEGIN-CALC-SIDE-BONUS.
009590*    SAME-SIDE-COUNT RESETS PER CANDIDATE TABLE - IT IS NOT
009600*    CARRIED OVER FROM THE LAST TABLE 431000 SCORED.
009610     MOVE CTE-ZERO TO WS-SAME-SIDE-COUNT
009620     IF WK-GR-SIDE (IDX-GR) NOT = SPACES
009630         PERFORM 431000-BEGIN-COUNT-ONE-SIDE-MATCH
009640            THRU 431000-END-COUNT-ONE-SIDE-MATCH
009650            VARYING IDX-OC FROM CTE-ONE BY CTE-ONE
009660              UNTIL IDX-OC > WK-T-OCC-COUNT (IDX-TT)
009670     END-IF
009680*
009690     MOVE "N" TO WS-HAS-RELATION-SW
009700     IF WK-GR-RELATION (IDX-GR) NOT = SPACES
009710         MOVE "Y" TO WS-HAS-RELATION-SW
009720     END-IF
009730*
009740*    FREE-SEATS > ZERO GUARDS AGAINST SCORING A SIDE BONUS ON A
009750*    TABLE THAT CAN'T ACTUALLY HOLD THIS GROUP - 520000 BELOW
009760*    ALREADY FILTERS ON CAPACITY, BUT THIS TERM STANDS ALONE AS
009770*    A DEFENSIVE CHECK SINCE IT WAS ADDED LATER THAN 410000/
009780*    420000 ABOVE.
009790     MOVE CTE-ZERO TO WS-SIDE-BONUS
009800     IF WK-GR-SIDE (IDX-GR) NOT = SPACES
009810     AND WK-T-FREE-SEATS (IDX-TT) > CTE-ZERO
009820     AND (NOT WS-GR-HAS-RELATION OR WS-SAME-SIDE-COUNT > CTE-ZERO)
009830         COMPUTE WS-SIDE-BONUS =
009840             CTE-SIDE-WEIGHT * WS-SAME-SIDE-COUNT
009850     END-IF
009860*
009870     SUBTRACT WS-SIDE-BONUS FROM WS-PENALTY.
009880 430000-END-CALC-SIDE-BONUS.
009890     EXIT.
009900*
009910 431000-BEGIN-COUNT-ONE-SIDE-MATCH.
009920     IF WK-T-OCC-SIDE (IDX-TT, IDX-OC) = WK-GR-SIDE (IDX-GR)
009930         ADD CTE-ONE TO WS-SAME-SIDE-COUNT
009940     END-IF.
009950 431000-END-COUNT-ONE-SIDE-MATCH.
009960     EXIT.
009970*
009980*--------------------------------------------------------------
009990*    440000  TERM FOUR - THE EMPTY-SEATS PENALTY.  CUBED RATHER
010000*    THAN LINEAR ON PURPOSE, SO A TABLE THAT WOULD BE LEFT
010010*    NEARLY EMPTY AFTER THIS GROUP SITS IS PUNISHED FAR HARDER
010020*    THAN ONE LEFT WITH JUST A FEW SPARE SEATS - A SMALL
010030*    LEFTOVER BARELY MOVES THE SCORE, A LARGE ONE DOMINATES IT.
010040*--------------------------------------------------------------
010050 440000-BEGIN-CALC-EMPTY-SEATS.
010060     COMPUTE WS-FREE-LEFT =
010070         WK-T-FREE-SEATS (IDX-TT) - WK-GR-TOTAL-SEATS (IDX-GR)
010080*
010090*    A NEGATIVE OR ZERO REMAINDER MEANS THE GROUP WOULD FILL OR
010100*    OVERFLOW THE TABLE - 520000 BELOW ALREADY EXCLUDED THAT
010110*    CANDIDATE, SO THIS BRANCH ONLY EVER SEES ZERO HERE, NOT A
010120*    TRUE OVERFLOW CASE.
010130     IF WS-FREE-LEFT > CTE-ZERO
010140         COMPUTE WS-EMPTY-PENALTY =
010150             CTE-EMPTY-SEATS-WEIGHT
010160             * WS-FREE-LEFT * WS-FREE-LEFT * WS-FREE-LEFT
010170     ELSE
010180         MOVE CTE-ZERO TO WS-EMPTY-PENALTY
010190     END-IF
010200*
010210     ADD WS-EMPTY-PENALTY TO WS-PENALTY.
010220 440000-END-CALC-EMPTY-SEATS.
010230     EXIT.
010240*
010250*--------------------------------------------------------------
010260*    500000  FOR EVERY GROUP, SCORE EVERY TABLE LEFT IN ITS
010270*    DOMAIN AND SEAT IT AT THE LOWEST-PENALTY CANDIDATE.
010280*    GROUPS ARE PROCESSED IN WK-GROUP-TABLE LOAD ORDER, I.E.
010290*    GROUPFIL'S OWN ORDER ON DISK - THERE IS NO RE-SORT BY
010300*    GROUP SIZE OR PRIORITY BEFORE THIS LOOP RUNS, SO A GROUP
010310*    NEAR THE TOP OF THE FILE ALWAYS GETS FIRST CHOICE OF
010320*    TABLES OVER ONE NEAR THE BOTTOM WHEN BOTH SCORE THE SAME.
010330*--------------------------------------------------------------
010340 500000-BEGIN-SELECT-AND-COMMIT.
010350     PERFORM 510000-BEGIN-PROCESS-ONE-GROUP
010360        THRU 510000-END-PROCESS-ONE-GROUP
010370        VARYING IDX-G1 FROM CTE-ONE BY CTE-ONE
010380          UNTIL IDX-G1 > WS-GROUP-COUNT.
010390 500000-END-SELECT-AND-COMMIT.
010400     EXIT.
010410*
010420 510000-BEGIN-PROCESS-ONE-GROUP.
010430*    CTE-HIGH-PENALTY IS AN IMPOSSIBLY BAD STARTING SCORE SO
010440*    THE FIRST FEASIBLE CANDIDATE TABLE ALWAYS BEATS IT -
010450*    WS-BEST-TABLE-IDX STAYS ZERO UNTIL THAT HAPPENS, WHICH IS
010460*    HOW THE ELSE BRANCH BELOW TELLS "NO FEASIBLE TABLE AT ALL"
010470*    FROM "SEATED SUCCESSFULLY."
010480     MOVE CTE-HIGH-PENALTY TO WS-BEST-PENALTY
010490     MOVE CTE-ZERO TO WS-BEST-TABLE-IDX
010500*
010510     PERFORM 520000-BEGIN-SCORE-ONE-CANDIDATE
010520        THRU 520000-END-SCORE-ONE-CANDIDATE
010530        VARYING IDX-T FROM CTE-ONE BY CTE-ONE
010540          UNTIL IDX-T > WS-TABLE-COUNT
010550*
010560*    WS-BEST-PENALTY IS ADDED INTO THE RUN TOTAL ONLY WHEN A
010570*    TABLE WAS ACTUALLY WON - AN UNSEATED GROUP CONTRIBUTES
010580*    NOTHING TO WS-TOTAL-PENALTY, SINCE IT WAS NEVER SCORED.
010590     IF WS-BEST-TABLE-IDX > CTE-ZERO
010600         PERFORM 530000-BEGIN-COMMIT-GROUP
010610            THRU 530000-END-COMMIT-GROUP
010620         ADD CTE-ONE TO WS-ASSIGNED-COUNT
010630         ADD WS-BEST-PENALTY TO WS-TOTAL-PENALTY
010640     ELSE
010650         ADD CTE-ONE TO WS-UNASSIGNED-COUNT
010660     END-IF.
010670 510000-END-PROCESS-ONE-GROUP.
010680     EXIT.
010690*
010700 520000-BEGIN-SCORE-ONE-CANDIDATE.
010710*    A TABLE ONLY ENTERS THE RUNNING IF IT SURVIVED TBLDOMAIN'S
010720*    ARC-CONSISTENCY PASS FOR THIS GROUP ("Y" IN THE DOMAIN
010730*    BITMAP) AND STILL HAS ENOUGH FREE SEATS RIGHT NOW - THE
010740*    FREE-SEATS FIGURE CHANGES AS EARLIER GROUPS COMMIT, SO
010750*    THIS SECOND CHECK CANNOT BE SKIPPED EVEN THOUGH TBLDOMAIN
010760*    ALREADY CHECKED CAPACITY ONCE AGAINST THE ORIGINAL TOTALS.
010770     SET IDX-DG1 TO IDX-G1
010780     SET IDX-DT1 TO IDX-T
010790     IF DM-TABLE-COL (IDX-DG1, IDX-DT1) = "Y"
010800     AND WK-T-FREE-SEATS (IDX-T) NOT < WK-GR-TOTAL-SEATS (IDX-G1)
010810         MOVE IDX-G1 TO WS-TEST-GROUP
010820         SET WS-TEST-TABLE TO IDX-T
010830         PERFORM 400000-BEGIN-CALC-PENALTY
010840            THRU 400000-END-CALC-PENALTY
010850         IF WS-PENALTY < WS-BEST-PENALTY
010860             MOVE WS-PENALTY TO WS-BEST-PENALTY
010870             SET WS-BEST-TABLE-IDX TO IDX-T
010880         END-IF
010890     END-IF.
010900 520000-END-SCORE-ONE-CANDIDATE.
010910     EXIT.
010920*
010930 530000-BEGIN-COMMIT-GROUP.
010940*    COMMITTING MEANS THREE THINGS - RECORD EVERY MEMBER AS AN
010950*    OCCUPANT OF THE WINNING TABLE SO LATER GROUPS' 420000/
010960*    430000 SCORING SEES THEM, DRAW DOWN THE TABLE'S RUNNING
010970*    FREE-SEATS FIGURE, AND IF THAT LEAVES NO SEATS AT ALL,
010980*    STRIKE THE TABLE FROM EVERY OTHER GROUP'S DOMAIN SO NO
010990*    LATER GROUP WASTES A SCORING PASS ON A TABLE THAT IS
011000*    ALREADY FULL.
011010     SET IDX-T TO WS-BEST-TABLE-IDX
011020*
011030     PERFORM 531000-BEGIN-ADD-ONE-OCCUPANT
011040        THRU 531000-END-ADD-ONE-OCCUPANT
011050        VARYING IDX-MB FROM CTE-ONE BY CTE-ONE
011060          UNTIL IDX-MB > WK-GR-MEMBER-COUNT (IDX-G1)
011070*
011080     SUBTRACT WK-GR-TOTAL-SEATS (IDX-G1)
011090         FROM WK-T-FREE-SEATS (IDX-T)
011100*
011110     IF WK-T-FREE-SEATS (IDX-T) NOT > CTE-ZERO
011120         PERFORM 532000-BEGIN-REMOVE-TABLE-FROM-DOMAINS
011130            THRU 532000-END-REMOVE-TABLE-FROM-DOMAINS
011140     END-IF.
011150 530000-END-COMMIT-GROUP.
011160     EXIT.
011170*
011180 531000-BEGIN-ADD-ONE-OCCUPANT.
011190*    CTE-MAX-OCC-ROWS CAPS HOW MANY OCCUPANTS ONE TABLE CAN
011200*    TRACK - A TABLE THAT LEGITIMATELY HOLDS MORE SEATS THAN
011210*    THAT STILL FILLS CORRECTLY, IT JUST STOPS RECORDING
011220*    INDIVIDUAL OCCUPANTS PAST THE CAP FOR RELATION/SIDE
011230*    SCORING PURPOSES ONLY.
011240     MOVE WK-GR-MEMBER-ID (IDX-G1, IDX-MB) TO WS-SEEK-GUEST-ID
011250     PERFORM 350000-BEGIN-FIND-GUEST-INDEX
011260        THRU 350000-END-FIND-GUEST-INDEX
011270*    A MEMBER NOT FOUND ON FILE (DELETED SINCE GROUPFIL WAS
011280*    BUILT) IS SILENTLY SKIPPED HERE - THE SAME TREATMENT
011290*    423000 ABOVE GIVES A MISSING PREFER-LIST LOOKUP.
011300     IF WS-GUEST-FOUND
011310     AND WK-T-OCC-COUNT (IDX-T) < CTE-MAX-OCC-ROWS
011320         ADD CTE-ONE TO WK-T-OCC-COUNT (IDX-T)
011330         SET IDX-OC TO WK-T-OCC-COUNT (IDX-T)
011340         MOVE WK-GU-ID (IDX-FOUND-GU)
011350           TO WK-T-OCC-ID       (IDX-T, IDX-OC)
011360         MOVE WK-GU-RELATION (IDX-FOUND-GU)
011370           TO WK-T-OCC-RELATION (IDX-T, IDX-OC)
011380         MOVE WK-GU-SIDE (IDX-FOUND-GU)
011390           TO WK-T-OCC-SIDE     (IDX-T, IDX-OC)
011400     END-IF.
011410 531000-END-ADD-ONE-OCCUPANT.
011420     EXIT.
011430*
011440 532000-BEGIN-REMOVE-TABLE-FROM-DOMAINS.
011450*    EVERY GROUP'S ROW IS VISITED, NOT JUST THE ONES NOT YET
011460*    COMMITTED - STRIKING A TABLE FROM AN ALREADY-SEATED
011470*    GROUP'S ROW IS HARMLESS SINCE THAT ROW IS NEVER SCORED
011480*    AGAIN, AND SKIPPING THE CHECK IS SIMPLER THAN TRACKING
011490*    WHICH GROUPS ARE STILL PENDING.
011500     SET IDX-DT1 TO IDX-T
011510     PERFORM 533000-BEGIN-REMOVE-ONE-GROUP
011520        THRU 533000-END-REMOVE-ONE-GROUP
011530        VARYING IDX-G2 FROM CTE-ONE BY CTE-ONE
011540          UNTIL IDX-G2 > WS-GROUP-COUNT.
011550 532000-END-REMOVE-TABLE-FROM-DOMAINS.
011560     EXIT.
011570*
011580 533000-BEGIN-REMOVE-ONE-GROUP.
011590*    IDX-DT1 WAS SET ONCE BY 532000 ABOVE AND HELD FOR THE
011600*    WHOLE SWEEP - ONLY THE GROUP INDEX MOVES HERE.
011610     SET IDX-DG2 TO IDX-G2
011620*    "N" REGARDLESS OF WHAT WAS THERE BEFORE - A CELL ALREADY
011630*    "N" FOR SOME OTHER REASON (CAPACITY, ACCESS, STAGE) STAYS
011640*    "N" EITHER WAY, SO NO PRIOR-VALUE TEST IS NEEDED HERE.
011650     MOVE "N" TO DM-TABLE-COL (IDX-DG2, IDX-DT1).
011660 533000-END-REMOVE-ONE-GROUP.
011670     EXIT.
011680*
011690*--------------------------------------------------------------
011700*    600000  CLOSE UP AND SHOW THE RUN TOTALS.  CLOSE RUNS
011710*    REGARDLESS OF HOW MANY GROUPS WENT UNSEATED - A PARTIAL
011720*    RUN STILL LEAVES ALL FOUR FILES IN A CLEAN STATE FOR THE
011730*    NEXT STEP IN THE NIGHT'S JOB STREAM.
011740*--------------------------------------------------------------
011750 600000-BEGIN-CLOSE-AND-REPORT.
011760*    ALL FOUR CLOSE REGARDLESS OF WHICH ONES WERE EVER OPENED
011770*    INPUT-ONLY - NONE OF THEM WAS EVER OPENED FOR OUTPUT BY
011780*    THIS PROGRAM, SO THERE IS NO REWRITE TO FLUSH HERE.
011790     CLOSE GUEST-FILE
011800     CLOSE TABLE-FILE
011810     CLOSE GROUP-FILE
011820     CLOSE DOMAIN-FILE
011830*
011840*    THE OPERATOR READS THIS SUMMARY TO DECIDE WHETHER THE RUN
011850*    IS GOOD ENOUGH TO HAND TO THE PRINT SHOP OR NEEDS A REVIEW
011860*    OF THE UNSEATED GROUPS FIRST.
011870     DISPLAY SPACE
011880     DISPLAY "+---+----+---+----+---+----+---+"
011890     DISPLAY "|  GRPPNLTY - SCORING SUMMARY   |"
011900     DISPLAY "+---+----+---+----+---+----+---+"
011910*    GUESTS/TABLES/GROUPS READ CONFIRM THE RUN SAW THE SAME
011920*    NIGHT'S MASTER FILES TBLDOMAIN AND GSTASGN ALSO SAW.
011930     DISPLAY "| GUESTS READ      : " WS-GUEST-COUNT
011940     DISPLAY "| TABLES READ      : " WS-TABLE-COUNT
011950     DISPLAY "| GROUPS READ      : " WS-GROUP-COUNT
011960*    SEATED PLUS UNSEATED ALWAYS SUMS TO GROUPS READ - A
011970*    MISMATCH WOULD MEAN 510000 ABOVE SKIPPED A GROUP.
011980     DISPLAY "| GROUPS SEATED    : " WS-ASSIGNED-COUNT
011990     DISPLAY "| GROUPS UNSEATED  : " WS-UNASSIGNED-COUNT
012000*    TOTAL PENALTY IS THE FIGURE THE CLOSING TRAILER BELOW
012010*    SAYS THE BANQUET OFFICE COMPARES AGAINST GSTASGN'S COST.
012020     DISPLAY "| TOTAL PENALTY    : " WS-TOTAL-PENALTY
012030     DISPLAY "+---+----+---+----+---+----+---+".
012040 600000-END-CLOSE-AND-REPORT.
012050     EXIT.
012060*
012070*************************************************************
012080*    END OF GRPPNLTY.  THE BANQUET OFFICE PULLS WS-TOTAL-
012090*    PENALTY FROM THE CLOSING DISPLAY ABOVE AND COMPARES IT
012100*    AGAINST GSTASGN'S OWN SOLVE COST FOR THE SAME NIGHT - A
012110*    WIDE GAP BETWEEN THE TWO IS THE SIGNAL THAT SENDS A
012120*    COORDINATOR BACK TO REVIEW THE SEATING CHART BY HAND
012130*    BEFORE IT GOES TO PRINT.
012140*************************************************************
