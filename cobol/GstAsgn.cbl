000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    GSTASGN.
000030 AUTHOR.        R. HOLLOWAY.
000040 INSTALLATION.  BANQUET SYSTEMS GROUP.
000050 DATE-WRITTEN.  03/14/87.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*
000090*****************************************************************
000100*                    C H A N G E   L O G                        *
000110*****************************************************************
000120* DATE     INIT  WORK-ORD  DESCRIPTION OF CHANGE
000130* -------- ----  --------  ----------------------------------
000140* 03/14/87 RH    WO-00141  ORIGINAL CODING - BANQUET SEATING
000150*                          BATCH.
000160* 03/14/87 RH    WO-00141  ESTABLISHED GUEST/TABLE W-S AREAS.
000170* 03/21/87 RH    WO-00144  ADDED HARD CAPACITY/ACCESS SENTINEL.
000180* 07/02/88 TDK   WO-00233  ADDED SIDE-OF-HOUSE COST TERM.
000190* 11/20/89 TDK   WO-00309  ADDED NEAR-STAGE PREFERENCE WEIGHT.
000200* 02/08/91 MAO   WO-00412  CONVERTED TO LINE SEQUENTIAL FILE.
000210* 09/17/92 MAO   WO-00488  ADDED AVOID/PREFER PAIRWISE SCORE.
000220* 05/04/93 PJS   WO-00560  WRAP TABLE COLUMNS WHEN GUESTS
000230*                          EXCEED TABLE COUNT.
000240* 12/01/94 PJS   WO-00601  TIGHTENED CAPACITY-MAP COMMIT AFTER
000250*                          HEAD TABLE OVERBOOK AT FALL GALA.
000260* 06/15/95 RH    WO-00649  ANNUAL REVIEW - NO LOGIC CHANGE.
000270* 03/11/96 TDK   WO-00702  RELATION CODES EXPANDED TO 16.
000280* 08/29/97 MAO   WO-00755  ADDED ACCESSIBILITY HARD CONSTRAINT.
000290* 11/10/98 PJS   WO-00810  Y2K REMED - EVENT-ID 4 DIGIT WINDOW.
000300* 01/22/99 PJS   WO-00814  Y2K REMED - CENTURY WINDOW VERIFIED.
000310* 04/05/00 RH    WO-00870  ADDED CLOSING SUMMARY DISPLAY.
000320* 10/18/02 TDK   WO-00955  RECOMPILED NEW RUNTIME, NO LOGIC
000330*                          CHANGE.
000340* 02/14/04 RH    WO-01020  DOCUMENTED PAIRWISE PRECOMPUTE STEP
000350*                          AFTER AUDITOR ASKED WHY 250000 RUNS
000360*                          ONCE PER GUEST INSTEAD OF PER CELL.
000370* 09/30/06 MAO   WO-01145  REVIEWED WRAP-TABLE LOGIC AGAINST
000380*                          THE FALL 1993 OVERBOOK NOTES - STILL
000390*                          CORRECT, NO CHANGE MADE.
000400* 06/11/09 TDK   WO-01288  ADDED UNASSIGNED-COUNT TO THE CLOSING
000410*                          SUMMARY FOR THE COORDINATOR'S END OF
000420*                          NIGHT RECONCILIATION.
000430*************************************************************
000440*    HUNGARIAN (KUHN-MUNKRES) MINIMUM COST GUEST-TO-TABLE
000450*    ASSIGNMENT BATCH.  READS THE CONFIRMED GUEST LIST AND
000460*    THE VENUE TABLE LIST, BUILDS A GUEST BY TABLE COST
000470*    MATRIX FROM THE SEATING RULES BELOW, SOLVES THE
000480*    ASSIGNMENT PROBLEM, THEN COMMITS EACH GUEST TO THE
000490*    CHEAPEST TABLE STILL HOLDING ENOUGH OPEN SEATS.  GUESTS
000500*    BUMPED FOR WANT OF ROOM ARE LEFT UNSEATED FOR THE
000510*    COORDINATOR TO PLACE BY HAND.
000520*************************************************************
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER.  BANQUET-3090.
000560 OBJECT-COMPUTER.  BANQUET-3090.
000570 SPECIAL-NAMES.
000580*    C01/SEATING-SIDE-CODE/RERUN-SWITCH ARE THE GROUP'S
000590*    STANDARD SPECIAL-NAMES BLOCK CARRIED INTO EVERY BANQUET
000600*    SYSTEMS JOB STEP - RERUN-SWITCH LETS THE OPERATOR FLAG A
000610*    RERUN FROM THE CONSOLE UPSI PANEL WITHOUT A SEPARATE
000620*    PARAMETER CARD.
000630     C01 IS TOP-OF-FORM
000640     CLASS SEATING-SIDE-CODE IS "G" "B"
000650     SWITCH-0 IS RERUN-SWITCH
000660         ON STATUS IS RERUN-REQUESTED
000670        OFF STATUS IS RERUN-NOT-REQUESTED.
000680*
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710*    ALL THREE FILES ARE SELECTED OPTIONAL SO A GUEST OR
000720*    TABLE FILE THAT DID NOT MAKE IT TO THIS JOB STEP (A
000730*    PRIOR STEP'S EXTRACT FAILED, SAY) FAILS THE OPEN
000740*    CLEANLY THROUGH THE DECLARATIVES RATHER THAN ABENDING
000750*    THE WHOLE RUN.
000760     SELECT OPTIONAL GUEST-FILE  ASSIGN TO "GUESTFIL"
000770            ORGANIZATION IS LINE SEQUENTIAL
000780            FILE STATUS  IS FS-GUEST-FILE.
000790     SELECT OPTIONAL TABLE-FILE  ASSIGN TO "TABLEFIL"
000800            ORGANIZATION IS LINE SEQUENTIAL
000810            FILE STATUS  IS FS-TABLE-FILE.
000820     SELECT OPTIONAL RESULT-FILE ASSIGN TO "RSLTFIL"
000830            ORGANIZATION IS LINE SEQUENTIAL
000840            FILE STATUS  IS FS-RESULT-FILE.
000850*
000860 DATA DIVISION.
000870 FILE SECTION.
000880*
000890*--------------------------------------------------------------
000900*    GUEST MASTER - ONE LINE PER INVITED GUEST ROW.  AVOID AND
000910*    PREFER LISTS ARE FIXED AT 50 ENTRIES EACH; UNUSED SLOTS
000920*    ARE LEFT ZERO.  REWRITTEN AT CLOSE WITH THE COMMITTED
000930*    TABLE-ID FOR EVERY GUEST, ASSIGNED OR NOT.
000940*--------------------------------------------------------------
000950 FD  GUEST-FILE.
000960 01  GU-REC.
000970*    GU-ID IS THE CONFIRMED-GUEST NUMBER ASSIGNED BY THE
000980*    INVITATION SYSTEM - IT IS WHAT TIES THIS RECORD BACK TO
000990*    THE GUEST LIST THE COORDINATOR WORKED FROM ON PAPER.
001000     05  GU-ID                  PIC 9(9).
001010     05  GU-NAME                PIC X(60).
001020*    GU-SEATS COUNTS THE WHOLE PARTY (GUEST PLUS ANY PLUS-ONES
001030*    OR CHILDREN REPLIED FOR UNDER THE SAME CONFIRMATION), NOT
001040*    JUST THE ONE NAMED GUEST - THIS IS WHAT 320000 CHECKS
001050*    AGAINST A TABLE'S OPEN SEATS, NOT A FLAT COUNT OF ONE.
001060     05  GU-SEATS               PIC 9(2).
001070     05  GU-PHONE               PIC X(20).
001080*    GU-NEAR-STAGE CARRIES FORWARD FROM THE RSVP CARD WHEN A
001090*    GUEST ASKED FOR A TABLE NEAR THE HEAD TABLE/DANCE FLOOR.
001100     05  GU-NEAR-STAGE          PIC X(1).
001110         88  GU-WANTS-STAGE         VALUE "Y".
001120     05  GU-STATUS              PIC X(20).
001130*    GU-SIDE IS "GROOM" OR "BRIDE" WHEN THE COUPLE TOLD US
001140*    WHICH SIDE INVITED THE GUEST - LEFT BLANK FOR GUESTS OF
001150*    BOTH (E.G. MUTUAL COLLEGE FRIENDS), WHO SCORE NO PENALTY
001160*    EITHER WAY AT 331000.
001170     05  GU-SIDE                PIC X(10).
001180*    GU-RELATION IS ONE OF THE 16 CODES AT WS-RELATION-TEST
001190*    BELOW - IT DRIVES THE FAMILY/FRIEND-BLOCK SOFT SCORE AT
001200*    260000, NOT ANY HARD SEATING RULE.
001210     05  GU-RELATION            PIC X(25).
001220*    GU-ACCESS FLAGS A WHEELCHAIR OR OTHER MOBILITY NEED -
001230*    THIS ONE IS A HARD RULE, CHECKED ALONGSIDE CAPACITY AT
001240*    320000, NOT A SOFT PREFERENCE.
001250     05  GU-ACCESS              PIC X(1).
001260         88  GU-NEEDS-ACCESS        VALUE "Y".
001270*    GU-TABLE-ID COMES IN AS WHATEVER WAS LAST WRITTEN HERE -
001280*    ZERO ON A FIRST RUN, OR A PRIOR RUN'S ANSWER ON A RERUN.
001290*    THIS BATCH ALWAYS OVERWRITES IT AT 610000, NEVER READS IT
001300*    BACK AS A HINT TO THE SOLVE.
001310     05  GU-TABLE-ID            PIC 9(9).
001320     05  GU-TABLE-ID-X REDEFINES GU-TABLE-ID
001330                                PIC X(9).
001340     05  GU-EVENT-ID            PIC 9(9).
001350*    THE AVOID AND PREFER LISTS BELOW ARE BOTH GU-ID VALUES OF
001360*    OTHER GUESTS ON THIS SAME EVENT - NOT TABLE NUMBERS - SO
001370*    260000 CAN MATCH THEM AGAINST EVERY OTHER LOADED GUEST
001380*    ROW WITHOUT ANY TABLE HAVING BEEN CHOSEN YET.
001390     05  GU-AVOID-COUNT         PIC 9(3).
001400     05  GU-AVOID-ID OCCURS 50 TIMES
001410                                PIC 9(9).
001420     05  GU-PREFER-COUNT        PIC 9(3).
001430     05  GU-PREFER-ID OCCURS 50 TIMES
001440                                PIC 9(9).
001450     05  FILLER                 PIC X(8).
001460*
001470*--------------------------------------------------------------
001480*    SEATING TABLE MASTER - ONE LINE PER VENUE TABLE.
001490*--------------------------------------------------------------
001500 FD  TABLE-FILE.
001510 01  TB-REC.
001520     05  TB-ID                  PIC 9(9).
001530*    TB-NUMBER IS THE PHYSICAL TABLE NUMBER PRINTED ON THE
001540*    VENUE'S OWN FLOOR PLAN - 333000 READS IT DIRECTLY TO
001550*    DECIDE WHICH SIDE OF THE ROOM THE TABLE SITS ON.
001560     05  TB-NUMBER              PIC 9(3).
001570     05  TB-NUMBER-X REDEFINES TB-NUMBER
001580                                PIC X(3).
001590*    A ZERO OR UNSENT TB-MAX-SEATS DEFAULTS TO CTE-TEN AT LOAD
001600*    TIME (230000) - IT IS NEVER LEFT AT ZERO IN WORKING STORAGE.
001610     05  TB-MAX-SEATS           PIC 9(2).
001620     05  TB-NEAR-STAGE          PIC X(1).
001630         88  TB-IS-STAGE            VALUE "Y".
001640     05  TB-ACCESSIBLE          PIC X(1).
001650         88  TB-IS-ACCESS           VALUE "Y".
001660     05  TB-EVENT-ID            PIC 9(9).
001670     05  FILLER                 PIC X(5).
001680*
001690*--------------------------------------------------------------
001700*    ASSIGNMENT RESULT - ONE LINE PER GUEST, WRITTEN AFTER THE
001710*    SOLVER HAS RUN AND THE COMMIT WALK IS COMPLETE.
001720*--------------------------------------------------------------
001730 FD  RESULT-FILE.
001740 01  RS-REC.
001750     05  RS-GUEST-ID            PIC 9(9).
001760*    RS-TABLE-ID IS ZERO ON AN UNASSIGNED LINE (540000), NEVER
001770*    LEFT AS WHATEVER THE PRIOR RECORD WRITTEN HAPPENED TO HOLD.
001780     05  RS-TABLE-ID            PIC 9(9).
001790     05  RS-TABLE-ID-X REDEFINES RS-TABLE-ID
001800                                PIC X(9).
001810     05  RS-COST                PIC S9(7).
001820     05  FILLER                 PIC X(5).
001830*
001840 WORKING-STORAGE SECTION.
001850*    ONE FILE-STATUS 77 PER FILE, WATCHED BY THE DECLARATIVES
001860*    SECTION ABOVE - NONE OF THESE ARE TESTED DIRECTLY OUTSIDE
001870*    THE READ LOOPS AND THE ERROR HANDLER.
001880 77  FS-GUEST-FILE              PIC 9(2)  VALUE ZERO.
001890 77  FS-TABLE-FILE              PIC 9(2)  VALUE ZERO.
001900 77  FS-RESULT-FILE             PIC 9(2)  VALUE ZERO.
001910*    WS-OPER-CLASS IS SET JUST AHEAD OF EVERY OPEN/READ/WRITE
001920*    SO THE ERROR HANDLER CAN REPORT WHICH KIND OF OPERATION
001930*    WAS IN FLIGHT WHEN A FILE STATUS CAME BACK NONZERO.
001940 77  WS-OPER-CLASS               PIC X(14) VALUE SPACES.
001950     88  SW-OPER-OPEN              VALUE "OPEN".
001960     88  SW-OPER-READ              VALUE "READ".
001970     88  SW-OPER-WRITE             VALUE "WRITE".
001980*
001990*    78-LEVEL CONSTANTS - CTE-SENTINEL-COST AND CTE-HIGH-MINV
002000*    ARE BOTH DELIBERATELY UNREACHABLE HIGH VALUES, ONE FOR THE
002010*    COST MATRIX'S HARD-RULE CELLS (320000) AND ONE FOR THE
002020*    SOLVE'S OWN MINIMUM-SLACK TRACKING (415000) - KEPT AS TWO
002030*    SEPARATE NAMES SO A FUTURE CHANGE TO ONE NEVER ACCIDENTALLY
002040*    RESIZES THE OTHER.
002050 78  CTE-ZERO                                  VALUE 0.
002060 78  CTE-ONE                                   VALUE 1.
002070 78  CTE-TEN                                   VALUE 10.
002080 78  CTE-MAX-GUESTS                            VALUE 200.
002090 78  CTE-MAX-TABLES                            VALUE 40.
002100 78  CTE-SENTINEL-COST                         VALUE 900000000.
002110 78  CTE-HIGH-MINV                             VALUE 999999999.
002120*
002130*--------------------------------------------------------------
002140*    WORKING GUEST TABLE - MIRROR OF THE GUEST MASTER HELD IN
002150*    MEMORY FOR THE LENGTH OF THE RUN (ALL LOOKUPS ARE DONE
002160*    AGAINST THIS TABLE, NEVER BACK AGAINST THE FILE).
002170*--------------------------------------------------------------
002180 01  WS-COUNTERS.
002190*    THE FIVE COUNTS THAT DRIVE EVERY OCCURS DEPENDING ON
002200*    CLAUSE BELOW - NOTHING IS SIZED OFF A LITERAL CONSTANT
002210*    EXCEPT THE UPPER BOUND ITSELF (CTE-MAX-GUESTS/TABLES).
002220     05  WS-GUEST-COUNT         PIC 9(3)   COMP VALUE ZERO.
002230     05  WS-TABLE-COUNT         PIC 9(2)   COMP VALUE ZERO.
002240     05  WS-SQ-SIZE             PIC 9(3)   COMP VALUE ZERO.
002250     05  WS-ASSIGNED-COUNT      PIC 9(3)   COMP VALUE ZERO.
002260     05  WS-UNASSIGNED-COUNT    PIC 9(3)   COMP VALUE ZERO.
002270     05  WS-TOTAL-COST          PIC S9(9)  COMP VALUE ZERO.
002280     05  FILLER                 PIC X(4)   VALUE SPACES.
002290*
002300 01  WK-GUEST-TABLE OCCURS 1 TO 200 TIMES
002310                    DEPENDING ON WS-GUEST-COUNT
002320                    INDEXED   BY IDX-G IDX-G2.
002330     05  WK-G-ID                PIC 9(9).
002340     05  WK-G-SEATS             PIC 9(2).
002350     05  WK-G-STAGE             PIC X(1).
002360     05  WK-G-SIDE              PIC X(10).
002370     05  WK-G-RELATION          PIC X(25).
002380     05  WK-G-ACCESS            PIC X(1).
002390     05  WK-G-TABLE-ID          PIC 9(9).
002400*    WK-G-PAIRWISE HOLDS THE PRICED AVOID/PREFER/RELATION TERM
002410*    FOR THIS GUEST, FILLED IN ONCE BY 250000 BEFORE THE COST
002420*    MATRIX IS BUILT - IT IS THE SAME NUMBER ADDED INTO EVERY
002430*    CELL IN THIS GUEST'S ROW AT 330000, REGARDLESS OF TABLE.
002440     05  WK-G-PAIRWISE          PIC S9(9)  COMP.
002450     05  WK-G-AVOID-COUNT       PIC 9(3)   COMP.
002460     05  WK-G-AVOID-ID OCCURS 50 TIMES
002470                                PIC 9(9).
002480     05  WK-G-PREFER-COUNT      PIC 9(3)   COMP.
002490     05  WK-G-PREFER-ID OCCURS 50 TIMES
002500                                PIC 9(9).
002510     05  FILLER                 PIC X(2).
002520*
002530*--------------------------------------------------------------
002540*    WORKING TABLE LIST - CAPACITY MAP USED AT COMMIT TIME.
002550*--------------------------------------------------------------
002560 01  WK-TABLE-TABLE OCCURS 1 TO 40 TIMES
002570                    DEPENDING ON WS-TABLE-COUNT
002580                    INDEXED   BY IDX-T IDX-T2.
002590     05  WK-T-ID                PIC 9(9).
002600     05  WK-T-NUMBER            PIC 9(3).
002610     05  WK-T-MAX-SEATS         PIC 9(2).
002620     05  WK-T-STAGE             PIC X(1).
002630     05  WK-T-ACCESS            PIC X(1).
002640*    WK-T-FREE-SEATS IS THE ONLY FIELD IN THIS TABLE THAT
002650*    CHANGES AFTER LOAD TIME - IT COUNTS DOWN FROM MAX-SEATS
002660*    AS GUESTS ARE COMMITTED (510000), AND IS WHAT 510000
002670*    RECHECKS AGAINST A WRAPPED COLUMN BEFORE HONORING IT.
002680     05  WK-T-FREE-SEATS        PIC S9(4)  COMP.
002690     05  FILLER                 PIC X(2).
002700*
002710*--------------------------------------------------------------
002720*    KUHN-MUNKRES WORKING AREAS.  THE MATRIX IS SQUARED TO
002730*    WS-SQ-SIZE = THE LARGER OF GUEST COUNT AND TABLE COUNT.
002740*    WHEN GUESTS OUTNUMBER TABLES THE EXTRA COLUMNS WRAP BACK
002750*    ONTO REAL TABLES (SEE 330000); WHEN TABLES OUTNUMBER
002760*    GUESTS THE EXTRA ROWS ARE ZERO-COST DUMMY GUESTS THAT ARE
002770*    NEVER WALKED AT COMMIT TIME (SEE 500000).
002780*--------------------------------------------------------------
002790 01  WK-COST-MATRIX.
002800     05  FILLER                 PIC X(1).
002810     05  CM-ROW OCCURS 1 TO 200 TIMES
002820                DEPENDING ON WS-SQ-SIZE
002830                INDEXED   BY IDX-CI.
002840         10  CM-COL OCCURS 1 TO 200 TIMES
002850                     DEPENDING ON WS-SQ-SIZE
002860                     INDEXED   BY IDX-CJ
002870                     PIC S9(9) COMP.
002880*
002890*    WK-POTENTIAL-U (PER ROW) AND WK-POTENTIAL-V (PER COLUMN)
002900*    ARE THE HUNGARIAN ALGORITHM'S DUAL VARIABLES - A CELL'S
002910*    REDUCED COST AT ANY POINT IN THE SOLVE IS ITS RAW MATRIX
002920*    COST LESS ITS ROW'S U AND ITS COLUMN'S V, AND THE SOLVE
002930*    IS DONE WHEN EVERY MATCHED CELL'S REDUCED COST IS ZERO.
002940 01  WK-POTENTIAL-U OCCURS 1 TO 200 TIMES
002950                    DEPENDING ON WS-SQ-SIZE
002960                    INDEXED   BY IDX-UI
002970                    PIC S9(9) COMP.
002980 01  WK-POTENTIAL-V OCCURS 1 TO 200 TIMES
002990                    DEPENDING ON WS-SQ-SIZE
003000                    INDEXED   BY IDX-VJ
003010                    PIC S9(9) COMP.
003020*    WK-MATCH-P(COLUMN) NAMES WHICH ROW CURRENTLY HOLDS THAT
003030*    COLUMN - ZERO MEANS THE COLUMN IS STILL FREE.  THIS IS
003040*    THE TABLE 440000 UPDATES AS IT FLIPS AN AUGMENTING PATH.
003050 01  WK-MATCH-P OCCURS 1 TO 200 TIMES
003060                DEPENDING ON WS-SQ-SIZE
003070                INDEXED   BY IDX-PJ IDX-PJ2
003080                PIC 9(3)   COMP.
003090*    WK-WAY(COLUMN) REMEMBERS WHICH COLUMN THE TREE SEARCH
003100*    WAS STANDING ON WHEN IT FOUND THE CHEAPEST ROUTE TO THIS
003110*    COLUMN - 440000 FOLLOWS THIS CHAIN BACKWARD TO COLUMN
003120*    ZERO TO KNOW WHICH COLUMNS TO REASSIGN, AND TO WHOM.
003130 01  WK-WAY OCCURS 1 TO 200 TIMES
003140            DEPENDING ON WS-SQ-SIZE
003150            INDEXED   BY IDX-WJ
003160            PIC 9(3)   COMP.
003170*    WK-MINV(COLUMN) IS THE SMALLEST REDUCED COST FOUND SO FAR
003180*    FROM ANY ROW IN THE TREE TO THIS COLUMN, RESET TO
003190*    CTE-HIGH-MINV AT THE START OF EACH ROW'S SEARCH (415000).
003200 01  WK-MINV OCCURS 1 TO 200 TIMES
003210             DEPENDING ON WS-SQ-SIZE
003220             INDEXED   BY IDX-MJ
003230             PIC S9(9) COMP.
003240*    WK-USED(COLUMN) FLAGS WHETHER THIS COLUMN HAS ALREADY
003250*    BEEN PULLED INTO THE ALTERNATING TREE FOR THE ROW
003260*    CURRENTLY BEING SEARCHED - RESET FOR EVERY NEW ROW.
003270 01  WK-USED OCCURS 1 TO 200 TIMES
003280             DEPENDING ON WS-SQ-SIZE
003290             INDEXED   BY IDX-UJ
003300             PIC X(1).
003310     88  WK-USED-YES                VALUE "Y".
003320*
003330*    COLUMN ZERO HAS NO SUBSCRIPT OF ITS OWN IN A ONE-BASED
003340*    OCCURS TABLE, SO ITS V-POTENTIAL AND VISITED FLAG LIVE
003350*    HERE AS PLAIN SCALARS INSTEAD OF AS ELEMENT ZERO OF
003360*    WK-POTENTIAL-V/WK-USED.
003370 01  WS-ZERO-COL-VARS.
003380     05  WS-V-ZERO              PIC S9(9)  COMP VALUE ZERO.
003390     05  WS-USED-ZERO           PIC X(1)   VALUE "N".
003400         88  WS-USED-ZERO-YES       VALUE "Y".
003410     05  WS-PATH-DONE-SW        PIC X(1)   VALUE "N".
003420         88  WS-PATH-IS-DONE        VALUE "Y".
003430     05  FILLER                 PIC X(2)   VALUE SPACES.
003440*    WK-ANSWER(ROW) IS THE FINAL, ROW-KEYED FORM OF THE MATCH
003450*    ARRAY - DERIVED FROM WK-MATCH-P BY 450000 ONCE THE SOLVE
003460*    FINISHES, AND THE ONLY ONE OF THE SOLVE TABLES THAT 500000
003470*    ACTUALLY WALKS WHEN COMMITTING GUESTS TO TABLES.
003480 01  WK-ANSWER OCCURS 1 TO 200 TIMES
003490               DEPENDING ON WS-SQ-SIZE
003500               INDEXED   BY IDX-AI
003510               PIC 9(3)   COMP.
003520*
003530 01  WS-SOLVE-VARS.
003540*    WS-ROW-I/WS-COL-J ARE THE GENERAL-PURPOSE MATRIX
003550*    SUBSCRIPTS SHARED ACROSS THE BUILD AND SOLVE PARAGRAPHS;
003560*    WS-J0/WS-J1/WS-I0/WS-P-ZERO ARE THE HUNGARIAN ALGORITHM'S
003570*    OWN WORKING SUBSCRIPTS (SEE THE 400000 BANNER) AND ARE
003580*    NOT REUSED FOR ANYTHING OUTSIDE THE SOLVE.
003590     05  WS-ROW-I               PIC 9(3)   COMP VALUE ZERO.
003600     05  WS-COL-J               PIC 9(3)   COMP VALUE ZERO.
003610     05  WS-J0                  PIC 9(3)   COMP VALUE ZERO.
003620     05  WS-J1                  PIC 9(3)   COMP VALUE ZERO.
003630     05  WS-I0                  PIC 9(3)   COMP VALUE ZERO.
003640     05  WS-P-ZERO              PIC 9(3)   COMP VALUE ZERO.
003650     05  WS-DELTA               PIC S9(9)  COMP VALUE ZERO.
003660     05  WS-CUR-COST            PIC S9(9)  COMP VALUE ZERO.
003670     05  WS-WRAP-TABLE          PIC 9(2)   COMP VALUE ZERO.
003680     05  WS-OTHER-K             PIC 9(3)   COMP VALUE ZERO.
003690     05  WS-TABLE-SIDE          PIC X(10)  VALUE SPACES.
003700     05  FILLER                 PIC X(4)   VALUE SPACES.
003710*
003720*--------------------------------------------------------------
003730*    16 RELATION CODES RECOGNISED ON THE GUEST MASTER.
003740*--------------------------------------------------------------
003750 01  WS-RELATION-TEST           PIC X(25) VALUE SPACES.
003760     88  WS-REL-IS-VALID VALUES
003770         "GROOM_FAMILY             "
003780         "BRIDE_FAMILY             "
003790         "GROOM_FRIENDS            "
003800         "BRIDE_FRIENDS            "
003810         "GROOM_WORK               "
003820         "BRIDE_WORK               "
003830         "GROOM_STUDY              "
003840         "BRIDE_STUDY              "
003850         "GROOM_ARMY               "
003860         "BRIDE_ARMY               "
003870         "BRIDE_MOTHER_FAMILY      "
003880         "BRIDE_FATHER_FAMILY      "
003890         "GROOM_MOTHER_FAMILY      "
003900         "GROOM_FATHER_FAMILY      "
003910         "GROOM_PARENTS_INVITEES   "
003920         "BRIDE_PARENTS_INVITEES   ".
003930*
003940 PROCEDURE DIVISION.
003950*    ONE USE AFTER ERROR COVERING ALL THREE FILES RATHER THAN
003960*    THREE SEPARATE SECTIONS - WHICHEVER FILE FAILED, THE
003970*    OPERATOR NEEDS THE SAME THING: ALL THREE FILE STATUSES
003980*    ON THE SCREEN AT ONCE SO THE RUN CAN BE DIAGNOSED WITHOUT
003990*    HUNTING BACK THROUGH THE JOB LOG FOR AN EARLIER DISPLAY.
004000 DECLARATIVES.
004010 FILE-HANDLER SECTION.
004020     USE AFTER ERROR PROCEDURE ON GUEST-FILE TABLE-FILE
004030                                  RESULT-FILE.
004040 000000-STATUS-CHECK.
004050*    WS-OPER-CLASS WAS SET JUST BEFORE THE FAILING OPEN/READ/
004060*    WRITE AT WHICHEVER PARAGRAPH TRIGGERED THIS - SHOWING IT
004070*    HERE TELLS THE OPERATOR WHICH KIND OF OPERATION FAILED,
004080*    NOT JUST WHICH FILE.
004090     DISPLAY SPACE
004100     DISPLAY "+---+----+---+----+---+----+---+"
004110     DISPLAY "|   SEATING FILE STATUS ERROR   |"
004120     DISPLAY "+---+----+---+----+---+----+---+"
004130     DISPLAY "| OPERATION   : [" WS-OPER-CLASS "]."
004140     DISPLAY "| GUEST  FS   : [" FS-GUEST-FILE "]."
004150     DISPLAY "| TABLE  FS   : [" FS-TABLE-FILE "]."
004160     DISPLAY "| RESULT FS   : [" FS-RESULT-FILE "]."
004170     DISPLAY "+---+----+---+----+---+----+---+"
004180     STOP "A FILE ERROR HAS OCCURRED. SEE ABOVE.".
004190 END DECLARATIVES.
004200*
004210 MAIN-PARAGRAPH.
004220*    OPEN I-O ON THE GUEST MASTER SINCE WE REWRITE IT AT 600000
004230*    ONCE THE SOLVE IS DONE - NO SENSE MAKING THE COORDINATOR
004240*    RUN A SEPARATE UPDATE STEP FOR SOMETHING THIS BATCH ALREADY
004250*    KNOWS THE ANSWER TO.
004260     PERFORM 100000-BEGIN-OPEN-FILES
004270        THRU 100000-END-OPEN-FILES
004280*
004290     PERFORM 200000-BEGIN-LOAD-GUEST-TABLE
004300        THRU 200000-END-LOAD-GUEST-TABLE
004310*
004320     PERFORM 220000-BEGIN-LOAD-SEAT-TABLE
004330        THRU 220000-END-LOAD-SEAT-TABLE
004340*
004350*    NOTHING TO SOLVE IF EITHER LIST CAME UP EMPTY - SKIP STRAIGHT
004360*    TO THE REWRITE/REPORT STEPS SO AN EMPTY RUN STILL CLOSES
004370*    CLEANLY INSTEAD OF DIVIDING BY A ZERO SQUARE SIZE BELOW.
004380     IF WS-GUEST-COUNT > CTE-ZERO
004390     AND WS-TABLE-COUNT > CTE-ZERO
004400*        PRICE EVERY GUEST'S PAIRWISE TERM ONCE, BEFORE THE
004410*        MATRIX IS BUILT - THE TERM IS THE SAME NO MATTER WHICH
004420*        TABLE THE GUEST LANDS AT, SO PRICING IT PER CELL WOULD
004430*        JUST REPEAT THE SAME WORK WS-TABLE-COUNT TIMES OVER.
004440         PERFORM 250000-BEGIN-PRECOMPUTE-PAIRWISE
004450            THRU 250000-END-PRECOMPUTE-PAIRWISE
004460            VARYING IDX-G FROM CTE-ONE BY CTE-ONE
004470              UNTIL IDX-G > WS-GUEST-COUNT
004480*
004490         PERFORM 300000-BEGIN-BUILD-COST-MATRIX
004500            THRU 300000-END-BUILD-COST-MATRIX
004510*
004520*        THE ACTUAL HUNGARIAN SOLVE - SEE THE BANNER AT 400000
004530*        FOR HOW THE POTENTIALS AND AUGMENTING PATH WORK.
004540         PERFORM 400000-BEGIN-SOLVE-ASSIGNMENT
004550            THRU 400000-END-SOLVE-ASSIGNMENT
004560*
004570         PERFORM 500000-BEGIN-COMMIT-ASSIGNMENTS
004580            THRU 500000-END-COMMIT-ASSIGNMENTS
004590     END-IF
004600*
004610*    REWRITE RUNS REGARDLESS OF WHETHER WE SOLVED ANYTHING, SO A
004620*    ZERO-GUEST OR ZERO-TABLE RUN STILL LEAVES THE GUEST FILE
004630*    TOUCHED (EVERY GU-TABLE-ID UNCHANGED) RATHER THAN SKIPPED.
004640     PERFORM 600000-BEGIN-REWRITE-GUEST-FILE
004650        THRU 600000-END-REWRITE-GUEST-FILE
004660*
004670     PERFORM 700000-BEGIN-CLOSE-AND-REPORT
004680        THRU 700000-END-CLOSE-AND-REPORT
004690*
004700     STOP RUN.
004710*
004720*--------------------------------------------------------------
004730*    100000  OPEN THE THREE SEATING FILES FOR THE RUN.
004740*--------------------------------------------------------------
004750 100000-BEGIN-OPEN-FILES.
004760*    GUEST-FILE OPENS I-O HERE ALREADY, NOT JUST INPUT - IT IS
004770*    CLOSED AND REOPENED I-O AGAIN AT 600000 ANYWAY, BUT OPENING
004780*    IT THAT WAY FROM THE START LETS AN EMPTY-GUEST RUN FALL
004790*    STRAIGHT THROUGH TO 600000 WITHOUT A SEPARATE OPEN MODE.
004800     SET SW-OPER-OPEN TO TRUE
004810     OPEN I-O   GUEST-FILE
004820     OPEN INPUT TABLE-FILE
004830     OPEN OUTPUT RESULT-FILE.
004840 100000-END-OPEN-FILES.
004850     EXIT.
004860*
004870*--------------------------------------------------------------
004880*    200000  LOAD EVERY GUEST ROW INTO WK-GUEST-TABLE.
004890*--------------------------------------------------------------
004900 200000-BEGIN-LOAD-GUEST-TABLE.
004910*    CLASSIC READ-AHEAD LOOP - THE FIRST READ PRIMES FS-GUEST-
004920*    FILE BEFORE THE PERFORM UNTIL BELOW EVER TESTS IT, SO A
004930*    FILE WITH NO RECORDS AT ALL STILL FALLS OUT CLEANLY ON
004940*    THE VERY FIRST PASS RATHER THAN LOOPING ON A STALE STATUS.
004950     SET SW-OPER-READ TO TRUE
004960     READ GUEST-FILE RECORD
004970         AT END
004980             CONTINUE
004990         NOT AT END
005000             PERFORM 210000-BEGIN-STORE-ONE-GUEST
005010                THRU 210000-END-STORE-ONE-GUEST
005020     END-READ
005030*
005040*    STATUS 10 IS THE NORMAL END-OF-FILE SIGNAL - ANY OTHER
005050*    NONZERO STATUS IS A GENUINE READ ERROR AND ALSO STOPS THE
005060*    LOOP HERE, LEAVING WHATEVER FS-GUEST-FILE HOLDS FOR THE
005070*    OPERATOR TO SEE ON THE JOB LOG RATHER THAN LOOPING FOREVER.
005080     PERFORM 200000-BEGIN-LOAD-GUEST-TABLE
005090        THRU 200000-LOOP-EXIT
005100       UNTIL FS-GUEST-FILE = 10
005110          OR FS-GUEST-FILE NOT = ZERO.
005120 200000-LOOP-EXIT.
005130     EXIT.
005140 200000-END-LOAD-GUEST-TABLE.
005150     EXIT.
005160*
005170 210000-BEGIN-STORE-ONE-GUEST.
005180*    WS-GUEST-COUNT DOUBLES AS THE NEXT FREE SLOT IN
005190*    WK-GUEST-TABLE - EACH GUEST TAKES THE ROW NUMBER IT WAS
005200*    READ IN, SO THE REWRITE PASS AT 610000 CAN MAP STRAIGHT
005210*    BACK FROM ROW NUMBER TO FILE POSITION LATER.
005220     ADD CTE-ONE TO WS-GUEST-COUNT
005230     SET IDX-G TO WS-GUEST-COUNT
005240*
005250     MOVE GU-ID                 TO WK-G-ID      (IDX-G)
005260     MOVE GU-SEATS               TO WK-G-SEATS   (IDX-G)
005270     MOVE GU-NEAR-STAGE           TO WK-G-STAGE   (IDX-G)
005280     MOVE GU-SIDE                 TO WK-G-SIDE    (IDX-G)
005290     MOVE GU-RELATION             TO WK-G-RELATION(IDX-G)
005300*
005310*    GUARD THE RELATION CODE AGAINST THE 16-VALUE LIST AT LOAD
005320*    TIME - A CODE THAT IS BLANK, MISTYPED, OR LEFT OVER FROM AN
005330*    OLDER GUEST-FORM VERSION IS TREATED AS "NO RELATION ON FILE"
005340*    RATHER THAN LET A GARBAGE VALUE FALSELY MATCH ANOTHER GUEST'S
005350*    EQUALLY GARBLED ENTRY DOWN AT THE PAIRWISE TERM (260000).
005360     MOVE WK-G-RELATION (IDX-G)  TO WS-RELATION-TEST
005370     IF NOT WS-REL-IS-VALID
005380         MOVE SPACES TO WK-G-RELATION (IDX-G)
005390     END-IF
005400*
005410     MOVE GU-ACCESS               TO WK-G-ACCESS  (IDX-G)
005420     MOVE GU-TABLE-ID             TO WK-G-TABLE-ID(IDX-G)
005430     MOVE GU-AVOID-COUNT          TO WK-G-AVOID-COUNT  (IDX-G)
005440     MOVE GU-PREFER-COUNT         TO WK-G-PREFER-COUNT (IDX-G)
005450*
005460     PERFORM 211000-BEGIN-COPY-AVOID-LIST
005470        THRU 211000-END-COPY-AVOID-LIST
005480        VARYING IDX-G2 FROM CTE-ONE BY CTE-ONE
005490          UNTIL IDX-G2 > WK-G-AVOID-COUNT (IDX-G)
005500*
005510     PERFORM 212000-BEGIN-COPY-PREFER-LIST
005520        THRU 212000-END-COPY-PREFER-LIST
005530        VARYING IDX-G2 FROM CTE-ONE BY CTE-ONE
005540          UNTIL IDX-G2 > WK-G-PREFER-COUNT (IDX-G).
005550 210000-END-STORE-ONE-GUEST.
005560     EXIT.
005570*
005580 211000-BEGIN-COPY-AVOID-LIST.
005590     MOVE GU-AVOID-ID (IDX-G2) TO WK-G-AVOID-ID (IDX-G, IDX-G2).
005600 211000-END-COPY-AVOID-LIST.
005610     EXIT.
005620*
005630 212000-BEGIN-COPY-PREFER-LIST.
005640     MOVE GU-PREFER-ID (IDX-G2) TO WK-G-PREFER-ID (IDX-G, IDX-G2).
005650 212000-END-COPY-PREFER-LIST.
005660     EXIT.
005670*
005680*--------------------------------------------------------------
005690*    220000  LOAD EVERY TABLE ROW. A BLANK/ZERO MAX-SEATS
005700*    DEFAULTS TO CTE-TEN PER THE COORDINATOR'S STANDING RULE.
005710*--------------------------------------------------------------
005720 220000-BEGIN-LOAD-SEAT-TABLE.
005730*    SAME READ-AHEAD SHAPE AS 200000 ABOVE - THE VENUE TABLE
005740*    LIST IS ORDINARILY SHORT (A FEW DOZEN TABLES AT MOST), SO
005750*    THERE IS NO NEED FOR A SEPARATE FASTER LOAD STYLE HERE.
005760     SET SW-OPER-READ TO TRUE
005770     READ TABLE-FILE RECORD
005780         AT END
005790             CONTINUE
005800         NOT AT END
005810             PERFORM 230000-BEGIN-STORE-ONE-TABLE
005820                THRU 230000-END-STORE-ONE-TABLE
005830     END-READ
005840*
005850     PERFORM 220000-BEGIN-LOAD-SEAT-TABLE
005860        THRU 220000-LOOP-EXIT
005870       UNTIL FS-TABLE-FILE = 10
005880          OR FS-TABLE-FILE NOT = ZERO.
005890 220000-LOOP-EXIT.
005900     EXIT.
005910 220000-END-LOAD-SEAT-TABLE.
005920     EXIT.
005930*
005940 230000-BEGIN-STORE-ONE-TABLE.
005950     ADD CTE-ONE TO WS-TABLE-COUNT
005960     SET IDX-T TO WS-TABLE-COUNT
005970*
005980     MOVE TB-ID           TO WK-T-ID         (IDX-T)
005990     MOVE TB-NUMBER        TO WK-T-NUMBER     (IDX-T)
006000     MOVE TB-NEAR-STAGE     TO WK-T-STAGE      (IDX-T)
006010     MOVE TB-ACCESSIBLE      TO WK-T-ACCESS     (IDX-T)
006020*
006030*    A BLANK OR ZERO MAX-SEATS MEANS THE VENUE NEVER SENT US A
006040*    COUNT FOR THIS TABLE - DEFAULT TO THE STANDARD ROUND-OF-TEN
006050*    RATHER THAN LEAVE IT ZERO, WHICH WOULD MAKE THE TABLE FAIL
006060*    EVERY CAPACITY TEST AT 320000 AND SIT EMPTY ALL NIGHT.
006070     IF TB-MAX-SEATS = ZERO
006080         MOVE CTE-TEN TO WK-T-MAX-SEATS (IDX-T)
006090     ELSE
006100         MOVE TB-MAX-SEATS TO WK-T-MAX-SEATS (IDX-T)
006110     END-IF
006120*
006130*    FREE-SEATS STARTS AT THE FULL CAPACITY AND ONLY EVER COUNTS
006140*    DOWN, AT 510000, AS GUESTS ARE COMMITTED TO THE TABLE.
006150     MOVE WK-T-MAX-SEATS (IDX-T) TO WK-T-FREE-SEATS (IDX-T).
006160 230000-END-STORE-ONE-TABLE.
006170     EXIT.
006180*
006190*--------------------------------------------------------------
006200*    250000  PAIRWISE TERM FOR GUEST IDX-G, SUMMED OVER EVERY
006210*    OTHER GUEST ON THE LIST - SAME FOR EVERY CANDIDATE TABLE,
006220*    SO IT IS COMPUTED ONCE PER GUEST RATHER THAN PER CELL.
006230*--------------------------------------------------------------
006240 250000-BEGIN-PRECOMPUTE-PAIRWISE.
006250     MOVE ZERO TO WK-G-PAIRWISE (IDX-G)
006260*    WALK THE WHOLE GUEST LIST ONCE FOR EACH GUEST IDX-G - THIS
006270*    IS THE ONE N-SQUARED PASS IN THE WHOLE PROGRAM, BUT IT RUNS
006280*    ONCE PER RUN, NOT ONCE PER CANDIDATE TABLE, SO IT STAYS
006290*    CHEAP EVEN AT A FULL 200-GUEST HEAD TABLE BOOKING.
006300     PERFORM 260000-BEGIN-SCORE-ONE-OTHER-GUEST
006310        THRU 260000-END-SCORE-ONE-OTHER-GUEST
006320        VARYING WS-OTHER-K FROM CTE-ONE BY CTE-ONE
006330          UNTIL WS-OTHER-K > WS-GUEST-COUNT.
006340 250000-END-PRECOMPUTE-PAIRWISE.
006350     EXIT.
006360*
006370 260000-BEGIN-SCORE-ONE-OTHER-GUEST.
006380*    SKIP SCORING A GUEST AGAINST THEMSELVES - A GUEST CANNOT
006390*    PREFER, AVOID, OR SHARE A RELATION CODE WITH THEIR OWN ROW.
006400     IF WS-OTHER-K NOT = IDX-G
006410         PERFORM 261000-BEGIN-TEST-PREFER-AVOID
006420            THRU 261000-END-TEST-PREFER-AVOID
006430*        SMALL PENALTY WHEN TWO GUESTS DO NOT SHARE A RELATION
006440*        CODE - NUDGES THE SOLVER TOWARD SEATING FAMILY/FRIEND
006450*        BLOCKS TOGETHER WITHOUT FORCING IT (A HARD WALL WOULD
006460*        LEAVE NO ROOM TO FIT MIXED TABLES WHEN SPACE IS TIGHT).
006470         IF WK-G-RELATION (WS-OTHER-K) NOT =
006480            WK-G-RELATION (IDX-G)
006490             ADD 5 TO WK-G-PAIRWISE (IDX-G)
006500         END-IF
006510     END-IF.
006520 260000-END-SCORE-ONE-OTHER-GUEST.
006530     EXIT.
006540*
006550 261000-BEGIN-TEST-PREFER-AVOID.
006560*    A GUEST'S PREFER-LIST ENTRIES EACH DISCOUNT THE PAIRWISE
006570*    TERM - THE MORE OF A GUEST'S PREFERRED TABLEMATES END UP AT
006580*    THE SAME CANDIDATE TABLE, THE CHEAPER THAT TABLE LOOKS.
006590     PERFORM 262000-BEGIN-TEST-ONE-PREFER
006600        THRU 262000-END-TEST-ONE-PREFER
006610        VARYING IDX-G2 FROM CTE-ONE BY CTE-ONE
006620          UNTIL IDX-G2 > WK-G-PREFER-COUNT (IDX-G)
006630*
006640*    AN AVOID-LIST HIT ADDS A STEEP PENALTY - NOT THE HARD
006650*    SENTINEL USED FOR CAPACITY/ACCESS, SINCE AN AVOID CLASH IS
006660*    UNCOMFORTABLE BUT NOT IMPOSSIBLE THE WAY AN OVERSIZED PARTY
006670*    OR A MISSING RAMP IS.
006680     PERFORM 263000-BEGIN-TEST-ONE-AVOID
006690        THRU 263000-END-TEST-ONE-AVOID
006700        VARYING IDX-G2 FROM CTE-ONE BY CTE-ONE
006710          UNTIL IDX-G2 > WK-G-AVOID-COUNT (IDX-G).
006720 261000-END-TEST-PREFER-AVOID.
006730     EXIT.
006740*
006750 262000-BEGIN-TEST-ONE-PREFER.
006760*    ONE PREFER-LIST SLOT COMPARED AGAINST THE OTHER GUEST'S
006770*    ID - A MATCH MEANS WS-OTHER-K IS SOMEONE IDX-G ASKED TO
006780*    SIT WITH, SO THE DISCOUNT APPLIES ONCE PER MATCHING SLOT.
006790     IF WK-G-PREFER-ID (IDX-G, IDX-G2) =
006800        WK-G-ID (WS-OTHER-K)
006810         SUBTRACT 30 FROM WK-G-PAIRWISE (IDX-G)
006820     END-IF.
006830 262000-END-TEST-ONE-PREFER.
006840     EXIT.
006850*
006860 263000-BEGIN-TEST-ONE-AVOID.
006870*    SAME SHAPE AS 262000 BUT AGAINST THE AVOID LIST AND WITH
006880*    THE PENALTY SIGN FLIPPED - A GUEST CAN CARRY BOTH A
006890*    PREFER-LIST AND AN AVOID-LIST HIT AGAINST THE SAME OTHER
006900*    GUEST IF THE FORMS WERE FILLED IN INCONSISTENTLY, AND
006910*    BOTH TERMS ARE LET THROUGH RATHER THAN RECONCILED HERE.
006920     IF WK-G-AVOID-ID (IDX-G, IDX-G2) =
006930        WK-G-ID (WS-OTHER-K)
006940         ADD 1000 TO WK-G-PAIRWISE (IDX-G)
006950     END-IF.
006960 263000-END-TEST-ONE-AVOID.
006970     EXIT.
006980*
006990*--------------------------------------------------------------
007000*    300000  BUILD THE N-GUEST BY N-TABLE COST MATRIX.  SQUARED
007010*    TO WS-SQ-SIZE SO THE SOLVER BELOW ALWAYS TERMINATES; WHEN
007020*    GUESTS OUTNUMBER TABLES, EXTRA COLUMNS WRAP ONTO REAL
007030*    TABLES SO EVERY COLUMN STILL COSTS AGAINST A REAL TABLE.
007040*--------------------------------------------------------------
007050 300000-BEGIN-BUILD-COST-MATRIX.
007060     PERFORM 305000-BEGIN-CALC-SQUARE-SIZE
007070        THRU 305000-END-CALC-SQUARE-SIZE
007080*
007090*    ONE ROW PER SQUARE-MATRIX POSITION, NOT PER GUEST - ROWS
007100*    BEYOND THE REAL GUEST COUNT ARE THE ZERO-COST DUMMIES THAT
007110*    LET THE SOLVER BELOW BALANCE A VENUE WITH MORE TABLES THAN
007120*    CONFIRMED GUESTS.
007130     PERFORM 310000-BEGIN-BUILD-ONE-ROW
007140        THRU 310000-END-BUILD-ONE-ROW
007150        VARYING WS-ROW-I FROM CTE-ONE BY CTE-ONE
007160          UNTIL WS-ROW-I > WS-SQ-SIZE.
007170 300000-END-BUILD-COST-MATRIX.
007180     EXIT.
007190*
007200*    305000  THE HUNGARIAN ALGORITHM AS CODED HERE NEEDS A
007210*    SQUARE MATRIX - TAKE THE LARGER OF THE TWO COUNTS SO BOTH
007220*    THE SHORT SIDE'S DUMMY ROWS/COLUMNS AND THE WRAPPED REAL
007230*    ROWS/COLUMNS ON THE LONG SIDE FIT WITHIN ONE DIMENSION.
007240 305000-BEGIN-CALC-SQUARE-SIZE.
007250     IF WS-GUEST-COUNT > WS-TABLE-COUNT
007260         MOVE WS-GUEST-COUNT TO WS-SQ-SIZE
007270     ELSE
007280         MOVE WS-TABLE-COUNT TO WS-SQ-SIZE
007290     END-IF.
007300 305000-END-CALC-SQUARE-SIZE.
007310     EXIT.
007320*
007330 310000-BEGIN-BUILD-ONE-ROW.
007340*    A ROW PAST THE LAST REAL GUEST IS A DUMMY - EVERY CELL ON
007350*    IT COSTS ZERO SO THE SOLVER CAN PARK AN UNNEEDED TABLE
007360*    COLUMN THERE WITHOUT DRIVING UP THE TOTAL ASSIGNED COST.
007370     IF WS-ROW-I > WS-GUEST-COUNT
007380         PERFORM 311000-BEGIN-ZERO-DUMMY-CELL
007390            THRU 311000-END-ZERO-DUMMY-CELL
007400            VARYING WS-COL-J FROM CTE-ONE BY CTE-ONE
007410              UNTIL WS-COL-J > WS-SQ-SIZE
007420     ELSE
007430         SET IDX-G TO WS-ROW-I
007440         PERFORM 320000-BEGIN-BUILD-ONE-CELL
007450            THRU 320000-END-BUILD-ONE-CELL
007460            VARYING WS-COL-J FROM CTE-ONE BY CTE-ONE
007470              UNTIL WS-COL-J > WS-SQ-SIZE
007480     END-IF.
007490 310000-END-BUILD-ONE-ROW.
007500     EXIT.
007510*
007520*    311000  A DUMMY GUEST ROW PADDED ON WHEN THE VENUE HAS
007530*    MORE TABLES THAN CONFIRMED GUESTS - ITS ANSWER COLUMN IS
007540*    NEVER WALKED AT COMMIT TIME (SEE 450000/500000).
007550 311000-BEGIN-ZERO-DUMMY-CELL.
007560     SET IDX-CI TO WS-ROW-I
007570     SET IDX-CJ TO WS-COL-J
007580     MOVE ZERO TO CM-COL (IDX-CI, IDX-CJ).
007590 311000-END-ZERO-DUMMY-CELL.
007600     EXIT.
007610*
007620 320000-BEGIN-BUILD-ONE-CELL.
007630     PERFORM 321000-BEGIN-RESOLVE-WRAP-TABLE
007640        THRU 321000-END-RESOLVE-WRAP-TABLE
007650     SET IDX-CI TO WS-ROW-I
007660     SET IDX-CJ TO WS-COL-J
007670     SET IDX-T  TO WS-WRAP-TABLE
007680*
007690*    THE TWO HARD RULES THAT NO SOFT SCORE CAN OUTWEIGH: THE
007700*    PARTY MUST PHYSICALLY FIT IN THE CHAIRS ON HAND, AND A
007710*    GUEST WHO NEEDS A CLEAR AISLE MUST NOT LAND AT A TABLE
007720*    THAT CANNOT GIVE THEM ONE.  CTE-SENTINEL-COST PRICES THE
007730*    CELL SO HIGH THE SOLVER WILL ONLY EVER PICK IT AS A LAST
007740*    RESORT, ONCE EVERY FEASIBLE CELL IN THE ROW IS TAKEN.
007750     IF WK-T-MAX-SEATS (IDX-T) < WK-G-SEATS (IDX-G)
007760     OR (WK-G-ACCESS (IDX-G) = "Y"
007770         AND WK-T-ACCESS (IDX-T) NOT = "Y")
007780         MOVE CTE-SENTINEL-COST TO CM-COL (IDX-CI, IDX-CJ)
007790     ELSE
007800         PERFORM 330000-BEGIN-CALC-SOFT-COST
007810            THRU 330000-END-CALC-SOFT-COST
007820         MOVE WS-CUR-COST TO CM-COL (IDX-CI, IDX-CJ)
007830     END-IF.
007840 320000-END-BUILD-ONE-CELL.
007850     EXIT.
007860*
007870*    321000  MAP MATRIX COLUMN WS-COL-J BACK TO A REAL TABLE.
007880*    COLUMNS BEYOND WS-TABLE-COUNT WRAP CYCLICALLY SO A HEAVY
007890*    GUEST LOAD STILL PRICES AGAINST REAL VENUE TABLES (WO-00560).
007900 321000-BEGIN-RESOLVE-WRAP-TABLE.
007910*    A COLUMN WITHIN THE REAL TABLE COUNT NEEDS NO WRAPPING -
007920*    IT NAMES ITS OWN TABLE DIRECTLY.
007930     IF WS-COL-J NOT > WS-TABLE-COUNT
007940         MOVE WS-COL-J TO WS-WRAP-TABLE
007950     ELSE
007960*        A COLUMN BEYOND THE TABLE COUNT EXISTS ONLY TO SQUARE
007970*        THE MATRIX WHEN GUESTS OUTNUMBER TABLES (305000).  THE
007980*        REMAINDER OF COLUMN-NUMBER OVER TABLE-COUNT PICKS WHICH
007990*        REAL TABLE IT PRICES AGAINST, CYCLING BACK TO TABLE 1
008000*        ONCE EVERY TABLE HAS HAD A WRAPPED COLUMN ASSIGNED -
008010*        A REMAINDER OF ZERO MEANS IT LANDS EXACTLY ON THE LAST
008020*        TABLE RATHER THAN A NONEXISTENT TABLE ZERO.
008030         DIVIDE WS-COL-J BY WS-TABLE-COUNT
008040             GIVING WS-I0 REMAINDER WS-J1
008050         IF WS-J1 = ZERO
008060             MOVE WS-TABLE-COUNT TO WS-WRAP-TABLE
008070         ELSE
008080             MOVE WS-J1 TO WS-WRAP-TABLE
008090         END-IF
008100     END-IF.
008110 321000-END-RESOLVE-WRAP-TABLE.
008120     EXIT.
008130*
008140*    330000  ONCE A CELL HAS CLEARED THE HARD CAPACITY/ACCESS
008150*    TEST, PRICE IT ON THE SOFT PREFERENCE TERMS BELOW PLUS THE
008160*    GUEST'S PRECOMPUTED PAIRWISE TERM FROM 250000.
008170 330000-BEGIN-CALC-SOFT-COST.
008180     MOVE ZERO TO WS-CUR-COST
008190     PERFORM 331000-BEGIN-SIDE-TERM
008200        THRU 331000-END-SIDE-TERM
008210     PERFORM 332000-BEGIN-STAGE-TERM
008220        THRU 332000-END-STAGE-TERM
008230     ADD WK-G-PAIRWISE (IDX-G) TO WS-CUR-COST.
008240 330000-END-CALC-SOFT-COST.
008250     EXIT.
008260*
008270 331000-BEGIN-SIDE-TERM.
008280*    A GUEST WITH NO SIDE RECORDED HAS NO PREFERENCE TO SCORE -
008290*    ONLY CHARGE THE MISMATCH PENALTY WHEN GU-SIDE WAS ACTUALLY
008300*    FILLED IN ON THE INVITATION REPLY CARD.
008310     IF WK-G-SIDE (IDX-G) NOT = SPACES
008320         PERFORM 333000-BEGIN-DERIVE-TABLE-SIDE
008330            THRU 333000-END-DERIVE-TABLE-SIDE
008340         IF WK-G-SIDE (IDX-G) NOT = WS-TABLE-SIDE
008350             ADD 5 TO WS-CUR-COST
008360         END-IF
008370     END-IF.
008380 331000-END-SIDE-TERM.
008390     EXIT.
008400*
008410*    333000  TABLES NUMBERED 1-10 SEAT THE GROOM'S SIDE, 11 AND
008420*    UP SEAT THE BRIDE'S SIDE - STANDING HOUSE RULE AT EVERY HALL.
008430 333000-BEGIN-DERIVE-TABLE-SIDE.
008440     IF WK-T-NUMBER (IDX-T) NOT > CTE-TEN
008450         MOVE "GROOM"     TO WS-TABLE-SIDE
008460     ELSE
008470         MOVE "BRIDE"     TO WS-TABLE-SIDE
008480     END-IF.
008490 333000-END-DERIVE-TABLE-SIDE.
008500     EXIT.
008510*
008520*    A NEAR-STAGE REQUEST THAT LANDS AT A TABLE NOT MARKED
008530*    TB-IS-STAGE COSTS EXTRA - DOUBLE THE SIDE-MISMATCH WEIGHT,
008540*    SINCE A MISSED STAGE VIEW DRAWS MORE COMPLAINTS AT THE HEAD
008550*    TABLE REVIEW THAN A MISSED SIDE.
008560 332000-BEGIN-STAGE-TERM.
008570     IF WK-G-STAGE (IDX-G) = "Y"
008580     AND WK-T-STAGE (IDX-T) NOT = "Y"
008590         ADD 10 TO WS-CUR-COST
008600     END-IF.
008610 332000-END-STAGE-TERM.
008620     EXIT.
008630*
008640*--------------------------------------------------------------
008650*    400000  KUHN-MUNKRES SOLVE.  POTENTIALS U()/V(), MATCH
008660*    ARRAY P(), AUGMENTING PATH VIA WAY().  COLUMN ZERO OF THE
008670*    CLASSIC ALGORITHM HAS NO VALID SUBSCRIPT IN A ONE-BASED
008680*    OCCURS TABLE, SO IT IS CARRIED IN THE WS-P-ZERO/WS-USED-
008690*    ZERO SCALARS INSTEAD (WO-00309 NOTEBOOK, CARRIED FORWARD).
008700*--------------------------------------------------------------
008710 400000-BEGIN-SOLVE-ASSIGNMENT.
008720*    POTENTIALS START AT ZERO FOR EVERY ROW AND COLUMN - THE
008730*    FIRST AUGMENTING PATH PRICES EVERYTHING OFF THE RAW COST
008740*    MATRIX, AND EACH PASS AFTER THAT RIDES ON WHATEVER THE
008750*    PRIOR ROWS TIGHTENED THEM TO.
008760     PERFORM 405000-BEGIN-INIT-POTENTIALS
008770        THRU 405000-END-INIT-POTENTIALS
008780*
008790*    ONE OUTER PASS PER MATRIX ROW - EACH PASS EITHER HANDS
008800*    THAT ROW A FREE COLUMN OUTRIGHT OR BUMPS A PREVIOUSLY
008810*    SEATED ROW OFF ITS COLUMN AND RE-HOMES IT FARTHER DOWN
008820*    THE AUGMENTING PATH, SO EVERY ROW ENDS THE LOOP MATCHED.
008830     PERFORM 410000-BEGIN-AUGMENT-ONE-ROW
008840        THRU 410000-END-AUGMENT-ONE-ROW
008850        VARYING WS-ROW-I FROM CTE-ONE BY CTE-ONE
008860          UNTIL WS-ROW-I > WS-SQ-SIZE
008870*
008880*    THE MATCH ARRAY COMES OUT OF THE LOOP ABOVE KEYED BY
008890*    COLUMN (WHICH ROW HOLDS THIS COLUMN) - 450000 FLIPS IT TO
008900*    WK-ANSWER, KEYED BY ROW, WHICH IS WHAT 500000 WALKS WHEN
008910*    IT COMMITS GUESTS TO TABLES.
008920     PERFORM 450000-BEGIN-DERIVE-ANSWER
008930        THRU 450000-END-DERIVE-ANSWER
008940        VARYING WS-COL-J FROM CTE-ONE BY CTE-ONE
008950          UNTIL WS-COL-J > WS-SQ-SIZE.
008960 400000-END-SOLVE-ASSIGNMENT.
008970     EXIT.
008980*
008990 405000-BEGIN-INIT-POTENTIALS.
009000     PERFORM 406000-BEGIN-ZERO-ONE-POTENTIAL
009010        THRU 406000-END-ZERO-ONE-POTENTIAL
009020        VARYING WS-ROW-I FROM CTE-ONE BY CTE-ONE
009030          UNTIL WS-ROW-I > WS-SQ-SIZE.
009040 405000-END-INIT-POTENTIALS.
009050     EXIT.
009060*
009070*    406000  CLEAR ONE ROW'S U-POTENTIAL, ONE COLUMN'S
009080*    V-POTENTIAL, AND ONE COLUMN'S MATCH ENTRY IN THE SAME
009090*    PASS SINCE ALL THREE TABLES RUN THE SAME SIZE (WS-SQ-SIZE)
009100*    AND A MATCH OF ZERO MEANS "NO ROW HOLDS THIS COLUMN YET".
009110 406000-BEGIN-ZERO-ONE-POTENTIAL.
009120     SET IDX-UI TO WS-ROW-I
009130     SET IDX-VJ TO WS-ROW-I
009140     SET IDX-PJ TO WS-ROW-I
009150     MOVE ZERO TO WK-POTENTIAL-U (IDX-UI)
009160     MOVE ZERO TO WK-POTENTIAL-V (IDX-VJ)
009170     MOVE ZERO TO WK-MATCH-P     (IDX-PJ).
009180 406000-END-ZERO-ONE-POTENTIAL.
009190     EXIT.
009200*
009210*    410000  ONE OUTER PASS OF THE ALGORITHM - FINDS AN
009220*    AUGMENTING PATH FOR ROW WS-ROW-I AND FLIPS IT.
009230 410000-BEGIN-AUGMENT-ONE-ROW.
009240*    WS-P-ZERO STANDS IN FOR "ROW CURRENTLY SEEKING A COLUMN"
009250*    AND WS-J0 FOR "COLUMN ZERO" - THE ALGORITHM'S CONCEPTUAL
009260*    STARTING POINT WITH NO REAL SUBSCRIPT, SO THE SEARCH BELOW
009270*    ALWAYS BEGINS FROM THIS ROW LOOKING AT COLUMN ZERO BEFORE
009280*    IT EVER TOUCHES A REAL COLUMN.
009290     MOVE WS-ROW-I TO WS-P-ZERO
009300     MOVE CTE-ZERO TO WS-J0
009310     MOVE "N"      TO WS-USED-ZERO
009320     SET WS-PATH-DONE-SW TO "N"
009330*
009340*    CLEAR THE MINIMUM-SLACK AND VISITED FLAGS FOR EVERY
009350*    COLUMN BEFORE SEARCHING THIS ROW - LEFTOVER VALUES FROM
009360*    THE PRIOR ROW'S SEARCH WOULD FALSELY SHORT-CIRCUIT THE
009370*    RELAX STEP BELOW.
009380     PERFORM 415000-BEGIN-RESET-ROW-WORK
009390        THRU 415000-END-RESET-ROW-WORK
009400        VARYING WS-COL-J FROM CTE-ONE BY CTE-ONE
009410          UNTIL WS-COL-J > WS-SQ-SIZE
009420*
009430*    GROW THE ALTERNATING TREE ONE COLUMN AT A TIME UNTIL AN
009440*    UNMATCHED COLUMN IS REACHED - EACH PASS THROUGH 420000
009450*    TIGHTENS THE POTENTIALS AND ADVANCES WS-J0 TO THE NEXT
009460*    CHEAPEST UNVISITED COLUMN, SO THE LOOP CAN ONLY MOVE
009470*    FORWARD TOWARD A FREE COLUMN, NEVER BACKWARD.
009480     PERFORM 420000-BEGIN-EXTEND-TREE
009490        THRU 420000-END-EXTEND-TREE
009500        WITH TEST AFTER
009510       UNTIL WS-PATH-IS-DONE
009520*
009530*    THE TREE SEARCH ABOVE LEFT A TRAIL OF "CAME-FROM" LINKS
009540*    IN WK-WAY - WALK BACK ALONG THAT TRAIL TO COLUMN ZERO,
009550*    HANDING EACH COLUMN ON THE TRAIL TO THE ROW THAT SHOULD
009560*    NOW HOLD IT.  THIS IS WHAT ACTUALLY SEATS THE NEW ROW AND
009570*    BUMPS ANY ROW IT DISPLACED ONTO THE NEXT COLUMN DOWN.
009580     PERFORM 440000-BEGIN-FLIP-PATH
009590        THRU 440000-END-FLIP-PATH
009600        WITH TEST AFTER
009610       UNTIL WS-J0 = CTE-ZERO.
009620 410000-END-AUGMENT-ONE-ROW.
009630     EXIT.
009640*
009650 415000-BEGIN-RESET-ROW-WORK.
009660*    CTE-HIGH-MINV IS A DELIBERATELY UNREACHABLE HIGH VALUE -
009670*    THE FIRST REAL SLACK COMPUTED AGAINST ANY COLUMN WILL
009680*    ALWAYS BEAT IT, SO THE VERY FIRST COMPARISON IN 425000
009690*    ALWAYS TAKES THE "NEW MINIMUM" BRANCH RATHER THAN NEEDING
009700*    A SEPARATE FIRST-TIME FLAG.
009710     SET IDX-MJ TO WS-COL-J
009720     SET IDX-UJ TO WS-COL-J
009730     MOVE CTE-HIGH-MINV TO WK-MINV (IDX-MJ)
009740     MOVE "N"           TO WK-USED (IDX-UJ).
009750 415000-END-RESET-ROW-WORK.
009760     EXIT.
009770*
009780*    420000  VISIT COLUMN WS-J0, RELAX EVERY UNVISITED COLUMN
009790*    AGAINST ITS ROW, TIGHTEN POTENTIALS BY THE SMALLEST SLACK,
009800*    THEN STEP TO THE CHEAPEST UNVISITED COLUMN FOUND.
009810 420000-BEGIN-EXTEND-TREE.
009820*    MARK THE COLUMN WE ARE STANDING ON AS VISITED AND LOOK
009830*    UP WHICH ROW IT BELONGS TO - COLUMN ZERO ALWAYS BELONGS
009840*    TO THE ROW THAT STARTED THIS SEARCH (WS-P-ZERO); ANY REAL
009850*    COLUMN BELONGS TO WHOMEVER WK-MATCH-P SAYS HOLDS IT NOW.
009860     IF WS-J0 = CTE-ZERO
009870         SET WS-USED-ZERO-YES TO TRUE
009880         MOVE WS-P-ZERO TO WS-I0
009890     ELSE
009900         SET IDX-UJ TO WS-J0
009910         SET WK-USED-YES (IDX-UJ) TO TRUE
009920         SET IDX-PJ TO WS-J0
009930         MOVE WK-MATCH-P (IDX-PJ) TO WS-I0
009940     END-IF
009950*
009960*    WS-DELTA WILL HOLD THE SMALLEST SLACK FOUND ACROSS ALL
009970*    UNVISITED COLUMNS THIS PASS, AND WS-J1 THE COLUMN THAT
009980*    OWNS IT - THAT COLUMN IS WHERE THE SEARCH STEPS TO NEXT.
009990     MOVE CTE-HIGH-MINV TO WS-DELTA
010000     MOVE CTE-ZERO      TO WS-J1
010010*
010020*    PRICE ROW WS-I0 AGAINST EVERY COLUMN NOT YET VISITED -
010030*    A CHEAPER ROUTE THROUGH THIS ROW TIGHTENS THAT COLUMN'S
010040*    RUNNING MINIMUM SLACK (WK-MINV) AND RECORDS HOW WE GOT
010050*    THERE (WK-WAY) SO 440000 CAN RETRACE THE STEP LATER.
010060     PERFORM 425000-BEGIN-RELAX-ONE-COLUMN
010070        THRU 425000-END-RELAX-ONE-COLUMN
010080        VARYING WS-COL-J FROM CTE-ONE BY CTE-ONE
010090          UNTIL WS-COL-J > WS-SQ-SIZE
010100*
010110*    NO FEASIBLE COLUMN IS REACHABLE FOR FREE FROM THE TREE
010120*    BUILT SO FAR, SO SLACK EVERY POTENTIAL BY THE SMALLEST
010130*    SLACK JUST FOUND (WS-DELTA) - THIS IS THE STEP THAT MAKES
010140*    AT LEAST ONE NEW COLUMN REACHABLE AT ZERO REDUCED COST ON
010150*    THE NEXT PASS, WITHOUT EVER MAKING A VISITED COLUMN'S
010160*    REDUCED COST GO NEGATIVE.
010170     PERFORM 430000-BEGIN-UPDATE-POTENTIALS
010180        THRU 430000-END-UPDATE-POTENTIALS
010190        VARYING WS-COL-J FROM CTE-ZERO BY CTE-ONE
010200          UNTIL WS-COL-J > WS-SQ-SIZE
010210*
010220*    STEP THE SEARCH FORWARD TO THE COLUMN THAT JUST BECAME
010230*    REACHABLE AT ZERO REDUCED COST, THEN CHECK WHETHER IT IS
010240*    UNMATCHED - AN UNMATCHED COLUMN ENDS THE TREE-GROWING
010250*    LOOP BACK AT 410000.
010260     MOVE WS-J1 TO WS-J0
010270     PERFORM 427000-BEGIN-TEST-PATH-DONE
010280        THRU 427000-END-TEST-PATH-DONE.
010290 420000-END-EXTEND-TREE.
010300     EXIT.
010310*
010320 425000-BEGIN-RELAX-ONE-COLUMN.
010330*    SKIP ANY COLUMN ALREADY STANDING IN THE TREE - ITS
010340*    SHORTEST ROUTE IN IS ALREADY SETTLED AND RE-PRICING IT
010350*    WOULD ONLY RISK OVERWRITING A CHEAPER PATH ALREADY FOUND.
010360     SET IDX-UJ TO WS-COL-J
010370     IF NOT WK-USED-YES (IDX-UJ)
010380         SET IDX-CI TO WS-I0
010390         SET IDX-CJ TO WS-COL-J
010400         SET IDX-UI TO WS-I0
010410         SET IDX-VJ TO WS-COL-J
010420         SET IDX-MJ TO WS-COL-J
010430*
010440*        THE REDUCED COST OF ROW WS-I0 TO THIS COLUMN - RAW
010450*        MATRIX COST LESS WHAT BOTH POTENTIALS HAVE ALREADY
010460*        "CLAIMED" AGAINST IT, SO A PREVIOUSLY CHEAP ROUTE
010470*        DOES NOT GET DOUBLE-CHARGED TO THIS ROW.
010480         COMPUTE WS-CUR-COST =
010490             CM-COL (IDX-CI, IDX-CJ)
010500             - WK-POTENTIAL-U (IDX-UI)
010510             - WK-POTENTIAL-V (IDX-VJ)
010520*
010530*        A CHEAPER ROUTE TO THIS COLUMN THAN ANY FOUND SO FAR
010540*        REPLACES THE RUNNING MINIMUM AND REMEMBERS THIS ROW
010550*        AS THE "CAME-FROM" STEP FOR WHEN 440000 RETRACES IT.
010560         IF WS-CUR-COST < WK-MINV (IDX-MJ)
010570             MOVE WS-CUR-COST TO WK-MINV (IDX-MJ)
010580             SET IDX-WJ TO WS-COL-J
010590             MOVE WS-J0 TO WK-WAY (IDX-WJ)
010600         END-IF
010610*
010620*        TRACK THE SMALLEST SLACK SEEN ACROSS ALL COLUMNS
010630*        THIS PASS AND WHICH COLUMN OWNS IT - THAT BECOMES
010640*        THE SLACK APPLIED IN 430000 AND THE NEXT STEP OF
010650*        THE SEARCH.
010660         IF WK-MINV (IDX-MJ) < WS-DELTA
010670             MOVE WK-MINV (IDX-MJ) TO WS-DELTA
010680             MOVE WS-COL-J TO WS-J1
010690         END-IF
010700     END-IF.
010710 425000-END-RELAX-ONE-COLUMN.
010720     EXIT.
010730*
010740 430000-BEGIN-UPDATE-POTENTIALS.
010750*    COLUMN ZERO HAS NO V-POTENTIAL OF ITS OWN - WS-V-ZERO
010760*    STANDS IN FOR IT, SLACKED THE SAME AS EVERY OTHER VISITED
010770*    COLUMN WOULD BE.
010780     IF WS-COL-J = CTE-ZERO
010790         IF WS-USED-ZERO-YES
010800             SET IDX-UI TO WS-P-ZERO
010810             ADD WS-DELTA TO WK-POTENTIAL-U (IDX-UI)
010820             SUBTRACT WS-DELTA FROM WS-V-ZERO
010830         END-IF
010840     ELSE
010850         SET IDX-UJ TO WS-COL-J
010860         SET IDX-VJ TO WS-COL-J
010870         SET IDX-MJ TO WS-COL-J
010880         SET IDX-PJ TO WS-COL-J
010890*        A VISITED COLUMN'S ROW GETS THE SLACK ADDED TO ITS
010900*        U-POTENTIAL AND THE COLUMN'S V-POTENTIAL CUT BY THE
010910*        SAME AMOUNT - THE REDUCED COST BETWEEN THEM NEVER
010920*        MOVES, ONLY THE SPLIT BETWEEN ROW AND COLUMN DOES.
010930         IF WK-USED-YES (IDX-UJ)
010940             MOVE WK-MATCH-P (IDX-PJ) TO WS-I0
010950             SET IDX-UI TO WS-I0
010960             ADD WS-DELTA TO WK-POTENTIAL-U (IDX-UI)
010970             SUBTRACT WS-DELTA FROM WK-POTENTIAL-V (IDX-VJ)
010980         ELSE
010990*            AN UNVISITED COLUMN SIMPLY HAS THE SLACK TAKEN
011000*            OFF ITS RUNNING MINIMUM - IT IS NOW THAT MUCH
011010*            CLOSER TO BECOMING REACHABLE AT ZERO REDUCED
011020*            COST ON A LATER PASS.
011030             SUBTRACT WS-DELTA FROM WK-MINV (IDX-MJ)
011040         END-IF
011050     END-IF.
011060 430000-END-UPDATE-POTENTIALS.
011070     EXIT.
011080*
011090 427000-BEGIN-TEST-PATH-DONE.
011100*    COLUMN ZERO IS "UNMATCHED" ONLY WHEN WS-P-ZERO ITSELF IS
011110*    ZERO - OTHERWISE IT IS STANDING IN FOR THE ROW THAT
011120*    STARTED THE SEARCH AND THE TREE MUST KEEP GROWING.
011130     IF WS-J0 = CTE-ZERO
011140         IF WS-P-ZERO = CTE-ZERO
011150             SET WS-PATH-IS-DONE TO TRUE
011160         ELSE
011170             MOVE "N" TO WS-PATH-DONE-SW
011180         END-IF
011190     ELSE
011200*        A REAL COLUMN WITH NO ROW RECORDED AGAINST IT
011210*        (WK-MATCH-P OF ZERO) IS A FREE COLUMN - THE SEARCH
011220*        HAS FOUND SOMEWHERE TO SEAT THE NEW ROW AND CAN STOP
011230*        GROWING THE TREE.
011240         SET IDX-PJ TO WS-J0
011250         IF WK-MATCH-P (IDX-PJ) = CTE-ZERO
011260             SET WS-PATH-IS-DONE TO TRUE
011270         ELSE
011280             MOVE "N" TO WS-PATH-DONE-SW
011290         END-IF
011300     END-IF.
011310 427000-END-TEST-PATH-DONE.
011320     EXIT.
011330*
011340*    440000  WALK THE AUGMENTING PATH BACK TO COLUMN ZERO,
011350*    REASSIGNING EACH COLUMN ON THE PATH TO THE PRIOR ROW.
011360 440000-BEGIN-FLIP-PATH.
011370*    WK-WAY(CURRENT COLUMN) NAMES THE COLUMN WE STEPPED FROM
011380*    TO REACH IT DURING THE TREE SEARCH - FOLLOWING IT BACK
011390*    RETRACES THE EXACT ROUTE 420000 BUILT, IN REVERSE.
011400     SET IDX-WJ TO WS-J0
011410     MOVE WK-WAY (IDX-WJ) TO WS-J1
011420*
011430*    ONCE THE TRAIL LEADS BACK TO COLUMN ZERO, THE CURRENT
011440*    COLUMN BELONGS TO THE ROW THAT STARTED THIS WHOLE SEARCH
011450*    (WS-P-ZERO) - OTHERWISE IT TAKES OVER WHATEVER ROW THE
011460*    PRIOR COLUMN ON THE TRAIL WAS HOLDING, BUMPING THAT ROW
011470*    ONE STEP FURTHER ALONG THE PATH.
011480     IF WS-J1 = CTE-ZERO
011490         SET IDX-PJ TO WS-J0
011500         MOVE WS-P-ZERO TO WK-MATCH-P (IDX-PJ)
011510     ELSE
011520         SET IDX-PJ  TO WS-J0
011530         SET IDX-PJ2 TO WS-J1
011540         MOVE WK-MATCH-P (IDX-PJ2) TO WK-MATCH-P (IDX-PJ)
011550     END-IF
011560*
011570     MOVE WS-J1 TO WS-J0.
011580 440000-END-FLIP-PATH.
011590     EXIT.
011600*
011610*    450000  INVERT THE MATCH ARRAY - WK-ANSWER(ROW) BECOMES
011620*    THE COLUMN (TABLE SLOT) THAT ROW SOLVED TO.
011630 450000-BEGIN-DERIVE-ANSWER.
011640*    WK-MATCH-P IS KEYED BY COLUMN (WHICH ROW HOLDS IT) - A
011650*    ZERO MEANS THE COLUMN WAS NEVER CLAIMED, WHICH CAN ONLY
011660*    HAPPEN TO A WRAPPED COLUMN WHEN THE SQUARE SIZE EXCEEDS
011670*    WHAT THE SOLVE ACTUALLY NEEDED, SO IT IS LEFT OUT OF THE
011680*    ROW-KEYED ANSWER TABLE RATHER THAN STORED AGAINST ROW
011690*    ZERO, WHICH DOES NOT EXIST.
011700     SET IDX-PJ TO WS-COL-J
011710     MOVE WK-MATCH-P (IDX-PJ) TO WS-ROW-I
011720     IF WS-ROW-I > CTE-ZERO
011730         SET IDX-AI TO WS-ROW-I
011740         MOVE WS-COL-J TO WK-ANSWER (IDX-AI)
011750     END-IF.
011760 450000-END-DERIVE-ANSWER.
011770     EXIT.
011780*
011790*--------------------------------------------------------------
011800*    500000  WALK THE SOLVED ASSIGNMENT IN GUEST ORDER AND
011810*    COMMIT AGAINST THE LIVE CAPACITY MAP.  A GUEST WHOSE
011820*    SOLVED TABLE HAS SINCE FILLED (FROM AN EARLIER GUEST IN
011830*    THIS SAME WALK) IS BUMPED TO UNASSIGNED - ITERATION ORDER
011840*    MATTERS HERE BY DESIGN, NOT BY OVERSIGHT (WO-00601).
011850*--------------------------------------------------------------
011860 500000-BEGIN-COMMIT-ASSIGNMENTS.
011870*    WALK THE GUEST ROWS IN THE SAME ORDER THEY WERE LOADED AT
011880*    200000 - THE SOLVE ITSELF DOES NOT CARE ABOUT ORDER, BUT
011890*    THE ASSIGNED/UNASSIGNED COUNTS AND THE RESULT FILE'S LINE
011900*    SEQUENCE SHOULD MATCH THE GUEST MASTER'S OWN SEQUENCE SO
011910*    THE COORDINATOR CAN CROSS-CHECK THE TWO BY EYE.
011920     PERFORM 510000-BEGIN-COMMIT-ONE-GUEST
011930        THRU 510000-END-COMMIT-ONE-GUEST
011940        VARYING IDX-G FROM CTE-ONE BY CTE-ONE
011950          UNTIL IDX-G > WS-GUEST-COUNT.
011960 500000-END-COMMIT-ASSIGNMENTS.
011970     EXIT.
011980*
011990 510000-BEGIN-COMMIT-ONE-GUEST.
012000     SET IDX-AI TO IDX-G
012010     MOVE WK-ANSWER (IDX-AI) TO WS-COL-J
012020*
012030*    A DUMMY GUEST ROW (BEYOND THE REAL GUEST COUNT) NEVER
012040*    REACHES THIS PARAGRAPH SINCE THE PERFORM ABOVE STOPS AT
012050*    WS-GUEST-COUNT, BUT A WRAPPED COLUMN STILL NEEDS MAPPING
012060*    BACK TO ITS REAL TABLE BEFORE THE SEAT COUNT CAN BE CHECKED.
012070     IF WS-COL-J > CTE-ZERO
012080         PERFORM 321000-BEGIN-RESOLVE-WRAP-TABLE
012090            THRU 321000-END-RESOLVE-WRAP-TABLE
012100         SET IDX-T TO WS-WRAP-TABLE
012110     END-IF
012120*
012130*    THE SOLVE ALREADY PRICED CAPACITY AT 320000, BUT SEATS
012140*    AT THE SAME TABLE CAN HAVE BEEN CLAIMED SINCE BY AN
012150*    EARLIER-WRAPPED COLUMN THAT LANDED ON THE SAME REAL
012160*    TABLE - RECHECK FREE SEATS HERE SO TWO WRAPPED COLUMNS
012170*    NEVER OVER-SEAT ONE TABLE BETWEEN THEM.
012180     IF WS-COL-J > CTE-ZERO
012190     AND WK-T-FREE-SEATS (IDX-T) >= WK-G-SEATS (IDX-G)
012200         SUBTRACT WK-G-SEATS (IDX-G)
012210             FROM WK-T-FREE-SEATS (IDX-T)
012220         MOVE WK-T-ID (IDX-T) TO WK-G-TABLE-ID (IDX-G)
012230         ADD CTE-ONE TO WS-ASSIGNED-COUNT
012240*
012250*        RE-DERIVE THE CELL'S COST RATHER THAN CARRY IT
012260*        FORWARD FROM THE SOLVE - THE RESULT LINE AND THE
012270*        RUNNING TOTAL SHOULD BOTH REFLECT THE SAME MATRIX
012280*        CELL THE GUEST ACTUALLY LANDED ON.
012290         SET IDX-CI TO IDX-G
012300         SET IDX-CJ TO WS-COL-J
012310         MOVE CM-COL (IDX-CI, IDX-CJ) TO WS-CUR-COST
012320         ADD WS-CUR-COST TO WS-TOTAL-COST
012330*
012340         PERFORM 530000-BEGIN-WRITE-RESULT-LINE
012350            THRU 530000-END-WRITE-RESULT-LINE
012360     ELSE
012370*        NO COLUMN CAME BACK FOR THIS ROW, OR THE SEAT RECHECK
012380*        JUST FAILED IT - EITHER WAY THE GUEST GOES OUT ON THE
012390*        RESULT FILE AS UNASSIGNED RATHER THAN SILENTLY DROPPED,
012400*        SO THE COORDINATOR KNOWS TO FOLLOW UP BY HAND.
012410         ADD CTE-ONE TO WS-UNASSIGNED-COUNT
012420         PERFORM 540000-BEGIN-WRITE-UNASSIGNED-LINE
012430            THRU 540000-END-WRITE-UNASSIGNED-LINE
012440     END-IF.
012450 510000-END-COMMIT-ONE-GUEST.
012460     EXIT.
012470*
012480 530000-BEGIN-WRITE-RESULT-LINE.
012490     MOVE WK-G-ID (IDX-G)    TO RS-GUEST-ID
012500     MOVE WK-T-ID (IDX-T)    TO RS-TABLE-ID
012510     MOVE WS-CUR-COST        TO RS-COST
012520     SET SW-OPER-WRITE TO TRUE
012530     WRITE RS-REC.
012540 530000-END-WRITE-RESULT-LINE.
012550     EXIT.
012560*
012570*    540000  AN UNASSIGNED GUEST STILL GETS A RESULT LINE -
012580*    TABLE-ID AND COST BOTH GO OUT ZERO SO THE REPORT NEVER
012590*    CARRIES A STALE OR PARTIAL VALUE FORWARD FROM WHATEVER
012600*    THE LAST SUCCESSFUL COMMIT LEFT IN WORKING STORAGE.
012610 540000-BEGIN-WRITE-UNASSIGNED-LINE.
012620     MOVE WK-G-ID (IDX-G)    TO RS-GUEST-ID
012630     MOVE ZERO               TO RS-TABLE-ID
012640     MOVE ZERO               TO RS-COST
012650     SET SW-OPER-WRITE TO TRUE
012660     WRITE RS-REC.
012670 540000-END-WRITE-UNASSIGNED-LINE.
012680     EXIT.
012690*
012700*--------------------------------------------------------------
012710*    600000  REWRITE EVERY GUEST RECORD WITH ITS COMMITTED
012720*    TABLE-ID (OR UNCHANGED, IF STILL UNSEATED).  THE FILE IS
012730*    REOPENED SO REWRITE CAN TRACK AGAINST THE SAME SEQUENCE
012740*    IN WHICH THE GUESTS WERE ORIGINALLY LOADED AT 200000.
012750*--------------------------------------------------------------
012760 600000-BEGIN-REWRITE-GUEST-FILE.
012770*    GUEST-FILE WAS OPENED I-O AT 100000 AND READ STRAIGHT
012780*    THROUGH AT 200000 - CLOSING AND REOPENING IT HERE RESETS
012790*    THE FILE POSITION TO THE TOP SO THE SEQUENTIAL REWRITE
012800*    BELOW STARTS FROM THE FIRST GUEST AGAIN.
012810     CLOSE GUEST-FILE
012820     OPEN I-O GUEST-FILE
012830*
012840     PERFORM 610000-BEGIN-REWRITE-ONE-GUEST
012850        THRU 610000-END-REWRITE-ONE-GUEST
012860        VARYING WS-ROW-I FROM CTE-ONE BY CTE-ONE
012870          UNTIL WS-ROW-I > WS-GUEST-COUNT
012880*
012890     CLOSE GUEST-FILE.
012900 600000-END-REWRITE-GUEST-FILE.
012910     EXIT.
012920*
012930*    610000  READ THE NEXT GUEST RECORD OFF THE FILE IN
012940*    SEQUENCE AND STAMP IT WITH THE TABLE-ID THIS RUN SOLVED
012950*    FOR THAT SAME ROW NUMBER - WS-ROW-I TIES THE IN-FILE
012960*    POSITION BACK TO THE IN-MEMORY GUEST TABLE BUILT AT 200000.
012970 610000-BEGIN-REWRITE-ONE-GUEST.
012980     SET SW-OPER-READ TO TRUE
012990     READ GUEST-FILE RECORD
013000     SET IDX-G TO WS-ROW-I
013010     MOVE WK-G-TABLE-ID (IDX-G) TO GU-TABLE-ID
013020     SET SW-OPER-WRITE TO TRUE
013030     REWRITE GU-REC.
013040 610000-END-REWRITE-ONE-GUEST.
013050     EXIT.
013060*
013070*--------------------------------------------------------------
013080*    700000  CLOSE THE REMAINING FILES AND DISPLAY THE RUN
013090*    SUMMARY FOR THE COORDINATOR (WO-00870).
013100*--------------------------------------------------------------
013110 700000-BEGIN-CLOSE-AND-REPORT.
013120*    GUEST-FILE WAS ALREADY CLOSED AT THE END OF 600000 - ONLY
013130*    THE SEATING-TABLE AND RESULT FILES ARE STILL OPEN HERE.
013140     CLOSE TABLE-FILE
013150     CLOSE RESULT-FILE
013160*
013170*    A PLAIN DISPLAY SUMMARY RATHER THAN A PRINTED REPORT -
013180*    THIS RUN IS MEANT TO BE WATCHED FROM THE OPERATOR CONSOLE
013190*    AT JOB-STEP TIME, NOT FILED AWAY AS A HARD-COPY REPORT.
013200     DISPLAY SPACE
013210     DISPLAY "+---+----+---+----+---+----+---+"
013220     DISPLAY "|  GUEST SEATING ASSIGNMENT RUN COMPLETE        |"
013230     DISPLAY "+---+----+---+----+---+----+---+"
013240     DISPLAY "| GUESTS ON FILE      : " WS-GUEST-COUNT "."
013250     DISPLAY "| TABLES ON FILE      : " WS-TABLE-COUNT "."
013260     DISPLAY "| GUESTS SEATED       : " WS-ASSIGNED-COUNT "."
013270     DISPLAY "| GUESTS LEFT UNSEATED: " WS-UNASSIGNED-COUNT "."
013280     DISPLAY "| TOTAL ASSIGNED COST : " WS-TOTAL-COST "."
013290     DISPLAY "+---+----+---+----+---+----+---+".
013300 700000-END-CLOSE-AND-REPORT.
013310     EXIT.
013320*
013330 END PROGRAM GSTASGN.
